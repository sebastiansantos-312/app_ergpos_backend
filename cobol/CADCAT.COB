000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CADCAT.
000300 AUTHOR. GUSTAVO PEREIRA.
000400 INSTALLATION. FATEC - LABORATORIO DE PROCESSAMENTO DE DADOS.
000500 DATE-WRITTEN. 14/04/1991.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - SETOR DE INFORMATICA - NAO DIVULGAR.
000800*******************************************
000900* MANUTENCAO DO CADASTRO DE CATEGORIA     *
001000* SISTEMA DE PONTO-DE-VENDA (ERGPOS)      *
001100*******************************************
001200*-----------------------------------------------------------------
001300* HISTORICO DE ALTERACOES
001400*-----------------------------------------------------------------
001500*   1991-04-14  GP    VERSAO ORIGINAL - CADASTRO DE CATEGORIA POR GP910414
001600*                     LOTE (SUBSTITUI A TELA DE CADASTRO MANUAL,  GP910414
001700*                     QUE NAO SE APLICA AO NOVO SISTEMA DE PDV).  GP910414
001800*   1991-04-20  GP    INCLUIDA A GERACAO AUTOMATICA DE CAT-CODIGO GP910420
001900*                     QUANDO O CAMPO VEM EM BRANCO NA TRANSACAO.  GP910420
002000*   1991-11-14  GP    CAT-CODIGO PASSA A SER REDERIVADO QUANDO O  GP911114
002100*                     NOME MUDA E O CODIGO ATUAL AINDA COMECA COM GP911114
002200*                     "CAT-" (CODIGO GERADO, NAO INFORMADO).      GP911114
002300*   1994-06-20  MSF   INCLUIDA A GRAVACAO NA TRILHA DE AUDITORIA  OS940118
002400*                     (OS-1994-118) APOS TODA INCLUSAO/ALTERACAO. OS940118
002500*   1994-06-22  MSF   VALIDACOES GENERICAS MOVIDAS PARA VALRTN    MSF94062
002600*                     (COPY), ANTES REPETIDAS EM CADA PARAGRAFO.  MSF94062
002700*   1996-02-09  GP    CORRIGIDO ST-ERRO = "22" NAO TRATADO NA     OS960034
002800*                     REGRAVACAO DO MESTRE (OS-1996-034).         OS960034
002900*   1998-11-30  GP    AJUSTE ANO 2000 - DATAS DE AUDITORIA E DE   OS980201
003000*                     REGISTRO PASSAM A GRAVAR O SECULO (AAAA) EM OS980201
003100*                     VEZ DE SOMENTE OS DOIS ULTIMOS DIGITOS DO   OS980201
003200*                     ANO (OS-1998-201).                          OS980201
003300*   1999-08-16  MSF   REVISAO GERAL PRE-2000: CONFIRMADO QUE TODASOS990118
003400*                     AS COMPARACOES DE DATA USAM O CAMPO COM O   OS990118
003500*                     SECULO EXPLICITO (OS-1999-118).             OS990118
003600*   2001-03-05  LMC   PADRONIZADA A REDACAO DAS MENSAGENS DE ERRO OS010057
003700*                     DE ARQUIVO (SEM MUDANCA DE COMPORTAMENTO).  OS010057
003800*-----------------------------------------------------------------
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT ARQ-CATTRAN   ASSIGN TO DISK
004600              ORGANIZATION IS LINE SEQUENTIAL
004700              FILE STATUS  IS ST-ERRO.
004800*
004900     SELECT ARQ-CATEGORIA ASSIGN TO DISK
005000              ORGANIZATION IS LINE SEQUENTIAL
005100              FILE STATUS  IS ST-ERRO.
005200*
005300     SELECT ARQ-AUDITORIA ASSIGN TO DISK
005400              ORGANIZATION IS LINE SEQUENTIAL
005500              FILE STATUS  IS ST-ERRO.
005600*
005700     SELECT ARQ-CONTADOR  ASSIGN TO DISK
005800              ORGANIZATION IS LINE SEQUENTIAL
005900              FILE STATUS  IS ST-CONTADOR.
006000*-----------------------------------------------------------------
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  ARQ-CATTRAN
006400         LABEL RECORD IS STANDARD
006500         VALUE OF FILE-ID IS "CATTRAN.DAT".
006600 01  REG-CATTRAN.
006700     03  CTR-OPERACAO                PIC X(01).
006800         88  CTR-OP-CRIAR            VALUE "C".
006900         88  CTR-OP-ATUALIZAR        VALUE "U".
007000         88  CTR-OP-ATIVAR           VALUE "A".
007100         88  CTR-OP-DESATIVAR        VALUE "D".
007200     03  CTR-IDENTIFICADOR           PIC X(100).
007300     03  CTR-NOMBRE                  PIC X(100).
007400     03  CTR-CODIGO                  PIC X(50).
007500     03  CTR-USUARIO-ID              PIC X(36).
007600     03  FILLER                      PIC X(15).
007700*-----------------------------------------------------------------
007800* REDEFINE - PRIMEIROS 9 CARACTERES DO IDENTIFICADOR, USADOS SO
007900* PARA RECONHECER SE VEIO UM UUID (FORMATO 8-4-4-4-12, ONDE A
008000* 9A POSICAO E SEMPRE "-") OU UM CODIGO/NOME PARA LOCALIZACAO.
008100*-----------------------------------------------------------------
008200 01  REG-CATTRAN-ALT REDEFINES REG-CATTRAN.
008300     03  FILLER                      PIC X(01).
008400     03  CTR-ID-9A-POSICAO           PIC X(08).
008500     03  CTR-ID-9O-CARACTER          PIC X(01).
008600     03  FILLER                      PIC X(292).
008700*-----------------------------------------------------------------
008800 FD  ARQ-CATEGORIA
008900         LABEL RECORD IS STANDARD
009000         VALUE OF FILE-ID IS "CATEGORIA.DAT".
009100     COPY CATREC.
009200*-----------------------------------------------------------------
009300 FD  ARQ-AUDITORIA
009400         LABEL RECORD IS STANDARD
009500         VALUE OF FILE-ID IS "AUDIT.DAT".
009600     COPY AUDREC.
009700*-----------------------------------------------------------------
009800 FD  ARQ-CONTADOR
009900         LABEL RECORD IS STANDARD
010000         VALUE OF FILE-ID IS "CONTAUD.DAT".
010100 01  REG-CONTADOR                    PIC S9(09) COMP-3.
010200*-----------------------------------------------------------------
010300 WORKING-STORAGE SECTION.
010400 77  W-CONT                          PIC 9(06) COMP VALUE ZEROS.
010500 77  IND                             PIC 9(06) COMP VALUE ZEROS.
010600 77  W-QT-CATEGORIAS                 PIC 9(06) COMP VALUE ZEROS.
010700 77  W-ACHOU                         PIC 9(01) VALUE 0.
010800     88  ACHOU-SIM                   VALUE 1.
010900     88  ACHOU-NAO                   VALUE 0.
011000 77  W-COMP-A                        PIC X(100) VALUE SPACES.
011100 77  W-COMP-B                        PIC X(100) VALUE SPACES.
011200 77  IND-EXCLUIR                     PIC 9(06) COMP VALUE ZEROS.
011300 77  W-RECODIFICAR                   PIC 9(01) VALUE 0.
011400 77  W-HOJE-ISO                      PIC X(26) VALUE SPACES.
011500 01  ST-ERRO                         PIC X(02) VALUE "00".
011600 01  MENS                            PIC X(60) VALUE SPACES.
011700*-----------------------------------------------------------------
011800* TABELA-MESTRE DE CATEGORIAS EM MEMORIA - CARREGADA EM
011900* 0200-CARREGAR-MESTRE, ATUALIZADA POR TRANSACAO, REGRAVADA POR
012000* INTEIRO EM 8000-REGRAVA-MESTRE (O COMPILADOR AQUI DISPONIVEL
012100* NAO TEM ORGANIZATION IS INDEXED - VIDE MEMORANDO OS-1994-118).
012200*-----------------------------------------------------------------
012300 01  TB-CATEGORIAS.
012400     03  TB-CATEGORIA OCCURS 2000 TIMES.
012500         05  TB-CAT-ID               PIC X(36).
012600         05  TB-CAT-NOMBRE           PIC X(100).
012700         05  TB-CAT-CODIGO           PIC X(50).
012800         05  TB-CAT-ACTIVO           PIC 9(01).
012900         05  TB-CAT-CREATED-AT       PIC X(26).
013000         05  TB-CAT-UPDATED-AT       PIC X(26).
013100         05  FILLER                  PIC X(15).
013200*-----------------------------------------------------------------
013300* TABELA DE OPERACOES VALIDAS NA TRANSACAO (MESMA TECNICA DE
013400* TABELA COM REDEFINES DO CADASTRO DE VEICULOS).
013500*-----------------------------------------------------------------
013600 01  TABOPCX.
013700     03  FILLER                      PIC X(01) VALUE "C".
013800     03  FILLER                      PIC X(01) VALUE "U".
013900     03  FILLER                      PIC X(01) VALUE "A".
014000     03  FILLER                      PIC X(01) VALUE "D".
014100 01  TABOPC REDEFINES TABOPCX.
014200     03  TBOPC                       PIC X(01) OCCURS 4 TIMES.
014300     COPY VALWS.
014400     COPY CODWS.
014500     COPY AUDWS.
014600*-----------------------------------------------------------------
014700 PROCEDURE DIVISION.
014800 0000-INICIO.
014900     PERFORM 0100-ABRIR-ARQUIVOS      THRU 0100-FIM
015000     PERFORM 0200-CARREGAR-MESTRE     THRU 0200-FIM
015100     PERFORM 9410-ABRIR-CONTADOR-AUD  THRU 9410-FIM
015200     PERFORM 1000-PROCESSAR-TRANSACAO THRU 1000-FIM
015300     PERFORM 8000-REGRAVA-MESTRE      THRU 8000-FIM
015400     PERFORM 9490-FECHAR-CONTADOR-AUD THRU 9490-FIM
015500     GO TO ROT-FIM.
015600*-----------------------------------------------------------------
015700 0100-ABRIR-ARQUIVOS.
015800     OPEN INPUT ARQ-CATTRAN
015900     IF ST-ERRO NOT = "00"
016000         MOVE "ERRO NA ABERTURA DO ARQUIVO CATTRAN" TO MENS
016100         PERFORM ROT-MENS THRU ROT-MENS-FIM
016200         GO TO ROT-FIM.
016300     OPEN INPUT ARQ-CATEGORIA
016400     IF ST-ERRO NOT = "00"
016500         IF ST-ERRO = "30"
016600             MOVE "*** ARQUIVO CATEGORIA AINDA NAO EXISTE ***"
016700                 TO MENS
016800             PERFORM ROT-MENS THRU ROT-MENS-FIM
016900         ELSE
017000             MOVE "ERRO NA ABERTURA DO ARQUIVO CATEGORIA" TO MENS
017100             PERFORM ROT-MENS THRU ROT-MENS-FIM
017200             GO TO ROT-FIM.
017300     OPEN EXTEND ARQ-AUDITORIA
017400     IF ST-ERRO NOT = "00"
017500         IF ST-ERRO = "30"
017600             OPEN OUTPUT ARQ-AUDITORIA
017700             CLOSE ARQ-AUDITORIA
017800             OPEN EXTEND ARQ-AUDITORIA
017900         ELSE
018000             MOVE "ERRO NA ABERTURA DO ARQUIVO AUDIT" TO MENS
018100             PERFORM ROT-MENS THRU ROT-MENS-FIM
018200             GO TO ROT-FIM.
018300 0100-FIM.
018400     EXIT.
018500*-----------------------------------------------------------------
018600 0200-CARREGAR-MESTRE.
018700     MOVE ZEROS TO W-QT-CATEGORIAS
018800     IF ST-ERRO = "30"
018900         GO TO 0200-FIM.
019000 0200-LER.
019100     READ ARQ-CATEGORIA
019200         AT END GO TO 0200-FECHA.
019300     ADD 1 TO W-QT-CATEGORIAS
019400     MOVE REG-CATEGORIA TO TB-CATEGORIA(W-QT-CATEGORIAS)
019500     GO TO 0200-LER.
019600 0200-FECHA.
019700     CLOSE ARQ-CATEGORIA.
019800 0200-FIM.
019900     EXIT.
020000*-----------------------------------------------------------------
020100 1000-PROCESSAR-TRANSACAO.
020200     READ ARQ-CATTRAN
020300         AT END GO TO 1000-FIM.
020400     MOVE 0 TO IND
020500     PERFORM 1010-OPERACAO-VALIDA
020600         VARYING IND FROM 1 BY 1 UNTIL IND > 4 OR ACHOU-SIM.
020700     IF ACHOU-NAO
020800         MOVE "*** OPERACAO INVALIDA - TRANSACAO IGNORADA ***"
020900             TO MENS
021000         PERFORM ROT-MENS THRU ROT-MENS-FIM
021100         GO TO 1000-PROCESSAR-TRANSACAO.
021200     IF CTR-OP-CRIAR
021300         PERFORM 3000-CRIAR-CATEGORIA     THRU 3000-FIM
021400     ELSE
021500     IF CTR-OP-ATUALIZAR
021600         PERFORM 4000-ATUALIZAR-CATEGORIA THRU 4000-FIM
021700     ELSE
021800     IF CTR-OP-ATIVAR
021900         PERFORM 5100-ATIVAR-CATEGORIA    THRU 5100-FIM
022000     ELSE
022100         PERFORM 5200-DESATIVAR-CATEGORIA THRU 5200-FIM.
022200     GO TO 1000-PROCESSAR-TRANSACAO.
022300 1000-FIM.
022400     EXIT.
022500*-----------------------------------------------------------------
022600 1010-OPERACAO-VALIDA.
022700     SET ACHOU-NAO TO TRUE
022800     IF TBOPC(IND) = CTR-OPERACAO
022900         SET ACHOU-SIM TO TRUE.
023000*-----------------------------------------------------------------
023100* LOCALIZA UMA CATEGORIA PELO IDENTIFICADOR DA TRANSACAO: SE TEM
023200* O FORMATO DE UUID (9A POSICAO = "-"), BUSCA POR CAT-ID; SENAO,
023300* TENTA POR CAT-CODIGO E DEPOIS POR CAT-NOMBRE (1O QUE ACHAR).
023400* DEIXA O RESULTADO EM IND (POSICAO NA TABELA) E ACHOU-SIM/NAO.
023500*-----------------------------------------------------------------
023600 1500-LOCALIZA-CATEGORIA.
023700     SET ACHOU-NAO TO TRUE
023800     MOVE 0 TO IND
023900     IF CTR-ID-9O-CARACTER = "-"
024000         PERFORM 1510-BUSCA-POR-ID
024100             VARYING IND FROM 1 BY 1
024200                 UNTIL IND > W-QT-CATEGORIAS OR ACHOU-SIM
024300     ELSE
024400         PERFORM 1520-BUSCA-POR-CODIGO
024500             VARYING IND FROM 1 BY 1
024600                 UNTIL IND > W-QT-CATEGORIAS OR ACHOU-SIM
024700         IF ACHOU-NAO
024800             PERFORM 1530-BUSCA-POR-NOME
024900                 VARYING IND FROM 1 BY 1
025000                     UNTIL IND > W-QT-CATEGORIAS OR ACHOU-SIM.
025100 1500-FIM.
025200     EXIT.
025300*-----------------------------------------------------------------
025400 1510-BUSCA-POR-ID.
025500     IF TB-CAT-ID(IND) = CTR-IDENTIFICADOR(1:36)
025600         SET ACHOU-SIM TO TRUE.
025700*-----------------------------------------------------------------
025800 1520-BUSCA-POR-CODIGO.
025900     MOVE TB-CAT-CODIGO(IND)        TO W-COMP-A
026000     MOVE CTR-IDENTIFICADOR(1:50)   TO W-COMP-B
026100     INSPECT W-COMP-A CONVERTING
026200         "abcdefghijklmnopqrstuvwxyz" TO
026300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
026400     INSPECT W-COMP-B CONVERTING
026500         "abcdefghijklmnopqrstuvwxyz" TO
026600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
026700     IF W-COMP-A(1:50) = W-COMP-B(1:50)
026800         SET ACHOU-SIM TO TRUE.
026900*-----------------------------------------------------------------
027000 1530-BUSCA-POR-NOME.
027100     MOVE TB-CAT-NOMBRE(IND)        TO W-COMP-A
027200     MOVE CTR-IDENTIFICADOR(1:100)  TO W-COMP-B
027300     INSPECT W-COMP-A CONVERTING
027400         "abcdefghijklmnopqrstuvwxyz" TO
027500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
027600     INSPECT W-COMP-B CONVERTING
027700         "abcdefghijklmnopqrstuvwxyz" TO
027800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
027900     IF W-COMP-A = W-COMP-B
028000         SET ACHOU-SIM TO TRUE.
028100*-----------------------------------------------------------------
028200* PROCURA UM NOME/CODIGO JA CADASTRADO EM OUTRA LINHA DA TABELA
028300* (USADO PELAS VALIDACOES DE UNICIDADE DE CRIACAO/ALTERACAO).
028400* W-COMP-B DEVE VIR PREENCHIDO E EM MAIUSCULAS ANTES DE CHAMAR.
028500* IND-EXCLUIR = 0 QUANDO NAO HA LINHA A IGNORAR (CRIACAO).
028600*-----------------------------------------------------------------
028700 1600-EXISTE-NOMBRE-OUTRA-LINHA.
028800     SET ACHOU-NAO TO TRUE
028900     MOVE 0 TO IND
029000     PERFORM 1610-COMPARA-NOMBRE
029100         VARYING IND FROM 1 BY 1
029200             UNTIL IND > W-QT-CATEGORIAS OR ACHOU-SIM.
029300 1600-FIM.
029400     EXIT.
029500 1610-COMPARA-NOMBRE.
029600     IF IND NOT = IND-EXCLUIR
029700         MOVE TB-CAT-NOMBRE(IND) TO W-COMP-A
029800         INSPECT W-COMP-A CONVERTING
029900             "abcdefghijklmnopqrstuvwxyz" TO
030000             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
030100         IF W-COMP-A = W-COMP-B
030200             SET ACHOU-SIM TO TRUE.
030300*-----------------------------------------------------------------
030400 1700-EXISTE-CODIGO-OUTRA-LINHA.
030500     SET ACHOU-NAO TO TRUE
030600     MOVE 0 TO IND
030700     PERFORM 1710-COMPARA-CODIGO
030800         VARYING IND FROM 1 BY 1
030900             UNTIL IND > W-QT-CATEGORIAS OR ACHOU-SIM.
031000 1700-FIM.
031100     EXIT.
031200 1710-COMPARA-CODIGO.
031300     IF IND NOT = IND-EXCLUIR
031400         MOVE TB-CAT-CODIGO(IND) TO W-COMP-A
031500         INSPECT W-COMP-A CONVERTING
031600             "abcdefghijklmnopqrstuvwxyz" TO
031700             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
031800         IF W-COMP-A(1:50) = W-COMP-B(1:50)
031900             SET ACHOU-SIM TO TRUE.
032000*-----------------------------------------------------------------
032100 3000-CRIAR-CATEGORIA.
032200     MOVE CTR-NOMBRE TO WV-ENTRADA-ALFA
032300     PERFORM 9100-VALIDA-NAOVAZIO THRU 9100-FIM
032400     IF WV-ERRO
032500         MOVE "*** NOME NAO INFORMADO - REJEITADO ***" TO MENS
032600         PERFORM ROT-MENS THRU ROT-MENS-FIM
032700         GO TO 3000-FIM.
032800     MOVE CTR-NOMBRE  TO W-COMP-B
032900     INSPECT W-COMP-B CONVERTING
033000         "abcdefghijklmnopqrstuvwxyz" TO
033100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
033200     MOVE ZEROS TO IND-EXCLUIR
033300     PERFORM 1600-EXISTE-NOMBRE-OUTRA-LINHA THRU 1600-FIM
033400     IF ACHOU-SIM
033500         MOVE "*** CATEGORIA JA CADASTRADA (NOME) ***" TO MENS
033600         PERFORM ROT-MENS THRU ROT-MENS-FIM
033700         GO TO 3000-FIM.
033800     MOVE SPACES TO REG-CATEGORIA
033900     MOVE CTR-NOMBRE TO CAT-NOMBRE
034000     IF CTR-CODIGO NOT = SPACES
034100         MOVE CTR-CODIGO  TO CAT-CODIGO
034200         INSPECT CAT-CODIGO CONVERTING
034300             "abcdefghijklmnopqrstuvwxyz" TO
034400             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
034500         MOVE CAT-CODIGO  TO W-COMP-B
034600         PERFORM 1700-EXISTE-CODIGO-OUTRA-LINHA THRU 1700-FIM
034700         IF ACHOU-SIM
034800             MOVE "*** CATEGORIA JA CADASTRADA (CODIGO) ***"
034900                 TO MENS
035000             PERFORM ROT-MENS THRU ROT-MENS-FIM
035100             GO TO 3000-FIM
035200     ELSE
035300         PERFORM 9250-DERIVA-CODIGO-CATEGORIA THRU 9250-FIM.
035400     SET CAT-ATIVA TO TRUE
035500     PERFORM 9270-GERA-ID-REGISTRO THRU 9270-FIM
035600     MOVE WC-ID-GERADO TO CAT-ID
035700     PERFORM 9500-CARIMBO-DATA-HORA THRU 9500-FIM
035800     MOVE W-HOJE-ISO TO CAT-CREATED-AT
035900     MOVE W-HOJE-ISO TO CAT-UPDATED-AT
036000     ADD 1 TO W-QT-CATEGORIAS
036100     MOVE REG-CATEGORIA TO TB-CATEGORIA(W-QT-CATEGORIAS)
036200     MOVE "INSERT"    TO WA-AUD-EVENTO-TIPO
036300     MOVE "CATEGORIA" TO WA-AUD-TABLA-NOMBRE
036400     MOVE CAT-ID       TO WA-AUD-REGISTRO-ID
036500     MOVE CTR-USUARIO-ID TO WA-AUD-USUARIO-ID
036600     MOVE "{}"         TO WA-AUD-DETALLE
036700     PERFORM 9400-GRAVA-AUDITORIA THRU 9400-FIM
036800     MOVE "*** CATEGORIA CRIADA COM SUCESSO ***" TO MENS
036900     PERFORM ROT-MENS THRU ROT-MENS-FIM.
037000 3000-FIM.
037100     EXIT.
037200*-----------------------------------------------------------------
037300 4000-ATUALIZAR-CATEGORIA.
037400     PERFORM 1500-LOCALIZA-CATEGORIA THRU 1500-FIM
037500     IF ACHOU-NAO
037600         MOVE "*** CATEGORIA NAO ENCONTRADA ***" TO MENS
037700         PERFORM ROT-MENS THRU ROT-MENS-FIM
037800         GO TO 4000-FIM.
037900     MOVE IND TO IND-EXCLUIR
038000     MOVE CTR-NOMBRE TO WV-ENTRADA-ALFA
038100     PERFORM 9100-VALIDA-NAOVAZIO THRU 9100-FIM
038200     IF WV-ERRO
038300         MOVE "*** NOME NAO INFORMADO - REJEITADO ***" TO MENS
038400         PERFORM ROT-MENS THRU ROT-MENS-FIM
038500         GO TO 4000-FIM.
038600     MOVE CTR-NOMBRE  TO W-COMP-B
038700     INSPECT W-COMP-B CONVERTING
038800         "abcdefghijklmnopqrstuvwxyz" TO
038900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
039000     PERFORM 1600-EXISTE-NOMBRE-OUTRA-LINHA THRU 1600-FIM
039100     IF ACHOU-SIM
039200         MOVE "*** OUTRA CATEGORIA JA USA ESSE NOME ***" TO MENS
039300         PERFORM ROT-MENS THRU ROT-MENS-FIM
039400         GO TO 4000-FIM.
039500     MOVE TB-CATEGORIA(IND-EXCLUIR) TO REG-CATEGORIA
039600     MOVE 1 TO W-RECODIFICAR
039700     IF CAT-CODIGO(1:4) NOT = "CAT-"
039800         MOVE 0 TO W-RECODIFICAR.
039900     IF CTR-CODIGO NOT = SPACES
040000         MOVE CTR-CODIGO  TO CAT-CODIGO
040100         INSPECT CAT-CODIGO CONVERTING
040200             "abcdefghijklmnopqrstuvwxyz" TO
040300             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
040400         MOVE CAT-CODIGO  TO W-COMP-B
040500         PERFORM 1700-EXISTE-CODIGO-OUTRA-LINHA THRU 1700-FIM
040600         IF ACHOU-SIM
040700             MOVE "*** OUTRA CATEGORIA JA USA ESSE CODIGO ***"
040800                 TO MENS
040900             PERFORM ROT-MENS THRU ROT-MENS-FIM
041000             GO TO 4000-FIM
041100     ELSE
041200         MOVE CTR-NOMBRE TO CAT-NOMBRE
041300         IF W-RECODIFICAR = 1
041400             PERFORM 9250-DERIVA-CODIGO-CATEGORIA THRU 9250-FIM.
041500     MOVE CTR-NOMBRE TO CAT-NOMBRE
041600     PERFORM 9500-CARIMBO-DATA-HORA THRU 9500-FIM
041700     MOVE W-HOJE-ISO TO CAT-UPDATED-AT
041800     MOVE REG-CATEGORIA TO TB-CATEGORIA(IND-EXCLUIR)
041900     MOVE "UPDATE"     TO WA-AUD-EVENTO-TIPO
042000     MOVE "CATEGORIA"  TO WA-AUD-TABLA-NOMBRE
042100     MOVE CAT-ID        TO WA-AUD-REGISTRO-ID
042200     MOVE CTR-USUARIO-ID TO WA-AUD-USUARIO-ID
042300     MOVE "{}"          TO WA-AUD-DETALLE
042400     PERFORM 9400-GRAVA-AUDITORIA THRU 9400-FIM
042500     MOVE "*** CATEGORIA ATUALIZADA COM SUCESSO ***" TO MENS
042600     PERFORM ROT-MENS THRU ROT-MENS-FIM.
042700 4000-FIM.
042800     EXIT.
042900*-----------------------------------------------------------------
043000 5100-ATIVAR-CATEGORIA.
043100     PERFORM 1500-LOCALIZA-CATEGORIA THRU 1500-FIM
043200     IF ACHOU-NAO
043300         MOVE "*** CATEGORIA NAO ENCONTRADA ***" TO MENS
043400         PERFORM ROT-MENS THRU ROT-MENS-FIM
043500         GO TO 5100-FIM.
043600     MOVE TB-CATEGORIA(IND) TO REG-CATEGORIA
043700     IF CAT-ATIVA
043800         MOVE "*** CATEGORIA JA ESTA ATIVA ***" TO MENS
043900         PERFORM ROT-MENS THRU ROT-MENS-FIM
044000         GO TO 5100-FIM.
044100     SET CAT-ATIVA TO TRUE
044200     PERFORM 9500-CARIMBO-DATA-HORA THRU 9500-FIM
044300     MOVE W-HOJE-ISO TO CAT-UPDATED-AT
044400     MOVE REG-CATEGORIA TO TB-CATEGORIA(IND)
044500     MOVE "UPDATE"     TO WA-AUD-EVENTO-TIPO
044600     MOVE "CATEGORIA"  TO WA-AUD-TABLA-NOMBRE
044700     MOVE CAT-ID        TO WA-AUD-REGISTRO-ID
044800     MOVE CTR-USUARIO-ID TO WA-AUD-USUARIO-ID
044900     MOVE "{}"          TO WA-AUD-DETALLE
045000     PERFORM 9400-GRAVA-AUDITORIA THRU 9400-FIM
045100     MOVE "*** CATEGORIA ATIVADA ***" TO MENS
045200     PERFORM ROT-MENS THRU ROT-MENS-FIM.
045300 5100-FIM.
045400     EXIT.
045500*-----------------------------------------------------------------
045600 5200-DESATIVAR-CATEGORIA.
045700     PERFORM 1500-LOCALIZA-CATEGORIA THRU 1500-FIM
045800     IF ACHOU-NAO
045900         MOVE "*** CATEGORIA NAO ENCONTRADA ***" TO MENS
046000         PERFORM ROT-MENS THRU ROT-MENS-FIM
046100         GO TO 5200-FIM.
046200     MOVE TB-CATEGORIA(IND) TO REG-CATEGORIA
046300     IF CAT-INATIVA
046400         MOVE "*** CATEGORIA JA ESTA INATIVA ***" TO MENS
046500         PERFORM ROT-MENS THRU ROT-MENS-FIM
046600         GO TO 5200-FIM.
046700     SET CAT-INATIVA TO TRUE
046800     PERFORM 9500-CARIMBO-DATA-HORA THRU 9500-FIM
046900     MOVE W-HOJE-ISO TO CAT-UPDATED-AT
047000     MOVE REG-CATEGORIA TO TB-CATEGORIA(IND)
047100     MOVE "UPDATE"     TO WA-AUD-EVENTO-TIPO
047200     MOVE "CATEGORIA"  TO WA-AUD-TABLA-NOMBRE
047300     MOVE CAT-ID        TO WA-AUD-REGISTRO-ID
047400     MOVE CTR-USUARIO-ID TO WA-AUD-USUARIO-ID
047500     MOVE "{}"          TO WA-AUD-DETALLE
047600     PERFORM 9400-GRAVA-AUDITORIA THRU 9400-FIM
047700     MOVE "*** CATEGORIA DESATIVADA ***" TO MENS
047800     PERFORM ROT-MENS THRU ROT-MENS-FIM.
047900 5200-FIM.
048000     EXIT.
048100*-----------------------------------------------------------------
048200* MONTA O CARIMBO DE DATA/HORA NO FORMATO AAAA-MM-DDTHH:MM:SS
048300* (MESMO FORMATO USADO PELA TRILHA DE AUDITORIA - VIDE AUDRTN).
048400*-----------------------------------------------------------------
048500 9500-CARIMBO-DATA-HORA.
048600     ACCEPT WA-AUD-HOJE-AAMMDD FROM DATE YYYYMMDD
048700     ACCEPT WA-AUD-HOJE-HHMMSS FROM TIME
048800     STRING WA-AUD-HOJE-AAMMDD(1:4) DELIMITED BY SIZE
048900            "-"                     DELIMITED BY SIZE
049000            WA-AUD-HOJE-AAMMDD(5:2) DELIMITED BY SIZE
049100            "-"                     DELIMITED BY SIZE
049200            WA-AUD-HOJE-AAMMDD(7:2) DELIMITED BY SIZE
049300            "T"                     DELIMITED BY SIZE
049400            WA-AUD-HOJE-HHMMSS(1:2) DELIMITED BY SIZE
049500            ":"                     DELIMITED BY SIZE
049600            WA-AUD-HOJE-HHMMSS(3:2) DELIMITED BY SIZE
049700            ":"                     DELIMITED BY SIZE
049800            WA-AUD-HOJE-HHMMSS(5:2) DELIMITED BY SIZE
049900            INTO W-HOJE-ISO.
050000 9500-FIM.
050100     EXIT.
050200*-----------------------------------------------------------------
050300 8000-REGRAVA-MESTRE.
050400     OPEN OUTPUT ARQ-CATEGORIA
050500     IF ST-ERRO NOT = "00"
050600         MOVE "ERRO NA REGRAVACAO DO ARQUIVO CATEGORIA" TO MENS
050700         PERFORM ROT-MENS THRU ROT-MENS-FIM
050800         GO TO 8000-FIM.
050900     MOVE 0 TO IND
051000     PERFORM 8100-GRAVA-LINHA
051100         VARYING IND FROM 1 BY 1 UNTIL IND > W-QT-CATEGORIAS.
051200     CLOSE ARQ-CATEGORIA.
051300 8000-FIM.
051400     EXIT.
051500 8100-GRAVA-LINHA.
051600     MOVE TB-CATEGORIA(IND) TO REG-CATEGORIA
051700     WRITE REG-CATEGORIA.
051800*-----------------------------------------------------------------
051900 ROT-FIM.
052000     CLOSE ARQ-CATTRAN ARQ-AUDITORIA.
052100     STOP RUN.
052200*---------[ ROTINA DE MENSAGEM DE LOG ]------------------
052300 ROT-MENS.
052400     DISPLAY MENS UPON CONSOLE.
052500 ROT-MENS-FIM.
052600     EXIT.
052700     COPY VALRTN.
052800     COPY CODRTN.
052900     COPY AUDRTN.
