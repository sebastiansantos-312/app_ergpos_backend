000100*-----------------------------------------------------------------
000200* ROLREC   - LAYOUT DO CADASTRO DE ROL (ROL.DAT)
000300*-----------------------------------------------------------------
000400* HISTORICO DE ALTERACOES
000500*   1994-06-20  MSF   LAYOUT ORIGINAL (OS-1994-118). ROL-NOMBRE   OS940118
000600*                     E SEMPRE GRAVADO EM MAIUSCULAS.             OS940118
000700*-----------------------------------------------------------------
000800 01  REG-ROL.
000900     03  ROL-ID                      PIC X(36).
001000     03  ROL-NOMBRE                  PIC X(255).
001100     03  ROL-ACTIVO                  PIC 9(01).
001200         88  ROL-ATIVO               VALUE 1.
001300         88  ROL-INATIVO             VALUE 0.
001400     03  FILLER                      PIC X(20).
001500*-----------------------------------------------------------------
001600* REDEFINE - PRIMEIRA POSICAO DO NOME. MANTIDA DO LAYOUT DE
001700* CATEGORIA (VIDE CATREC) PARA UM EVENTUAL AGRUPAMENTO
001800* ALFABETICO DE PAPEIS; NENHUM PROGRAMA A UTILIZA POR ENQUANTO.
001900*-----------------------------------------------------------------
002000 01  REG-ROL-INICIAL REDEFINES REG-ROL.
002100     03  FILLER                      PIC X(36).
002200     03  ROL-NOMBRE-INICIAL          PIC X(01).
002300     03  FILLER                      PIC X(274).
