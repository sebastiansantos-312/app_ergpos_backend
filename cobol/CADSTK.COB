000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CADSTK.
000300 AUTHOR. GUSTAVO PEREIRA.
000400 INSTALLATION. FATEC - LABORATORIO DE PROCESSAMENTO DE DADOS.
000500 DATE-WRITTEN. 06/02/1995.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - SETOR DE INFORMATICA - NAO DIVULGAR.
000800*******************************************
000900* RELATORIO DE ALERTA DE ESTOQUE BAIXO -   *
001000* SISTEMA ERGPOS                           *
001100*******************************************
001200*-----------------------------------------------------------------
001300* HISTORICO DE ALTERACOES
001400*-----------------------------------------------------------------
001500*   1995-02-06  GP    VERSAO ORIGINAL (OS-1995-041). VARRE O      OS950041
001600*                     CADASTRO DE PRODUCTO E IMPRIME UMA LINHA    OS950041
001700*                     PARA CADA PRODUTO ABAIXO DO ESTOQUE MINIMO. OS950041
001800*                     A CLASSIFICACAO DE CRITICIDADE (BAIXA/MEDIA/OS950041
001900*                     ALTA) NAO VEM DE NENHUM CAMPO GRAVADO NO    OS950041
002000*                     CADASTRO - E CALCULADA AQUI A PARTIR DO     OS950041
002100*                     PERCENTUAL DE ESTOQUE (VIDE 3050).          OS950041
002200*   1995-02-14  GP    ACRESCENTADO O TOTAL GERAL DE VALOR EM      OS950047
002300*                     FALTA AO PE DA LISTAGEM (OS-1995-047).      OS950047
002400*   1998-11-30  MSF   AJUSTE ANO 2000 - VIDE CADCAT.              MSF98113
002500*   2000-11-06  LMC   PADRONIZADA A REDACAO DAS MENSAGENS DE ERRO OS000102
002600*                     DE ARQUIVO, MESMO AJUSTE FEITO EM CADCAT.   OS000102
002700*-----------------------------------------------------------------
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT ARQ-PRODUCTO  ASSIGN TO DISK
003500              ORGANIZATION IS LINE SEQUENTIAL
003600              FILE STATUS  IS ST-ERRO.
003700*
003800     SELECT ARQ-STKLIST   ASSIGN TO DISK
003900              ORGANIZATION IS LINE SEQUENTIAL
004000              FILE STATUS  IS ST-ERRO.
004100*-----------------------------------------------------------------
004200 DATA DIVISION.
004300 FILE SECTION.
004400 FD  ARQ-PRODUCTO
004500         LABEL RECORD IS STANDARD
004600         VALUE OF FILE-ID IS "PRODUCTO.DAT".
004700     COPY PRDREC.
004800*-----------------------------------------------------------------
004900* LISTAGEM DE ALERTA DE ESTOQUE - UMA LINHA POR PRODUTO ABAIXO DO
005000* MINIMO, MAIS AS COLUNAS DE CONFERENCIA VISUAL (PREFIXO DO
005100* CODIGO E PRECO UNITARIO) HERDADAS DO LAYOUT DE PRODUCTO E O
005200* ROTULO DE CRITICIDADE (VIDE TABCRIT/TABCRITX ABAIXO).
005300*-----------------------------------------------------------------
005400 FD  ARQ-STKLIST
005500         LABEL RECORD IS STANDARD
005600         VALUE OF FILE-ID IS "STKLIST.DAT".
005700 01  REG-STKLIST.
005800     03  SB-CODIGO                   PIC X(20).
005900     03  FILLER                      PIC X(02) VALUE SPACES.
006000     03  SB-PREF                     PIC X(04).
006100     03  FILLER                      PIC X(02) VALUE SPACES.
006200     03  SB-NOMBRE                   PIC X(30).
006300     03  FILLER                      PIC X(02) VALUE SPACES.
006400     03  SB-CATEGORIA-NOMBRE         PIC X(20).
006500     03  FILLER                      PIC X(02) VALUE SPACES.
006600     03  SB-STOCK-ACTUAL             PIC ZZZ,ZZ9.
006700     03  FILLER                      PIC X(02) VALUE SPACES.
006800     03  SB-STOCK-MINIMO             PIC ZZZ,ZZ9.
006900     03  FILLER                      PIC X(02) VALUE SPACES.
007000     03  SB-FALTANTE                 PIC ZZZ,ZZ9.
007100     03  FILLER                      PIC X(02) VALUE SPACES.
007200     03  SB-PORCENTAJE               PIC ZZ9.
007300     03  FILLER                      PIC X(01) VALUE SPACES.
007400     03  SB-NIVEL-CRITICIDAD         PIC 9.
007500     03  FILLER                      PIC X(01) VALUE SPACES.
007600     03  SB-NIVEL-LABEL              PIC X(20).
007700     03  FILLER                      PIC X(02) VALUE SPACES.
007800     03  SB-PRECIO-UNIT              PIC ZZZZ,ZZ9.99.
007900     03  FILLER                      PIC X(02) VALUE SPACES.
008000     03  SB-VALOR-FALTANTE           PIC ZZ,ZZZ,ZZ9.99.
008100     03  FILLER                      PIC X(02) VALUE SPACES.
008200     03  SB-MENSAJE-ALERTA           PIC X(100).
008300     03  FILLER                      PIC X(20) VALUE SPACES.
008400*-----------------------------------------------------------------
008500 WORKING-STORAGE SECTION.
008600 77  W-QT-LIDOS                      PIC 9(06) COMP VALUE ZEROS.
008700 77  W-QT-IMPRESSOS                  PIC 9(06) COMP VALUE ZEROS.
008800 77  WK-NUM-POS                      PIC 9(02) COMP VALUE 1.
008900 77  WK-NUM-LEN                      PIC 9(02) COMP VALUE 1.
009000 01  WK-NUM-DISP                     PIC Z(6)9.
009100*-----------------------------------------------------------------
009200* REDEFINE - VISAO CARACTER-A-CARACTER DE WK-NUM-DISP, PARA ACHAR
009300* A PRIMEIRA POSICAO NAO-BRANCO SEM REFERENCE MODIFICATION - MESMA
009400* TECNICA DE TABELA COM REDEFINES USADA NO CADASTRO DE VEICULOS.
009500*-----------------------------------------------------------------
009600 01  WK-NUM-DISP-TAB REDEFINES WK-NUM-DISP.
009700     03  WK-NUM-CHAR                 PIC X(01) OCCURS 7 TIMES.
009800 01  WK-TRIM-1                       PIC X(07) VALUE SPACES.
009900 01  WK-TRIM-2                       PIC X(07) VALUE SPACES.
010000 01  WK-PORC-INT                     PIC 9(03) VALUE ZEROS.
010100 01  W-TOTAL-VALOR-FALTANTE          PIC S9(09)V99 VALUE ZEROS.
010200 01  ST-ERRO                         PIC X(02) VALUE "00".
010300 01  MENS                            PIC X(60) VALUE SPACES.
010400*-----------------------------------------------------------------
010500* AREA DE CALCULO DE AVALIACAO DE ESTOQUE (STOCK-EVAL-REC) - NAO
010600* E GRAVADA EM DISCO, EXISTE SOMENTE ENQUANTO O PRODUTO CORRENTE
010700* ESTA SENDO AVALIADO.
010800*-----------------------------------------------------------------
010900 01  STOCK-EVAL-REC.
011000     03  SE-CODIGO                   PIC X(50).
011100     03  SE-STOCK-ACTUAL             PIC S9(7)     COMP-3.
011200     03  SE-STOCK-MINIMO             PIC S9(7)     COMP-3.
011300     03  SE-CANTIDAD-SOLICITADA      PIC S9(7)     COMP-3.
011400     03  SE-PRECIO                   PIC S9(8)V99  COMP-3.
011500     03  SE-DISPONIBLE               PIC 9(01).
011600         88  SE-DISPONIBLE-SIM       VALUE 1.
011700         88  SE-DISPONIBLE-NAO       VALUE 0.
011800     03  SE-FALTANTE                 PIC S9(7)     COMP-3.
011900     03  SE-BAJO-STOCK-MINIMO        PIC 9(01).
012000         88  SE-BAJO-STOCK-SIM       VALUE 1.
012100         88  SE-BAJO-STOCK-NAO       VALUE 0.
012200     03  SE-NIVEL-CRITICIDAD         PIC 9(01).
012300     03  SE-PORCENTAJE-STOCK         PIC S9(3)V9(02) COMP-3.
012400     03  SE-VALOR-FALTANTE           PIC S9(8)V99  COMP-3.
012500     03  SE-MENSAJE-ALERTA           PIC X(120).
012600     03  FILLER                      PIC X(20).
012700*-----------------------------------------------------------------
012800* ROTULO DE CRITICIDADE PARA A COLUNA SB-NIVEL-LABEL - MESMA
012900* TECNICA DE TABELA COM REDEFINES DO CADASTRO DE VEICULOS.
013000*-----------------------------------------------------------------
013100 01  TABCRITX.
013200     03  FILLER    PIC X(20) VALUE "ESTOQUE BAIXO       ".
013300     03  FILLER    PIC X(20) VALUE "ESTOQUE MEDIO       ".
013400     03  FILLER    PIC X(20) VALUE "ESTOQUE CRITICO     ".
013500 01  TABCRIT REDEFINES TABCRITX.
013600     03  TBCRIT-LABEL OCCURS 3 TIMES PIC X(20).
013700*-----------------------------------------------------------------
013800 PROCEDURE DIVISION.
013900 0000-INICIO.
014000     PERFORM 0100-ABRIR-ARQUIVOS      THRU 0100-FIM
014100     PERFORM 2000-PROCESSAR-PRODUCTOS THRU 2000-FIM
014200     GO TO ROT-FIM.
014300*-----------------------------------------------------------------
014400 0100-ABRIR-ARQUIVOS.
014500     OPEN INPUT ARQ-PRODUCTO
014600     IF ST-ERRO NOT = "00" AND ST-ERRO NOT = "30"
014700         MOVE "ERRO NA ABERTURA DO ARQUIVO PRODUCTO" TO MENS
014800         PERFORM ROT-MENS THRU ROT-MENS-FIM
014900         GO TO ROT-FIM.
015000     OPEN OUTPUT ARQ-STKLIST
015100     IF ST-ERRO NOT = "00"
015200         MOVE "ERRO NA ABERTURA DO ARQUIVO STKLIST" TO MENS
015300         PERFORM ROT-MENS THRU ROT-MENS-FIM
015400         GO TO ROT-FIM.
015500 0100-FIM.
015600     EXIT.
015700*-----------------------------------------------------------------
015800 2000-PROCESSAR-PRODUCTOS.
015900     MOVE ZEROS TO W-TOTAL-VALOR-FALTANTE
016000     IF ST-ERRO = "30"
016100         GO TO 2000-FIM.
016200 2000-LER.
016300     READ ARQ-PRODUCTO
016400         AT END GO TO 2000-FECHA.
016500     ADD 1 TO W-QT-LIDOS
016600     IF PRD-STOCK < PRD-STOCK-MINIMO
016700         PERFORM 2100-AVALIA-E-IMPRIME THRU 2100-FIM.
016800     GO TO 2000-LER.
016900 2000-FECHA.
017000     PERFORM 8000-TOTAL-GERAL THRU 8000-FIM
017100     CLOSE ARQ-PRODUCTO ARQ-STKLIST.
017200 2000-FIM.
017300     EXIT.
017400*-----------------------------------------------------------------
017500* MONTA O STOCK-EVAL-REC A PARTIR DO PRODUTO CORRENTE. PARA ESTA
017600* LISTAGEM (VARREDURA GERAL, SEM UMA VENDA/PEDIDO ESPECIFICO), A
017700* QUANTIDADE SOLICITADA E TOMADA COMO O PROPRIO ESTOQUE MINIMO -
017800* OU SEJA, "O QUANTO FALTA PARA REPOR ATE O MINIMO" (DECISAO DE
017900* PROJETO, JA QUE A ESPECIFICACAO NAO TRAZ UMA QUANTIDADE PEDIDA
018000* PARA ESTE RELATORIO).
018100*-----------------------------------------------------------------
018200 2100-AVALIA-E-IMPRIME.
018300     MOVE PRD-CODIGO       TO SE-CODIGO
018400     MOVE PRD-STOCK        TO SE-STOCK-ACTUAL
018500     MOVE PRD-STOCK-MINIMO TO SE-STOCK-MINIMO
018600     MOVE PRD-STOCK-MINIMO TO SE-CANTIDAD-SOLICITADA
018700     MOVE PRD-PRECIO       TO SE-PRECIO
018800     PERFORM 3000-AVALIAR-PRODUCTO THRU 3000-FIM
018900     ADD SE-VALOR-FALTANTE TO W-TOTAL-VALOR-FALTANTE
019000     PERFORM 4000-IMPRIME-LINHA THRU 4000-FIM
019100     ADD 1 TO W-QT-IMPRESSOS.
019200 2100-FIM.
019300     EXIT.
019400*-----------------------------------------------------------------
019500* FORMULAS DE AVALIACAO DE ESTOQUE (STOCK-EVAL-REC).
019600*-----------------------------------------------------------------
019700 3000-AVALIAR-PRODUCTO.
019800     IF SE-STOCK-ACTUAL >= SE-CANTIDAD-SOLICITADA
019900         MOVE 1 TO SE-DISPONIBLE
020000         MOVE 0 TO SE-FALTANTE
020100     ELSE
020200         MOVE 0 TO SE-DISPONIBLE
020300         COMPUTE SE-FALTANTE = SE-CANTIDAD-SOLICITADA
020400                              - SE-STOCK-ACTUAL.
020500     IF SE-STOCK-ACTUAL < SE-STOCK-MINIMO
020600         MOVE 1 TO SE-BAJO-STOCK-MINIMO
020700     ELSE
020800         MOVE 0 TO SE-BAJO-STOCK-MINIMO.
020900     PERFORM 3200-CALCULA-PORCENTAJE   THRU 3200-FIM
021000     PERFORM 3050-CLASSIFICA-CRITICIDADE THRU 3050-FIM
021100     COMPUTE SE-VALOR-FALTANTE ROUNDED = SE-FALTANTE * SE-PRECIO
021200     PERFORM 3100-SELECIONA-MENSAGEM  THRU 3100-FIM.
021300 3000-FIM.
021400     EXIT.
021500*-----------------------------------------------------------------
021600* PORCENTAGEM DE ESTOQUE, COM PROTECAO CONTRA DIVISAO POR ZERO
021700* QUANDO O ESTOQUE MINIMO NAO ESTA CADASTRADO (= 0).
021800*-----------------------------------------------------------------
021900 3200-CALCULA-PORCENTAJE.
022000     IF SE-STOCK-MINIMO = 0
022100         IF SE-STOCK-ACTUAL = 0
022200             MOVE 0 TO SE-PORCENTAJE-STOCK
022300             MOVE 1 TO SE-BAJO-STOCK-MINIMO
022400         ELSE
022500             MOVE 100 TO SE-PORCENTAJE-STOCK
022600     ELSE
022700         COMPUTE SE-PORCENTAJE-STOCK ROUNDED =
022800             (SE-STOCK-ACTUAL / SE-STOCK-MINIMO) * 100.
022900 3200-FIM.
023000     EXIT.
023100*-----------------------------------------------------------------
023200* CLASSIFICACAO DE CRITICIDADE - A ESPECIFICACAO NAO TRAZ UMA
023300* FORMULA NUMERICA PARA ESTE CAMPO (TRATA-O COMO ENTRADA JA
023400* CLASSIFICADA); COMO NAO HA CAMPO CADASTRADO PARA ISSO EM
023500* PRODUCTO, ESTA ROTINA DERIVA A CRITICIDADE DO PROPRIO
023600* PERCENTUAL DE ESTOQUE (DECISAO DE PROJETO, OS-1995-041):
023700*     ESTOQUE ZERADO .......... SEMPRE NIVEL 3 (ALTA)
023800*     ATE 33% DO MINIMO ....... NIVEL 3 (ALTA)
023900*     DE 34% A 66% DO MINIMO .. NIVEL 2 (MEDIA)
024000*     ACIMA DE 66% DO MINIMO .. NIVEL 1 (BAIXA)
024100*-----------------------------------------------------------------
024200 3050-CLASSIFICA-CRITICIDADE.
024300     IF SE-STOCK-ACTUAL = 0
024400         MOVE 3 TO SE-NIVEL-CRITICIDAD
024500     ELSE
024600         IF SE-PORCENTAJE-STOCK <= 33
024700             MOVE 3 TO SE-NIVEL-CRITICIDAD
024800         ELSE
024900             IF SE-PORCENTAJE-STOCK <= 66
025000                 MOVE 2 TO SE-NIVEL-CRITICIDAD
025100             ELSE
025200                 MOVE 1 TO SE-NIVEL-CRITICIDAD.
025300 3050-FIM.
025400     EXIT.
025500*-----------------------------------------------------------------
025600 3100-SELECIONA-MENSAGEM.
025700     IF SE-STOCK-ACTUAL = 0
025800         MOVE "SIN STOCK - Reabastecimiento urgente requerido"
025900             TO SE-MENSAJE-ALERTA
026000     ELSE
026100         IF SE-NIVEL-CRITICIDAD = 3
026200             PERFORM 3110-MSG-CRITICO  THRU 3110-FIM
026300         ELSE
026400             IF SE-NIVEL-CRITICIDAD = 2
026500                 PERFORM 3120-MSG-BAJO THRU 3120-FIM
026600             ELSE
026700                 PERFORM 3130-MSG-ATENCION THRU 3130-FIM.
026800 3100-FIM.
026900     EXIT.
027000 3110-MSG-CRITICO.
027100     MOVE SE-STOCK-ACTUAL TO WK-NUM-DISP
027200     PERFORM 9600-ACHA-INICIO-NUMERO THRU 9600-FIM
027300     MOVE SPACES TO WK-TRIM-1
027400     MOVE WK-NUM-DISP(WK-NUM-POS:WK-NUM-LEN) TO WK-TRIM-1
027500     MOVE SE-FALTANTE TO WK-NUM-DISP
027600     PERFORM 9600-ACHA-INICIO-NUMERO THRU 9600-FIM
027700     MOVE SPACES TO WK-TRIM-2
027800     MOVE WK-NUM-DISP(WK-NUM-POS:WK-NUM-LEN) TO WK-TRIM-2
027900     MOVE SPACES TO SE-MENSAJE-ALERTA
028000     STRING "Stock CRITICO - Solo "            DELIMITED BY SIZE
028100            WK-TRIM-1                          DELIMITED BY SPACE
028200            " unidades disponibles (faltan "   DELIMITED BY SIZE
028300            WK-TRIM-2                          DELIMITED BY SPACE
028400            ")"                                DELIMITED BY SIZE
028500            INTO SE-MENSAJE-ALERTA.
028600 3110-FIM.
028700     EXIT.
028800 3120-MSG-BAJO.
028900     MOVE SE-STOCK-ACTUAL TO WK-NUM-DISP
029000     PERFORM 9600-ACHA-INICIO-NUMERO THRU 9600-FIM
029100     MOVE SPACES TO WK-TRIM-1
029200     MOVE WK-NUM-DISP(WK-NUM-POS:WK-NUM-LEN) TO WK-TRIM-1
029300     MOVE SE-PORCENTAJE-STOCK TO WK-PORC-INT
029400     MOVE WK-PORC-INT TO WK-NUM-DISP
029500     PERFORM 9600-ACHA-INICIO-NUMERO THRU 9600-FIM
029600     MOVE SPACES TO WK-TRIM-2
029700     MOVE WK-NUM-DISP(WK-NUM-POS:WK-NUM-LEN) TO WK-TRIM-2
029800     MOVE SPACES TO SE-MENSAJE-ALERTA
029900     STRING "Stock BAJO - "                    DELIMITED BY SIZE
030000            WK-TRIM-1                          DELIMITED BY SPACE
030100            " unidades ("                       DELIMITED BY SIZE
030200            WK-TRIM-2                          DELIMITED BY SPACE
030300            "% del minimo)"                    DELIMITED BY SIZE
030400            INTO SE-MENSAJE-ALERTA.
030500 3120-FIM.
030600     EXIT.
030700 3130-MSG-ATENCION.
030800     MOVE SE-STOCK-ACTUAL TO WK-NUM-DISP
030900     PERFORM 9600-ACHA-INICIO-NUMERO THRU 9600-FIM
031000     MOVE SPACES TO WK-TRIM-1
031100     MOVE WK-NUM-DISP(WK-NUM-POS:WK-NUM-LEN) TO WK-TRIM-1
031200     MOVE SPACES TO SE-MENSAJE-ALERTA
031300     STRING "Atencion - Stock bajo: "          DELIMITED BY SIZE
031400            WK-TRIM-1                          DELIMITED BY SPACE
031500            " unidades"                        DELIMITED BY SIZE
031600            INTO SE-MENSAJE-ALERTA.
031700 3130-FIM.
031800     EXIT.
031900*-----------------------------------------------------------------
032000* ACHA A PRIMEIRA POSICAO NAO-BRANCO DE WK-NUM-DISP (CAMPO COM
032100* ZEROS A ESQUERDA SUPRIMIDOS) PARA MONTAR AS MENSAGENS SEM
032200* ESPACOS SOBRANDO NO MEIO DO TEXTO. SEM FUNCTION, NA TECNICA DO
032300* PROPRIO CADASTRO (GO TO DENTRO DA FAIXA DO PARAGRAFO).
032400*-----------------------------------------------------------------
032500 9600-ACHA-INICIO-NUMERO.
032600     MOVE 1 TO WK-NUM-POS.
032700 9601-ACHA-LOOP.
032800     IF WK-NUM-POS < 7
032900         IF WK-NUM-CHAR(WK-NUM-POS) = SPACE
033000             ADD 1 TO WK-NUM-POS
033100             GO TO 9601-ACHA-LOOP.
033200     COMPUTE WK-NUM-LEN = 8 - WK-NUM-POS.
033300 9600-FIM.
033400     EXIT.
033500*-----------------------------------------------------------------
033600* MONTA E GRAVA A LINHA DO RELATORIO PARA O PRODUTO CORRENTE.
033700* SB-PREF E SB-PRECIO-UNIT SAO COLUNAS DE CONFERENCIA VISUAL,
033800* PORTADA A PRIMEIRA DO REDEFINES DE PRDREC (PRD-COD-PREFIXO) E
033900* EDITADA A SEGUNDA A PARTIR DE PRD-PRECIO - NAO EXIGIDAS PELA
034000* ESPECIFICACAO, MAS AS DUAS INFORMACOES JA EXISTEM NO CADASTRO E
034100* FICARIAM SEM USO SE NAO FOSSE PARA ESTE RELATORIO.
034200*-----------------------------------------------------------------
034300 4000-IMPRIME-LINHA.
034400     MOVE SPACES TO REG-STKLIST
034500     MOVE SE-CODIGO(1:20)         TO SB-CODIGO
034600     MOVE PRD-COD-PREFIXO         TO SB-PREF
034700     MOVE PRD-NOMBRE(1:30)        TO SB-NOMBRE
034800     MOVE SPACES                  TO SB-CATEGORIA-NOMBRE
034900     MOVE SE-STOCK-ACTUAL         TO SB-STOCK-ACTUAL
035000     MOVE SE-STOCK-MINIMO         TO SB-STOCK-MINIMO
035100     MOVE SE-FALTANTE             TO SB-FALTANTE
035200     MOVE SE-PORCENTAJE-STOCK     TO SB-PORCENTAJE
035300     MOVE SE-NIVEL-CRITICIDAD     TO SB-NIVEL-CRITICIDAD
035400     MOVE TBCRIT-LABEL(SE-NIVEL-CRITICIDAD) TO SB-NIVEL-LABEL
035500     MOVE PRD-PRECIO              TO SB-PRECIO-UNIT
035600     MOVE SE-VALOR-FALTANTE       TO SB-VALOR-FALTANTE
035700     MOVE SE-MENSAJE-ALERTA(1:100) TO SB-MENSAJE-ALERTA
035800     WRITE REG-STKLIST.
035900 4000-FIM.
036000     EXIT.
036100*-----------------------------------------------------------------
036200* TOTAL GERAL DE VALOR EM FALTA - ACRESCIMO NAO EXIGIDO PELA
036300* ROTINA ORIGINAL (VIDE HISTORICO 1995-02-14), MAS O CAMPO JA
036400* SAI CALCULADO LINHA A LINHA.
036500*-----------------------------------------------------------------
036600 8000-TOTAL-GERAL.
036700     MOVE SPACES TO REG-STKLIST
036800     MOVE "TOTAL GERAL"           TO SB-NOMBRE
036900     MOVE W-TOTAL-VALOR-FALTANTE  TO SB-VALOR-FALTANTE
037000     WRITE REG-STKLIST.
037100 8000-FIM.
037200     EXIT.
037300*-----------------------------------------------------------------
037400 ROT-FIM.
037500     STOP RUN.
037600*---------[ ROTINA DE MENSAGEM DE LOG ]------------------
037700 ROT-MENS.
037800     DISPLAY MENS UPON CONSOLE.
037900 ROT-MENS-FIM.
038000     EXIT.
