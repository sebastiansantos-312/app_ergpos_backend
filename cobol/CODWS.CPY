000100*-----------------------------------------------------------------
000200* CODWS    - CAMPOS DE TRABALHO DA GERACAO/NORMALIZACAO DE
000300*            CODIGO A PARTIR DO NOME INFORMADO PELO USUARIO.
000400*            COPIAR EM WORKING-STORAGE JUNTO COM CODRTN.CPY.
000500*-----------------------------------------------------------------
000600*   1991-11-14  GP    CRIADO PARA A DERIVACAO DE CAT-CODIGO.      GP911114
000700*   1994-11-30  MSF   GENERALIZADO (PREFIXO PARAMETRIZAVEL) PARA  MSF94113
000800*                     REUSO NO CADASTRO DE USUARIO.               MSF94113
000900*-----------------------------------------------------------------
001000 01  WC-AREA-CODIGO.
001100     03  WC-NOME-ENTRADA             PIC X(100)  VALUE SPACES.
001200     03  WC-CODIGO-SAIDA             PIC X(50)   VALUE SPACES.
001300     03  WC-PREFIXO                  PIC X(10)   VALUE SPACES.
001400     03  WC-TAM-MAX                  PIC 9(3)    COMP VALUE 50.
001500     03  WC-IND                      PIC 9(4)    COMP.
001600     03  WC-IND-SAIDA                PIC 9(4)    COMP.
001700     03  WC-CARACTER                 PIC X(01)   VALUE SPACE.
001800     03  WC-ULTIMO-FOI-USCORE        PIC 9(01)   VALUE 0.
001900     03  WC-SEQ-ALEATORIO            PIC 9(9)    COMP-3 VALUE 0.
002000     03  WC-SUFIXO-ALEATORIO         PIC X(08)   VALUE SPACES.
002100     03  WC-DATA-HORA-NUMERICA       PIC 9(15)   COMP-3.
002200     03  WC-QUOCIENTE-HEX            PIC 9(15)   COMP-3.
002300     03  WC-RESTO-HEX                PIC 9(02)   COMP.
002400     03  WC-HOJE.
002500         05  WC-HOJE-AAMMDD          PIC 9(06).
002600         05  WC-HOJE-HHMMSS          PIC 9(06).
002700         05  WC-HOJE-CENTESIMOS      PIC 9(02).
002800     03  WC-CODIGO-BASE-VAZIA        PIC 9(01)   VALUE 0.
002900         88  WC-BASE-VAZIA           VALUE 1.
003000         88  WC-BASE-PREENCHIDA      VALUE 0.
003100     03  WC-ID-GERADO                PIC X(36)   VALUE SPACES.
003200*-----------------------------------------------------------------
003300* TABELA DE ACENTOS/CEDILHA -> LETRA SEM ACENTO (MESMA TECNICA
003400* DE TABELA COM REDEFINES USADA NO CADASTRO DE VEICULOS PARA A
003500* TABELA DE MARCAS).
003600*-----------------------------------------------------------------
003700 01  WC-TAB-ACENTOSX.
003800     03  FILLER                      PIC X(02) VALUE "ÁA".
003900     03  FILLER                      PIC X(02) VALUE "ÉE".
004000     03  FILLER                      PIC X(02) VALUE "ÍI".
004100     03  FILLER                      PIC X(02) VALUE "ÓO".
004200     03  FILLER                      PIC X(02) VALUE "ÚU".
004300     03  FILLER                      PIC X(02) VALUE "ÑN".
004400 01  WC-TAB-ACENTOS REDEFINES WC-TAB-ACENTOSX.
004500     03  WC-ACENTO-PAR               PIC X(02) OCCURS 6 TIMES.
004600 01  WC-TAB-HEXADECIMALX.
004700     03  FILLER                      PIC X(16) VALUE
004800         "0123456789ABCDEF".
004900 01  WC-TAB-HEXADECIMAL REDEFINES WC-TAB-HEXADECIMALX.
005000     03  WC-DIGITO-HEX               PIC X(01) OCCURS 16 TIMES.
