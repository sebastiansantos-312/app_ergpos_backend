000100*-----------------------------------------------------------------
000200* MOVREC   - LAYOUT DO MOVIMENTO DE ESTOQUE (MOVIMIENTO.DAT)
000300*-----------------------------------------------------------------
000400* HISTORICO DE ALTERACOES
000500*   1992-09-14  GP    LAYOUT ORIGINAL - ARQUIVO SOMENTE DE        GP920914
000600*                     INCLUSAO (NAO HA REWRITE NEM DELETE AQUI,   GP920914
000700*                     E UM DIARIO DE MOVIMENTACAO).               GP920914
000800*-----------------------------------------------------------------
000900 01  REG-MOVIMENTO.
001000     03  MOV-ID                      PIC X(36).
001100     03  MOV-PRODUCTO-CODIGO         PIC X(50).
001200     03  MOV-CANTIDAD                PIC S9(7) COMP-3.
001300     03  MOV-TIPO                    PIC X(07).
001400     03  MOV-PROVEEDOR               PIC X(255).
001500     03  MOV-OBSERVACION             PIC X(500).
001600     03  MOV-FECHA                   PIC X(26).
001700     03  FILLER                      PIC X(20).
001800*-----------------------------------------------------------------
001900* REDEFINE - QUEBRA DE MOV-FECHA PARA CONFERIR O ANO/MES/DIA NA
002000* LISTAGEM POR PRODUTO (SEM QUEBRAR A STRING TODA VEZ).
002100*-----------------------------------------------------------------
002200 01  REG-MOVIMENTO-DATA REDEFINES REG-MOVIMENTO.
002300     03  FILLER                      PIC X(852).
002400     03  MOV-DT-MOVIMENTO.
002500         05  MOV-DT-ANO              PIC X(04).
002600         05  FILLER                  PIC X(01).
002700         05  MOV-DT-MES              PIC X(02).
002800         05  FILLER                  PIC X(01).
002900         05  MOV-DT-DIA              PIC X(02).
003000         05  FILLER                  PIC X(16).
