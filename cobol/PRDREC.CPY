000100*-----------------------------------------------------------------
000200* PRDREC   - LAYOUT DO CADASTRO DE PRODUCTO (PRODUCTO.DAT)
000300*-----------------------------------------------------------------
000400* HISTORICO DE ALTERACOES
000500*   1991-05-09  GP    LAYOUT ORIGINAL. PRD-CODIGO E A CHAVE DE    GP910509
000600*                     NEGOCIO (IMUTAVEL), PRD-ID SO EXISTE PARA   GP910509
000700*                     COMPATIBILIDADE COM O CADASTRO DE MOVIMENTO.GP910509
000800*   1995-01-17  MSF   ESTOQUE ATUAL E ESTOQUE MINIMO PASSAM A     MSF95011
000900*                     COMP-3 (SAO CONTADORES, NAO VALOR).         MSF95011
001000*   2002-07-15  LMC   PRD-PRECIO TAMBEM PASSA A COMP-3, PARA      OS020090
001100*                     PADRONIZAR COM OS DEMAIS CAMPOS NUMERICOS   OS020090
001200*                     DO MESTRE (OS-2002-090).                    OS020090
001300*-----------------------------------------------------------------
001400 01  REG-PRODUCTO.
001500     03  PRD-ID                      PIC X(36).
001600     03  PRD-CODIGO                  PIC X(50).
001700     03  PRD-NOMBRE                  PIC X(255).
001800     03  PRD-DESCRIPCION             PIC X(500).
001900     03  PRD-PRECIO                  PIC S9(8)V99  COMP-3.
002000     03  PRD-STOCK                   PIC S9(7) COMP-3.
002100     03  PRD-STOCK-MINIMO            PIC S9(7) COMP-3.
002200     03  PRD-ACTIVO                  PIC 9(01).
002300         88  PRD-ATIVO               VALUE 1.
002400         88  PRD-INATIVO             VALUE 0.
002500     03  FILLER                      PIC X(25).
002600*-----------------------------------------------------------------
002700* REDEFINE - PREFIXO DO CODIGO (4 POSICOES INICIAIS), USADO
002800* SOMENTE PARA CONFERENCIA VISUAL NO RELATORIO DE ESTOQUE BAIXO.
002900*-----------------------------------------------------------------
003000 01  REG-PRODUCTO-CODIGO REDEFINES REG-PRODUCTO.
003100     03  FILLER                      PIC X(36).
003200     03  PRD-COD-PREFIXO             PIC X(04).
003300     03  PRD-COD-SUFIXO              PIC X(46).
003400     03  FILLER                      PIC X(795).
