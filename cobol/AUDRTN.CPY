000100*-----------------------------------------------------------------
000200* AUDRTN   - GRAVACAO DA TRILHA DE AUDITORIA - UM REGISTRO POR
000300*            INCLUSAO/ALTERACAO DE MESTRE. COPIAR NA PROCEDURE
000400*            DIVISION. REQUER AUDWS.CPY EM WORKING-STORAGE E OS
000500*            ARQUIVOS ARQ-AUDITORIA/ARQ-CONTADOR DESCRITOS LA.
000600*-----------------------------------------------------------------
000700*   1994-09-05  MSF   ROTINAS ORIGINAIS (OS-1994-118).            OS940118
000800*   1998-11-30  GP    AJUSTE ANO 2000 - WA-AUD-HOJE-AAMMDD PASSA  GP981130
000900*                     DE 6 PARA 8 POSICOES (SECULO EXPLICITO).    GP981130
001000*   1999-08-16  MSF   TESTE DE ARQUIVO INEXISTENTE PADRONIZADO    OS990118
001100*                     PARA O CODIGO "30" USADO NO RESTO DO        OS990118
001200*                     SISTEMA (ANTES USAVA "35" - OS-1999-118).   OS990118
001300*-----------------------------------------------------------------
001400* ABRE O ARQUIVO DE CONTROLE E CARREGA O PROXIMO NUMERO DE
001500* SEQUENCIA DE AUDITORIA; SE O ARQUIVO AINDA NAO EXISTE (1A
001600* EXECUCAO), COMECA DO ZERO.
001700*-----------------------------------------------------------------
001800 9410-ABRIR-CONTADOR-AUD.
001900     MOVE 0 TO WA-PROX-AUD-ID
002000     OPEN I-O ARQ-CONTADOR
002100     IF ST-CONTADOR = "30"
002200         OPEN OUTPUT ARQ-CONTADOR
002300         CLOSE ARQ-CONTADOR
002400         OPEN I-O ARQ-CONTADOR.
002500     IF ST-CONTADOR = "00"
002600         READ ARQ-CONTADOR INTO WA-PROX-AUD-ID
002700         IF ST-CONTADOR NOT = "00"
002800             MOVE 0 TO WA-PROX-AUD-ID.
002900 9410-FIM.
003000     EXIT.
003100*-----------------------------------------------------------------
003200* GRAVA UM REGISTRO NA TRILHA DE AUDITORIA. O CHAMADOR PREENCHE
003300* WA-AUD-EVENTO-TIPO/TABLA-NOMBRE/REGISTRO-ID/USUARIO-ID/DETALLE
003400* E EXECUTA ESTE PARAGRAFO LOGO APOS GRAVAR COM SUCESSO NO
003500* ARQUIVO MESTRE.
003600*-----------------------------------------------------------------
003700 9400-GRAVA-AUDITORIA.
003800     ADD 1 TO WA-PROX-AUD-ID
003900     MOVE SPACES               TO REG-AUDITORIA
004000     MOVE WA-PROX-AUD-ID       TO AUD-ID
004100     MOVE WA-AUD-EVENTO-TIPO   TO AUD-EVENTO-TIPO
004200     MOVE WA-AUD-TABLA-NOMBRE  TO AUD-TABLA-NOMBRE
004300     MOVE WA-AUD-REGISTRO-ID   TO AUD-REGISTRO-ID
004400     MOVE WA-AUD-USUARIO-ID    TO AUD-USUARIO-ID
004500     MOVE WA-AUD-DETALLE       TO AUD-DETALLE
004600     ACCEPT WA-AUD-HOJE-AAMMDD FROM DATE YYYYMMDD
004700     ACCEPT WA-AUD-HOJE-HHMMSS FROM TIME
004800     STRING WA-AUD-HOJE-AAMMDD(1:4) DELIMITED BY SIZE
004900            "-"                     DELIMITED BY SIZE
005000            WA-AUD-HOJE-AAMMDD(5:2) DELIMITED BY SIZE
005100            "-"                     DELIMITED BY SIZE
005200            WA-AUD-HOJE-AAMMDD(7:2) DELIMITED BY SIZE
005300            "T"                     DELIMITED BY SIZE
005400            WA-AUD-HOJE-HHMMSS(1:2) DELIMITED BY SIZE
005500            ":"                     DELIMITED BY SIZE
005600            WA-AUD-HOJE-HHMMSS(3:2) DELIMITED BY SIZE
005700            ":"                     DELIMITED BY SIZE
005800            WA-AUD-HOJE-HHMMSS(5:2) DELIMITED BY SIZE
005900            INTO AUD-CREATED-AT
006000     WRITE REG-AUDITORIA
006100     IF ST-ERRO NOT = "00"
006200         MOVE "**** ERRO GRAVANDO TRILHA DE AUDITORIA ****"
006300               TO MENS
006400         PERFORM ROT-MENS THRU ROT-MENS-FIM.
006500 9400-FIM.
006600     EXIT.
006700*-----------------------------------------------------------------
006800* REGRAVA O CONTADOR COM O ULTIMO AUD-ID UTILIZADO E FECHA OS
006900* DOIS ARQUIVOS. EXECUTAR NO 9000-ROT-FIM DO PROGRAMA CHAMADOR.
007000*-----------------------------------------------------------------
007100 9490-FECHAR-CONTADOR-AUD.
007200     REWRITE REG-CONTADOR FROM WA-PROX-AUD-ID
007300     IF ST-CONTADOR NOT = "00"
007400         WRITE REG-CONTADOR FROM WA-PROX-AUD-ID.
007500     CLOSE ARQ-CONTADOR.
007600 9490-FIM.
007700     EXIT.
