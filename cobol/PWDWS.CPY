000100*-----------------------------------------------------------------
000200* PWDWS    - CAMPOS DE TRABALHO DA VALIDACAO DE SENHA
000300*            (TAMANHO, COMPLEXIDADE, LISTA DE PROIBIDAS).
000400*            COPIAR EM WORKING-STORAGE JUNTO COM PWDRTN.CPY.
000500*-----------------------------------------------------------------
000600*   1994-07-11  MSF   CRIADO PARA O CADASTRO DE USUARIO           OS940141
000700*                     (OS-1994-141) - EXIGENCIA DE SENHA FORTE.   OS940141
000800*   1994-09-02  MSF   LISTA DE SENHAS PROIBIDAS CONFERIDA CONTRA AMSF94090
000900*                     RELACAO OFICIAL DO MANUAL DE SEGURANCA E    MSF94090
001000*                     INCLUIDO O TAMANHO REAL DE CADA UMA.        MSF94090
001100*-----------------------------------------------------------------
001200 01  WP-AREA-SENHA.
001300     03  WP-SENHA                    PIC X(128)  VALUE SPACES.
001400     03  WP-SENHA-MAIUSC             PIC X(128)  VALUE SPACES.
001500     03  WP-TAM-MIN                  PIC 9(3)    COMP VALUE 8.
001600     03  WP-TAM-MAX                  PIC 9(3)    COMP VALUE 128.
001700     03  WP-TAM-ATUAL                PIC 9(4)    COMP.
001800     03  WP-IND                      PIC 9(4)    COMP.
001900     03  WP-CARACTER                 PIC X(01)   VALUE SPACE.
002000     03  WP-TAM-PALAVRA              PIC 9(4)    COMP.
002100     03  WP-POS                      PIC 9(4)    COMP.
002200     03  WP-POS-MAX                  PIC 9(4)    COMP.
002300     03  WP-TEM-MAIUSCULA            PIC 9(01)   VALUE 0.
002400     03  WP-TEM-MINUSCULA            PIC 9(01)   VALUE 0.
002500     03  WP-TEM-DIGITO               PIC 9(01)   VALUE 0.
002600     03  WP-TEM-ESPECIAL             PIC 9(01)   VALUE 0.
002700     03  WP-MODO-VALIDACAO           PIC 9(01)   VALUE 1.
002800         88  WP-MODO-COMPLETO        VALUE 1.
002900         88  WP-MODO-BASICO          VALUE 0.
003000     03  WP-RESULTADO                PIC 9(01)   VALUE 0.
003100         88  WP-OK                   VALUE 1.
003200         88  WP-ERRO                 VALUE 0.
003300     03  WP-MENSAGEM                 PIC X(60)   VALUE SPACES.
003400*-----------------------------------------------------------------
003500* LISTA DE SENHAS PROIBIDAS (TRIVIAIS DEMAIS PARA SEREM ACEITAS,
003600* MESMO QUE ATENDAM AOS DEMAIS CRITERIOS DE COMPLEXIDADE) - MESMA
003700* TECNICA DE TABELA COM REDEFINES USADA NO CADASTRO DE VEICULOS.
003800*-----------------------------------------------------------------
003900 01  WP-TAB-BLOQUEADASX.
004000     03  FILLER        PIC X(20) VALUE "PASSWORD            ".
004100     03  FILLER        PIC X(20) VALUE "123456              ".
004200     03  FILLER        PIC X(20) VALUE "12345678            ".
004300     03  FILLER        PIC X(20) VALUE "QWERTY              ".
004400     03  FILLER        PIC X(20) VALUE "ABC123              ".
004500     03  FILLER        PIC X(20) VALUE "MONKEY              ".
004600     03  FILLER        PIC X(20) VALUE "1234567             ".
004700     03  FILLER        PIC X(20) VALUE "LETMEIN             ".
004800     03  FILLER        PIC X(20) VALUE "TRUSTNO1            ".
004900     03  FILLER        PIC X(20) VALUE "DRAGON              ".
005000     03  FILLER        PIC X(20) VALUE "BASEBALL            ".
005100     03  FILLER        PIC X(20) VALUE "ILOVEYOU            ".
005200     03  FILLER        PIC X(20) VALUE "MASTER              ".
005300     03  FILLER        PIC X(20) VALUE "SUNSHINE            ".
005400     03  FILLER        PIC X(20) VALUE "ASHLEY              ".
005500     03  FILLER        PIC X(20) VALUE "BAILEY              ".
005600     03  FILLER        PIC X(20) VALUE "PASSW0RD            ".
005700     03  FILLER        PIC X(20) VALUE "SHADOW              ".
005800     03  FILLER        PIC X(20) VALUE "123123              ".
005900     03  FILLER        PIC X(20) VALUE "654321              ".
006000 01  WP-TAB-BLOQUEADAS REDEFINES WP-TAB-BLOQUEADASX.
006100     03  WP-SENHA-BLOQUEADA          PIC X(20) OCCURS 20 TIMES.
006200*-----------------------------------------------------------------
006300* TAMANHO REAL (SEM OS ESPACOS DE PREENCHIMENTO) DE CADA SENHA
006400* PROIBIDA ACIMA, NA MESMA ORDEM - USADO PARA COMPARAR SO OS
006500* CARACTERES DA PALAVRA AO PROCURAR SE ELA APARECE DENTRO DA
006600* SENHA DIGITADA (VIDE 9341/9342 EM PWDRTN).
006700*-----------------------------------------------------------------
006800 01  WP-TAB-BLOQ-LENX.
006900     03  FILLER                      PIC 9(02) VALUE 08.
007000     03  FILLER                      PIC 9(02) VALUE 06.
007100     03  FILLER                      PIC 9(02) VALUE 08.
007200     03  FILLER                      PIC 9(02) VALUE 06.
007300     03  FILLER                      PIC 9(02) VALUE 06.
007400     03  FILLER                      PIC 9(02) VALUE 06.
007500     03  FILLER                      PIC 9(02) VALUE 07.
007600     03  FILLER                      PIC 9(02) VALUE 07.
007700     03  FILLER                      PIC 9(02) VALUE 08.
007800     03  FILLER                      PIC 9(02) VALUE 06.
007900     03  FILLER                      PIC 9(02) VALUE 08.
008000     03  FILLER                      PIC 9(02) VALUE 08.
008100     03  FILLER                      PIC 9(02) VALUE 06.
008200     03  FILLER                      PIC 9(02) VALUE 08.
008300     03  FILLER                      PIC 9(02) VALUE 06.
008400     03  FILLER                      PIC 9(02) VALUE 06.
008500     03  FILLER                      PIC 9(02) VALUE 08.
008600     03  FILLER                      PIC 9(02) VALUE 06.
008700     03  FILLER                      PIC 9(02) VALUE 06.
008800     03  FILLER                      PIC 9(02) VALUE 06.
008900 01  WP-TAB-BLOQ-LEN REDEFINES WP-TAB-BLOQ-LENX.
009000     03  WP-TAB-BLOQUEADA-LEN        PIC 9(02) OCCURS 20 TIMES.
