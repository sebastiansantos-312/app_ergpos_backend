000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CADMOV.
000300 AUTHOR. GUSTAVO PEREIRA.
000400 INSTALLATION. FATEC - LABORATORIO DE PROCESSAMENTO DE DADOS.
000500 DATE-WRITTEN. 14/09/1992.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - SETOR DE INFORMATICA - NAO DIVULGAR.
000800*******************************************
000900* LANCAMENTO DE MOVIMENTO DE ESTOQUE      *
001000* SISTEMA DE PONTO-DE-VENDA (ERGPOS)      *
001100*******************************************
001200*-----------------------------------------------------------------
001300* HISTORICO DE ALTERACOES
001400*-----------------------------------------------------------------
001500*   1992-09-14  GP    VERSAO ORIGINAL - LANCAMENTO DE ENTRADA/    GP920914
001600*                     SAIDA DE ESTOQUE CONTRA O CADASTRO DE       GP920914
001700*                     PRODUCTO. NAO ATUALIZA O SALDO DO PRODUCTO -GP920914
001800*                     E APENAS O DIARIO DE MOVIMENTACAO (ASSIM    GP920914
001900*                     FOI PEDIDO PELO ALMOXARIFADO CENTRAL).      GP920914
002000*   1993-03-02  GP    INCLUIDA A LISTAGEM GERAL E A LISTAGEM POR  GP930302
002100*                     PRODUTO (5000/5100), COM NOME DO PRODUTO    GP930302
002200*                     PROJETADO NA LINHA.                         GP930302
002300*   1994-06-20  MSF   INCLUIDA A GRAVACAO NA TRILHA DE AUDITORIA  OS940118
002400*                     (OS-1994-118) A CADA LANCAMENTO.            OS940118
002500*   1998-11-30  GP    AJUSTE ANO 2000 - VIDE CADCAT (OS-1998-201).OS980201
002600*   2002-02-14  LMC   PADRONIZADA A REDACAO DAS MENSAGENS DE ERRO OS020022
002700*                     DE ARQUIVO, MESMO AJUSTE FEITO EM CADCAT.   OS020022
002800*-----------------------------------------------------------------
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT ARQ-MOVTRAN   ASSIGN TO DISK
003600              ORGANIZATION IS LINE SEQUENTIAL
003700              FILE STATUS  IS ST-ERRO.
003800*
003900     SELECT ARQ-MOVIMENTO ASSIGN TO DISK
004000              ORGANIZATION IS LINE SEQUENTIAL
004100              FILE STATUS  IS ST-ERRO.
004200*
004300     SELECT ARQ-PRODUCTO  ASSIGN TO DISK
004400              ORGANIZATION IS LINE SEQUENTIAL
004500              FILE STATUS  IS ST-PRODUTO.
004600*
004700     SELECT ARQ-MOVLIST   ASSIGN TO DISK
004800              ORGANIZATION IS LINE SEQUENTIAL
004900              FILE STATUS  IS ST-ERRO.
005000*
005100     SELECT ARQ-AUDITORIA ASSIGN TO DISK
005200              ORGANIZATION IS LINE SEQUENTIAL
005300              FILE STATUS  IS ST-ERRO.
005400*
005500     SELECT ARQ-CONTADOR  ASSIGN TO DISK
005600              ORGANIZATION IS LINE SEQUENTIAL
005700              FILE STATUS  IS ST-CONTADOR.
005800*-----------------------------------------------------------------
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  ARQ-MOVTRAN
006200         LABEL RECORD IS STANDARD
006300         VALUE OF FILE-ID IS "MOVTRAN.DAT".
006400 01  REG-MOVTRAN.
006500     03  CTR-OPERACAO                PIC X(01).
006600         88  CTR-OP-POSTAR           VALUE "P".
006700         88  CTR-OP-LISTAR-TODOS     VALUE "L".
006800         88  CTR-OP-LISTAR-PRODUTO   VALUE "U".
006900     03  CTR-CODIGO-PRODUCTO         PIC X(50).
007000     03  CTR-CANTIDAD                PIC S9(7).
007100     03  CTR-TIPO                    PIC X(07).
007200     03  CTR-PROVEEDOR               PIC X(255).
007300     03  CTR-OBSERVACION             PIC X(500).
007400     03  CTR-FECHA                   PIC X(26).
007500     03  CTR-USUARIO-ID              PIC X(36).
007600     03  FILLER                      PIC X(20).
007700*-----------------------------------------------------------------
007800 FD  ARQ-MOVIMENTO
007900         LABEL RECORD IS STANDARD
008000         VALUE OF FILE-ID IS "MOVIMIENTO.DAT".
008100     COPY MOVREC.
008200*-----------------------------------------------------------------
008300 FD  ARQ-PRODUCTO
008400         LABEL RECORD IS STANDARD
008500         VALUE OF FILE-ID IS "PRODUCTO.DAT".
008600     COPY PRDREC.
008700*-----------------------------------------------------------------
008800* LINHA DE SAIDA DA LISTAGEM DE MOVIMENTO - PROJETA CODIGO/NOME
008900* DO PRODUTO JUNTO COM OS DADOS DO MOVIMENTO.
009000*-----------------------------------------------------------------
009100 FD  ARQ-MOVLIST
009200         LABEL RECORD IS STANDARD
009300         VALUE OF FILE-ID IS "MOVLIST.DAT".
009400 01  REG-MOVLIST.
009500     03  ML-CODIGO-PRODUCTO          PIC X(50).
009600     03  FILLER                      PIC X(02) VALUE SPACES.
009700     03  ML-NOMBRE-PRODUCTO          PIC X(40).
009800     03  FILLER                      PIC X(02) VALUE SPACES.
009900     03  ML-TIPO                     PIC X(07).
010000     03  FILLER                      PIC X(02) VALUE SPACES.
010100     03  ML-CANTIDAD                 PIC ZZZ,ZZ9.
010200     03  FILLER                      PIC X(02) VALUE SPACES.
010300     03  ML-FECHA                    PIC X(26).
010400     03  FILLER                      PIC X(20) VALUE SPACES.
010500*-----------------------------------------------------------------
010600 FD  ARQ-AUDITORIA
010700         LABEL RECORD IS STANDARD
010800         VALUE OF FILE-ID IS "AUDIT.DAT".
010900     COPY AUDREC.
011000*-----------------------------------------------------------------
011100 FD  ARQ-CONTADOR
011200         LABEL RECORD IS STANDARD
011300         VALUE OF FILE-ID IS "CONTAUD.DAT".
011400 01  REG-CONTADOR                    PIC S9(09) COMP-3.
011500*-----------------------------------------------------------------
011600 WORKING-STORAGE SECTION.
011700 77  W-CONT                          PIC 9(06) COMP VALUE ZEROS.
011800 77  IND                             PIC 9(06) COMP VALUE ZEROS.
011900 77  IND-PRD                         PIC 9(06) COMP VALUE ZEROS.
012000 77  W-QT-MOVIMENTOS                 PIC 9(06) COMP VALUE ZEROS.
012100 77  W-QT-PRODUCTOS                  PIC 9(06) COMP VALUE ZEROS.
012200 77  W-ACHOU                         PIC 9(01) VALUE 0.
012300     88  ACHOU-SIM                   VALUE 1.
012400     88  ACHOU-NAO                   VALUE 0.
012500 77  W-HOJE-ISO                      PIC X(26) VALUE SPACES.
012600 01  ST-ERRO                         PIC X(02) VALUE "00".
012700 01  ST-PRODUTO                      PIC X(02) VALUE "00".
012800 01  MENS                            PIC X(60) VALUE SPACES.
012900*-----------------------------------------------------------------
013000* TABELA-MESTRE DE MOVIMENTOS EM MEMORIA - CARREGADA DO DIARIO,
013100* ACRESCIDA DOS LANCAMENTOS DA TRANSACAO, REGRAVADA POR INTEIRO.
013200*-----------------------------------------------------------------
013300 01  TB-MOVIMENTOS.
013400     03  TB-MOVIMENTO OCCURS 5000 TIMES.
013500         05  TB-MOV-ID               PIC X(36).
013600         05  TB-MOV-PRODUCTO-CODIGO  PIC X(50).
013700         05  TB-MOV-CANTIDAD         PIC S9(7) COMP-3.
013800         05  TB-MOV-TIPO             PIC X(07).
013900         05  TB-MOV-PROVEEDOR        PIC X(255).
014000         05  TB-MOV-OBSERVACION      PIC X(500).
014100         05  TB-MOV-FECHA            PIC X(26).
014200         05  FILLER                  PIC X(20).
014300*-----------------------------------------------------------------
014400* TABELA DE PRODUCTOS (SOMENTE CONSULTA - ESTE PROGRAMA NUNCA
014500* REGRAVA O CADASTRO DE PRODUCTO).
014600*-----------------------------------------------------------------
014700 01  TB-PRODUCTOS.
014800     03  TB-PRODUTO OCCURS 2000 TIMES.
014900         05  TB-PRD-CODIGO           PIC X(50).
015000         05  TB-PRD-NOMBRE           PIC X(255).
015100         05  TB-PRD-ACTIVO           PIC 9(01).
015200*-----------------------------------------------------------------
015300 01  TABOPCX.
015400     03  FILLER                      PIC X(01) VALUE "P".
015500     03  FILLER                      PIC X(01) VALUE "L".
015600     03  FILLER                      PIC X(01) VALUE "U".
015700 01  TABOPC REDEFINES TABOPCX.
015800     03  TBOPC                       PIC X(01) OCCURS 3 TIMES.
015900     COPY VALWS.
016000     COPY CODWS.
016100     COPY AUDWS.
016200*-----------------------------------------------------------------
016300 PROCEDURE DIVISION.
016400 0000-INICIO.
016500     PERFORM 0100-ABRIR-ARQUIVOS      THRU 0100-FIM
016600     PERFORM 0200-CARREGAR-MOVIMENTOS THRU 0200-FIM
016700     PERFORM 0210-CARREGAR-PRODUCTOS  THRU 0210-FIM
016800     PERFORM 9410-ABRIR-CONTADOR-AUD  THRU 9410-FIM
016900     PERFORM 1000-PROCESSAR-TRANSACAO THRU 1000-FIM
017000     PERFORM 8000-REGRAVA-MESTRE      THRU 8000-FIM
017100     PERFORM 9490-FECHAR-CONTADOR-AUD THRU 9490-FIM
017200     GO TO ROT-FIM.
017300*-----------------------------------------------------------------
017400 0100-ABRIR-ARQUIVOS.
017500     OPEN INPUT ARQ-MOVTRAN
017600     IF ST-ERRO NOT = "00"
017700         MOVE "ERRO NA ABERTURA DO ARQUIVO MOVTRAN" TO MENS
017800         PERFORM ROT-MENS THRU ROT-MENS-FIM
017900         GO TO ROT-FIM.
018000     OPEN INPUT ARQ-MOVIMENTO
018100     IF ST-ERRO NOT = "00"
018200         IF ST-ERRO = "30"
018300             MOVE "*** ARQUIVO MOVIMIENTO AINDA NAO EXISTE ***"
018400                 TO MENS
018500             PERFORM ROT-MENS THRU ROT-MENS-FIM
018600         ELSE
018700             MOVE "ERRO NA ABERTURA DO ARQUIVO MOVIMIENTO" TO
018800                 MENS
018900             PERFORM ROT-MENS THRU ROT-MENS-FIM
019000             GO TO ROT-FIM.
019100     OPEN INPUT ARQ-PRODUCTO
019200     IF ST-PRODUTO NOT = "00"
019300         IF ST-PRODUTO = "30"
019400             MOVE "*** ARQUIVO PRODUCTO AINDA NAO EXISTE ***"
019500                 TO MENS
019600             PERFORM ROT-MENS THRU ROT-MENS-FIM
019700         ELSE
019800             MOVE "ERRO NA ABERTURA DO ARQUIVO PRODUCTO" TO MENS
019900             PERFORM ROT-MENS THRU ROT-MENS-FIM
020000             GO TO ROT-FIM.
020100     OPEN OUTPUT ARQ-MOVLIST
020200     IF ST-ERRO NOT = "00"
020300         MOVE "ERRO NA ABERTURA DO ARQUIVO MOVLIST" TO MENS
020400         PERFORM ROT-MENS THRU ROT-MENS-FIM
020500         GO TO ROT-FIM.
020600     OPEN EXTEND ARQ-AUDITORIA
020700     IF ST-ERRO NOT = "00"
020800         IF ST-ERRO = "30"
020900             OPEN OUTPUT ARQ-AUDITORIA
021000             CLOSE ARQ-AUDITORIA
021100             OPEN EXTEND ARQ-AUDITORIA
021200         ELSE
021300             MOVE "ERRO NA ABERTURA DO ARQUIVO AUDIT" TO MENS
021400             PERFORM ROT-MENS THRU ROT-MENS-FIM
021500             GO TO ROT-FIM.
021600 0100-FIM.
021700     EXIT.
021800*-----------------------------------------------------------------
021900 0200-CARREGAR-MOVIMENTOS.
022000     MOVE ZEROS TO W-QT-MOVIMENTOS
022100     IF ST-ERRO = "30"
022200         GO TO 0200-FIM.
022300 0200-LER.
022400     READ ARQ-MOVIMENTO
022500         AT END GO TO 0200-FECHA.
022600     ADD 1 TO W-QT-MOVIMENTOS
022700     MOVE REG-MOVIMENTO TO TB-MOVIMENTO(W-QT-MOVIMENTOS)
022800     GO TO 0200-LER.
022900 0200-FECHA.
023000     CLOSE ARQ-MOVIMENTO.
023100 0200-FIM.
023200     EXIT.
023300*-----------------------------------------------------------------
023400 0210-CARREGAR-PRODUCTOS.
023500     MOVE ZEROS TO W-QT-PRODUCTOS
023600     IF ST-PRODUTO = "30"
023700         GO TO 0210-FIM.
023800 0210-LER.
023900     READ ARQ-PRODUCTO
024000         AT END GO TO 0210-FECHA.
024100     ADD 1 TO W-QT-PRODUCTOS
024200     MOVE PRD-CODIGO TO TB-PRD-CODIGO(W-QT-PRODUCTOS)
024300     MOVE PRD-NOMBRE TO TB-PRD-NOMBRE(W-QT-PRODUCTOS)
024400     MOVE PRD-ACTIVO TO TB-PRD-ACTIVO(W-QT-PRODUCTOS)
024500     GO TO 0210-LER.
024600 0210-FECHA.
024700     CLOSE ARQ-PRODUCTO.
024800 0210-FIM.
024900     EXIT.
025000*-----------------------------------------------------------------
025100 1000-PROCESSAR-TRANSACAO.
025200     READ ARQ-MOVTRAN
025300         AT END GO TO 1000-FIM.
025400     MOVE 0 TO IND
025500     PERFORM 1010-OPERACAO-VALIDA
025600         VARYING IND FROM 1 BY 1 UNTIL IND > 3 OR ACHOU-SIM.
025700     IF ACHOU-NAO
025800         MOVE "*** OPERACAO INVALIDA - TRANSACAO IGNORADA ***"
025900             TO MENS
026000         PERFORM ROT-MENS THRU ROT-MENS-FIM
026100         GO TO 1000-PROCESSAR-TRANSACAO.
026200     IF CTR-OP-POSTAR
026300         PERFORM 3000-POSTAR-MOVIMENTO      THRU 3000-FIM
026400     ELSE
026500     IF CTR-OP-LISTAR-TODOS
026600         PERFORM 5000-LISTAR-MOVIMENTOS     THRU 5000-FIM
026700     ELSE
026800         PERFORM 5100-LISTAR-POR-PRODUTO    THRU 5100-FIM.
026900     GO TO 1000-PROCESSAR-TRANSACAO.
027000 1000-FIM.
027100     EXIT.
027200*-----------------------------------------------------------------
027300 1010-OPERACAO-VALIDA.
027400     SET ACHOU-NAO TO TRUE
027500     IF TBOPC(IND) = CTR-OPERACAO
027600         SET ACHOU-SIM TO TRUE.
027700*-----------------------------------------------------------------
027800* LOCALIZA UM PRODUTO PELO CODIGO NA TABELA DE CONSULTA. IND-PRD
027900* FICA APONTANDO PARA A LINHA ENCONTRADA.
028000*-----------------------------------------------------------------
028100 1500-LOCALIZA-PRODUTO.
028200     SET ACHOU-NAO TO TRUE
028300     MOVE 0 TO IND-PRD
028400     PERFORM 1510-COMPARA-CODIGO
028500         VARYING IND-PRD FROM 1 BY 1
028600             UNTIL IND-PRD > W-QT-PRODUCTOS OR ACHOU-SIM.
028700 1500-FIM.
028800     EXIT.
028900 1510-COMPARA-CODIGO.
029000     IF TB-PRD-CODIGO(IND-PRD) = CTR-CODIGO-PRODUCTO
029100         SET ACHOU-SIM TO TRUE.
029200*-----------------------------------------------------------------
029300 3000-POSTAR-MOVIMENTO.
029400     PERFORM 1500-LOCALIZA-PRODUTO THRU 1500-FIM
029500     IF ACHOU-NAO
029600         MOVE "*** PRODUCTO NAO ENCONTRADO - REJEITADO ***" TO
029700             MENS
029800         PERFORM ROT-MENS THRU ROT-MENS-FIM
029900         GO TO 3000-FIM.
030000     IF TB-PRD-ACTIVO(IND-PRD) = 0
030100         MOVE "*** PRODUCTO INATIVO - REJEITADO ***" TO MENS
030200         PERFORM ROT-MENS THRU ROT-MENS-FIM
030300         GO TO 3000-FIM.
030400     MOVE CTR-CANTIDAD TO WV-VALOR-INT
030500     PERFORM 9110-VALIDA-POSITIVO-INT THRU 9110-FIM
030600     IF WV-ERRO
030700         MOVE "*** QUANTIDADE DEVE SER MAIOR QUE ZERO ***" TO
030800             MENS
030900         PERFORM ROT-MENS THRU ROT-MENS-FIM
031000         GO TO 3000-FIM.
031100     INSPECT CTR-TIPO CONVERTING
031200         "abcdefghijklmnopqrstuvwxyz" TO
031300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
031400     MOVE SPACES TO REG-MOVIMENTO
031500     MOVE CTR-CODIGO-PRODUCTO TO MOV-PRODUCTO-CODIGO
031600     MOVE CTR-CANTIDAD        TO MOV-CANTIDAD
031700     MOVE CTR-TIPO            TO MOV-TIPO
031800     MOVE CTR-PROVEEDOR       TO MOV-PROVEEDOR
031900     MOVE CTR-OBSERVACION     TO MOV-OBSERVACION
032000     IF CTR-FECHA = SPACES
032100         PERFORM 9500-CARIMBO-DATA-HORA THRU 9500-FIM
032200         MOVE W-HOJE-ISO      TO MOV-FECHA
032300     ELSE
032400         MOVE CTR-FECHA       TO MOV-FECHA.
032500     PERFORM 9270-GERA-ID-REGISTRO THRU 9270-FIM
032600     MOVE WC-ID-GERADO TO MOV-ID
032700     ADD 1 TO W-QT-MOVIMENTOS
032800     MOVE REG-MOVIMENTO TO TB-MOVIMENTO(W-QT-MOVIMENTOS)
032900     MOVE "INSERT"      TO WA-AUD-EVENTO-TIPO
033000     MOVE "MOVIMIENTO"  TO WA-AUD-TABLA-NOMBRE
033100     MOVE MOV-ID         TO WA-AUD-REGISTRO-ID
033200     MOVE CTR-USUARIO-ID TO WA-AUD-USUARIO-ID
033300     MOVE "{}"           TO WA-AUD-DETALLE
033400     PERFORM 9400-GRAVA-AUDITORIA THRU 9400-FIM
033500     MOVE "*** MOVIMENTO LANCADO COM SUCESSO ***" TO MENS
033600     PERFORM ROT-MENS THRU ROT-MENS-FIM.
033700 3000-FIM.
033800     EXIT.
033900*-----------------------------------------------------------------
034000 5000-LISTAR-MOVIMENTOS.
034100     MOVE 0 TO IND
034200     PERFORM 5010-LISTAR-UM
034300         VARYING IND FROM 1 BY 1 UNTIL IND > W-QT-MOVIMENTOS.
034400 5000-FIM.
034500     EXIT.
034600 5010-LISTAR-UM.
034700     MOVE TB-MOV-PRODUCTO-CODIGO(IND) TO CTR-CODIGO-PRODUCTO
034800     PERFORM 1500-LOCALIZA-PRODUTO THRU 1500-FIM
034900     MOVE SPACES              TO REG-MOVLIST
035000     MOVE TB-MOV-PRODUCTO-CODIGO(IND) TO ML-CODIGO-PRODUCTO
035100     IF ACHOU-SIM
035200         MOVE TB-PRD-NOMBRE(IND-PRD) TO ML-NOMBRE-PRODUCTO
035300     ELSE
035400         MOVE "(PRODUCTO NAO ENCONTRADO)" TO ML-NOMBRE-PRODUCTO.
035500     MOVE TB-MOV-TIPO(IND)     TO ML-TIPO
035600     MOVE TB-MOV-CANTIDAD(IND) TO ML-CANTIDAD
035700     MOVE TB-MOV-FECHA(IND)    TO ML-FECHA
035800     WRITE REG-MOVLIST.
035900 5100-LISTAR-POR-PRODUTO.
036000     PERFORM 1500-LOCALIZA-PRODUTO THRU 1500-FIM
036100     IF ACHOU-NAO
036200         MOVE "*** PRODUCTO NAO ENCONTRADO - REJEITADO ***" TO
036300             MENS
036400         PERFORM ROT-MENS THRU ROT-MENS-FIM
036500         GO TO 5100-FIM.
036600     IF TB-PRD-ACTIVO(IND-PRD) = 0
036700         MOVE "*** PRODUCTO INATIVO - REJEITADO ***" TO MENS
036800         PERFORM ROT-MENS THRU ROT-MENS-FIM
036900         GO TO 5100-FIM.
037000     MOVE 0 TO IND
037100     PERFORM 5110-LISTAR-SE-DO-PRODUTO
037200         VARYING IND FROM 1 BY 1 UNTIL IND > W-QT-MOVIMENTOS.
037300 5100-FIM.
037400     EXIT.
037500 5110-LISTAR-SE-DO-PRODUTO.
037600     IF TB-MOV-PRODUCTO-CODIGO(IND) = CTR-CODIGO-PRODUCTO
037700         MOVE SPACES                       TO REG-MOVLIST
037800         MOVE TB-MOV-PRODUCTO-CODIGO(IND)  TO ML-CODIGO-PRODUCTO
037900         MOVE TB-PRD-NOMBRE(IND-PRD)        TO ML-NOMBRE-PRODUCTO
038000         MOVE TB-MOV-TIPO(IND)              TO ML-TIPO
038100         MOVE TB-MOV-CANTIDAD(IND)          TO ML-CANTIDAD
038200         MOVE TB-MOV-FECHA(IND)             TO ML-FECHA
038300         WRITE REG-MOVLIST.
038400*-----------------------------------------------------------------
038500 9500-CARIMBO-DATA-HORA.
038600     ACCEPT WA-AUD-HOJE-AAMMDD FROM DATE YYYYMMDD
038700     ACCEPT WA-AUD-HOJE-HHMMSS FROM TIME
038800     STRING WA-AUD-HOJE-AAMMDD(1:4) DELIMITED BY SIZE
038900            "-"                     DELIMITED BY SIZE
039000            WA-AUD-HOJE-AAMMDD(5:2) DELIMITED BY SIZE
039100            "-"                     DELIMITED BY SIZE
039200            WA-AUD-HOJE-AAMMDD(7:2) DELIMITED BY SIZE
039300            "T"                     DELIMITED BY SIZE
039400            WA-AUD-HOJE-HHMMSS(1:2) DELIMITED BY SIZE
039500            ":"                     DELIMITED BY SIZE
039600            WA-AUD-HOJE-HHMMSS(3:2) DELIMITED BY SIZE
039700            ":"                     DELIMITED BY SIZE
039800            WA-AUD-HOJE-HHMMSS(5:2) DELIMITED BY SIZE
039900            INTO W-HOJE-ISO.
040000 9500-FIM.
040100     EXIT.
040200*-----------------------------------------------------------------
040300 8000-REGRAVA-MESTRE.
040400     OPEN OUTPUT ARQ-MOVIMENTO
040500     IF ST-ERRO NOT = "00"
040600         MOVE "ERRO NA REGRAVACAO DO ARQUIVO MOVIMIENTO" TO MENS
040700         PERFORM ROT-MENS THRU ROT-MENS-FIM
040800         GO TO 8000-FIM.
040900     MOVE 0 TO IND
041000     PERFORM 8100-GRAVA-LINHA
041100         VARYING IND FROM 1 BY 1 UNTIL IND > W-QT-MOVIMENTOS.
041200     CLOSE ARQ-MOVIMENTO.
041300 8000-FIM.
041400     EXIT.
041500 8100-GRAVA-LINHA.
041600     MOVE TB-MOVIMENTO(IND) TO REG-MOVIMENTO
041700     WRITE REG-MOVIMENTO.
041800*-----------------------------------------------------------------
041900 ROT-FIM.
042000     CLOSE ARQ-MOVTRAN ARQ-MOVLIST ARQ-AUDITORIA.
042100     STOP RUN.
042200*---------[ ROTINA DE MENSAGEM DE LOG ]------------------
042300 ROT-MENS.
042400     DISPLAY MENS UPON CONSOLE.
042500 ROT-MENS-FIM.
042600     EXIT.
042700     COPY VALRTN.
042800     COPY CODRTN.
042900     COPY AUDRTN.
