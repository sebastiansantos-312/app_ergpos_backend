000100*-----------------------------------------------------------------
000200* PRVREC   - LAYOUT DO CADASTRO DE PROVEEDOR (PROVEEDOR.DAT)
000300*-----------------------------------------------------------------
000400* HISTORICO DE ALTERACOES
000500*   1991-05-09  GP    LAYOUT ORIGINAL.                            GP910509
000600*   1992-02-11  GP    INCLUIDO PRV-RUC (REGISTRO UNICO DE         GP920211
000700*                     CONTRIBUINTE, EQUADOR) COM VALIDACAO DE     GP920211
000800*                     13 DIGITOS NUMERICOS EM VALRTN.             GP920211
000900*   1994-06-20  MSF   INCLUIDOS PRV-CREATED-AT / PRV-UPDATED-AT   OS940118
001000*                     E REDEFINES DE DATA (OS-1994-118), MESMA    OS940118
001100*                     ROTINA APLICADA AO CADASTRO DE CATEGORIA.   OS940118
001200*-----------------------------------------------------------------
001300 01  REG-PROVEEDOR.
001400     03  PRV-ID                      PIC X(36).
001500     03  PRV-NOMBRE                  PIC X(255).
001600     03  PRV-RUC                     PIC X(13).
001700     03  PRV-TELEFONO                PIC X(10).
001800     03  PRV-EMAIL                   PIC X(255).
001900     03  PRV-DIRECCION               PIC X(500).
002000     03  PRV-ACTIVO                  PIC 9(01).
002100         88  PRV-ATIVO               VALUE 1.
002200         88  PRV-INATIVO             VALUE 0.
002300     03  PRV-CREATED-AT              PIC X(26).
002400     03  PRV-UPDATED-AT              PIC X(26).
002500     03  FILLER                      PIC X(20).
002600*-----------------------------------------------------------------
002700* REDEFINE PARA COMPARACAO DE DATA DE CADASTRO/ALTERACAO SEM
002800* QUEBRAR A STRING TODA VEZ NA ROTINA DE VALIDACAO.
002900*-----------------------------------------------------------------
003000 01  REG-PROVEEDOR-DATAS REDEFINES REG-PROVEEDOR.
003100     03  FILLER                      PIC X(1070).
003200     03  PRV-DT-CRIADO.
003300         05  PRV-DT-CRIADO-ANO       PIC X(04).
003400         05  FILLER                  PIC X(01).
003500         05  PRV-DT-CRIADO-MES       PIC X(02).
003600         05  FILLER                  PIC X(01).
003700         05  PRV-DT-CRIADO-DIA       PIC X(02).
003800         05  FILLER                  PIC X(16).
003900     03  PRV-DT-ALTERADO.
004000         05  PRV-DT-ALTERADO-ANO     PIC X(04).
004100         05  FILLER                  PIC X(01).
004200         05  PRV-DT-ALTERADO-MES     PIC X(02).
004300         05  FILLER                  PIC X(01).
004400         05  PRV-DT-ALTERADO-DIA     PIC X(02).
004500         05  FILLER                  PIC X(16).
