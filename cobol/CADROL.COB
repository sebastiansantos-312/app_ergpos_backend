000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CADROL.
000300 AUTHOR. GUSTAVO PEREIRA.
000400 INSTALLATION. FATEC - LABORATORIO DE PROCESSAMENTO DE DADOS.
000500 DATE-WRITTEN. 03/08/1994.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - SETOR DE INFORMATICA - NAO DIVULGAR.
000800*******************************************
000900* CADASTRO DE PAPEIS DE ACESSO (ROL) -     *
001000* SISTEMA ERGPOS                           *
001100*******************************************
001200*-----------------------------------------------------------------
001300* HISTORICO DE ALTERACOES
001400*-----------------------------------------------------------------
001500*   1994-08-03  GP    VERSAO ORIGINAL (OS-1994-140) - CADASTRO DE OS940140
001600*                     PAPEIS PARA O NOVO CONTROLE DE ACESSO DO    OS940140
001700*                     TERMINAL DE VENDAS. NOME SEMPRE GRAVADO EM  OS940140
001800*                     MAIUSCULAS, SEM DISTINCAO NA COMPARACAO.    OS940140
001900*   1994-11-30  MSF   INCLUIDA A ROTINA DE AUDITORIA (AUDRTN.CPY),MSF94113
002000*                     JA PADRAO NOS CADASTROS NOVOS.              MSF94113
002100*   1998-11-30  GP    AJUSTE ANO 2000 - VIDE CADCAT (OS-1998-201).OS980201
002200*   2000-05-02  LMC   PADRONIZADA A REDACAO DAS MENSAGENS DE ERRO OS000058
002300*                     DE ARQUIVO, MESMO AJUSTE FEITO EM CADCAT.   OS000058
002400*   2003-09-11  LMC   0200-CARREGAR-MESTRE DAVA ABEND EM          OS030077
002500*                     INSTALACAO NOVA (SEM ROL.DAT AINDA)         OS030077
002600*                     - FALTAVA O DESVIO PARA ST-ERRO =           OS030077
002700*                     "30" ANTES DO READ/CLOSE, JA PRESENTE       OS030077
002800*                     NOS DEMAIS CADASTROS (OS-2003-077).         OS030077
002900*-----------------------------------------------------------------
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT ARQ-ROLTRAN   ASSIGN TO DISK
003700              ORGANIZATION IS LINE SEQUENTIAL
003800              FILE STATUS  IS ST-ERRO.
003900*
004000     SELECT ARQ-ROL       ASSIGN TO DISK
004100              ORGANIZATION IS LINE SEQUENTIAL
004200              FILE STATUS  IS ST-ERRO.
004300*
004400     SELECT ARQ-AUDITORIA ASSIGN TO DISK
004500              ORGANIZATION IS LINE SEQUENTIAL
004600              FILE STATUS  IS ST-ERRO.
004700*
004800     SELECT ARQ-CONTADOR  ASSIGN TO DISK
004900              ORGANIZATION IS LINE SEQUENTIAL
005000              FILE STATUS  IS ST-CONTADOR.
005100*-----------------------------------------------------------------
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  ARQ-ROLTRAN
005500         LABEL RECORD IS STANDARD
005600         VALUE OF FILE-ID IS "ROLTRAN.DAT".
005700 01  REG-ROLTRAN.
005800     03  CTR-OPERACAO                PIC X(01).
005900         88  CTR-OP-CRIAR            VALUE "C".
006000         88  CTR-OP-ATIVAR           VALUE "A".
006100         88  CTR-OP-DESATIVAR        VALUE "D".
006200     03  CTR-NOMBRE                  PIC X(255).
006300     03  CTR-USUARIO-ID              PIC X(36).
006400     03  FILLER                      PIC X(20).
006500*-----------------------------------------------------------------
006600 FD  ARQ-ROL
006700         LABEL RECORD IS STANDARD
006800         VALUE OF FILE-ID IS "ROL.DAT".
006900     COPY ROLREC.
007000*-----------------------------------------------------------------
007100 FD  ARQ-AUDITORIA
007200         LABEL RECORD IS STANDARD
007300         VALUE OF FILE-ID IS "AUDIT.DAT".
007400     COPY AUDREC.
007500*-----------------------------------------------------------------
007600 FD  ARQ-CONTADOR
007700         LABEL RECORD IS STANDARD
007800         VALUE OF FILE-ID IS "CONTAUD.DAT".
007900 01  REG-CONTADOR                    PIC S9(09) COMP-3.
008000*-----------------------------------------------------------------
008100 WORKING-STORAGE SECTION.
008200 77  W-CONT                          PIC 9(06) COMP VALUE ZEROS.
008300 77  IND                             PIC 9(06) COMP VALUE ZEROS.
008400 77  W-QT-ROLES                      PIC 9(06) COMP VALUE ZEROS.
008500 77  W-ACHOU                         PIC 9(01) VALUE 0.
008600     88  ACHOU-SIM                   VALUE 1.
008700     88  ACHOU-NAO                   VALUE 0.
008800 77  W-HOJE-ISO                      PIC X(26) VALUE SPACES.
008900 01  ST-ERRO                         PIC X(02) VALUE "00".
009000 01  MENS                            PIC X(60) VALUE SPACES.
009100 01  W-COMP-A                        PIC X(255) VALUE SPACES.
009200 01  W-COMP-B                        PIC X(255) VALUE SPACES.
009300*-----------------------------------------------------------------
009400 01  TB-ROLES.
009500     03  TB-ROL OCCURS 500 TIMES.
009600         05  TB-ROL-ID               PIC X(36).
009700         05  TB-ROL-NOMBRE           PIC X(255).
009800         05  TB-ROL-ACTIVO           PIC 9(01).
009900             88  TB-ROL-ATIVO        VALUE 1.
010000             88  TB-ROL-INATIVO      VALUE 0.
010100         05  FILLER                  PIC X(20).
010200*-----------------------------------------------------------------
010300 01  TABOPCX.
010400     03  FILLER                      PIC X(01) VALUE "C".
010500     03  FILLER                      PIC X(01) VALUE "A".
010600     03  FILLER                      PIC X(01) VALUE "D".
010700 01  TABOPC REDEFINES TABOPCX.
010800     03  TBOPC                       PIC X(01) OCCURS 3 TIMES.
010900     COPY VALWS.
011000     COPY CODWS.
011100     COPY AUDWS.
011200*-----------------------------------------------------------------
011300 PROCEDURE DIVISION.
011400 0000-INICIO.
011500     PERFORM 0100-ABRIR-ARQUIVOS      THRU 0100-FIM
011600     PERFORM 0200-CARREGAR-MESTRE     THRU 0200-FIM
011700     PERFORM 1000-PROCESSAR-TRANSACAO THRU 1000-FIM
011800     GO TO ROT-FIM.
011900*-----------------------------------------------------------------
012000 0100-ABRIR-ARQUIVOS.
012100     OPEN INPUT ARQ-ROLTRAN
012200     IF ST-ERRO NOT = "00"
012300         MOVE "ERRO NA ABERTURA DO ARQUIVO ROLTRAN" TO MENS
012400         PERFORM ROT-MENS THRU ROT-MENS-FIM
012500         GO TO ROT-FIM.
012600     OPEN INPUT ARQ-ROL
012700     IF ST-ERRO NOT = "00" AND ST-ERRO NOT = "30"
012800         MOVE "ERRO NA ABERTURA DO ARQUIVO ROL" TO MENS
012900         PERFORM ROT-MENS THRU ROT-MENS-FIM
013000         GO TO ROT-FIM.
013100     PERFORM 9410-ABRIR-CONTADOR-AUD THRU 9410-FIM
013200     OPEN EXTEND ARQ-AUDITORIA
013300     IF ST-ERRO NOT = "00"
013400         OPEN OUTPUT ARQ-AUDITORIA
013500         CLOSE ARQ-AUDITORIA
013600         OPEN EXTEND ARQ-AUDITORIA.
013700 0100-FIM.
013800     EXIT.
013900*-----------------------------------------------------------------
014000 0200-CARREGAR-MESTRE.
014100     MOVE ZEROS TO W-QT-ROLES
014200     IF ST-ERRO = "30"
014300         GO TO 0200-FIM.
014400 0200-LER.
014500     READ ARQ-ROL
014600         AT END GO TO 0200-FECHA.
014700     ADD 1 TO W-QT-ROLES
014800     MOVE REG-ROL TO TB-ROL(W-QT-ROLES)
014900     GO TO 0200-LER.
015000 0200-FECHA.
015100     CLOSE ARQ-ROL.
015200 0200-FIM.
015300     EXIT.
015400*-----------------------------------------------------------------
015500 1000-PROCESSAR-TRANSACAO.
015600     READ ARQ-ROLTRAN
015700         AT END GO TO 1000-FIM.
015800     MOVE 0 TO IND
015900     PERFORM 1010-OPERACAO-VALIDA
016000         VARYING IND FROM 1 BY 1 UNTIL IND > 3 OR ACHOU-SIM.
016100     IF ACHOU-NAO
016200         MOVE "*** OPERACAO INVALIDA - TRANSACAO IGNORADA ***"
016300             TO MENS
016400         PERFORM ROT-MENS THRU ROT-MENS-FIM
016500         GO TO 1000-PROCESSAR-TRANSACAO.
016600     IF CTR-OP-CRIAR
016700         PERFORM 3000-CRIAR-ROL      THRU 3000-FIM
016800     ELSE IF CTR-OP-ATIVAR
016900         PERFORM 5100-ATIVAR-ROL     THRU 5100-FIM
017000     ELSE
017100         PERFORM 5200-DESATIVAR-ROL  THRU 5200-FIM.
017200     GO TO 1000-PROCESSAR-TRANSACAO.
017300 1000-FIM.
017400     EXIT.
017500*-----------------------------------------------------------------
017600 1010-OPERACAO-VALIDA.
017700     SET ACHOU-NAO TO TRUE
017800     IF TBOPC(IND) = CTR-OPERACAO
017900         SET ACHOU-SIM TO TRUE.
018000*-----------------------------------------------------------------
018100* BUSCA POR NOMBRE (CASE-INSENSITIVE) - USADA PELO ATIVAR/
018200* DESATIVAR E PELA VERIFICACAO DE DUPLICIDADE NO CRIAR.
018300*-----------------------------------------------------------------
018400 1500-LOCALIZA-ROL.
018500     SET ACHOU-NAO TO TRUE
018600     MOVE 0 TO IND
018700     PERFORM 1510-COMPARA-NOMBRE
018800         VARYING IND FROM 1 BY 1
018900             UNTIL IND > W-QT-ROLES OR ACHOU-SIM.
019000 1500-FIM.
019100     EXIT.
019200 1510-COMPARA-NOMBRE.
019300     MOVE TB-ROL-NOMBRE(IND) TO W-COMP-A
019400     IF W-COMP-A = W-COMP-B
019500         SET ACHOU-SIM TO TRUE.
019600*-----------------------------------------------------------------
019700 3000-CRIAR-ROL.
019800     MOVE CTR-NOMBRE TO WV-ENTRADA-ALFA
019900     PERFORM 9100-VALIDA-NAOVAZIO THRU 9100-FIM
020000     IF WV-ERRO
020100         MOVE "*** NOME NAO INFORMADO - REJEITADO ***" TO MENS
020200         PERFORM ROT-MENS THRU ROT-MENS-FIM
020300         GO TO 3000-FIM.
020400     MOVE CTR-NOMBRE TO W-COMP-B
020500     INSPECT W-COMP-B CONVERTING
020600         "abcdefghijklmnopqrstuvwxyz" TO
020700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
020800     PERFORM 1500-LOCALIZA-ROL THRU 1500-FIM
020900     IF ACHOU-SIM
021000         MOVE "*** PAPEL JA CADASTRADO (NOME) ***" TO MENS
021100         PERFORM ROT-MENS THRU ROT-MENS-FIM
021200         GO TO 3000-FIM.
021300     MOVE SPACES TO REG-ROL
021400     MOVE W-COMP-B TO ROL-NOMBRE
021500     SET ROL-ATIVO TO TRUE
021600     PERFORM 9270-GERA-ID-REGISTRO THRU 9270-FIM
021700     MOVE WC-ID-GERADO TO ROL-ID
021800     ADD 1 TO W-QT-ROLES
021900     MOVE REG-ROL TO TB-ROL(W-QT-ROLES)
022000     MOVE "INSERT" TO WA-AUD-EVENTO-TIPO
022100     MOVE "ROL"    TO WA-AUD-TABLA-NOMBRE
022200     MOVE ROL-ID   TO WA-AUD-REGISTRO-ID
022300     MOVE CTR-USUARIO-ID TO WA-AUD-USUARIO-ID
022400     MOVE "{}"     TO WA-AUD-DETALLE
022500     PERFORM 9400-GRAVA-AUDITORIA THRU 9400-FIM.
022600 3000-FIM.
022700     EXIT.
022800*-----------------------------------------------------------------
022900 5100-ATIVAR-ROL.
023000     MOVE CTR-NOMBRE TO W-COMP-B
023100     INSPECT W-COMP-B CONVERTING
023200         "abcdefghijklmnopqrstuvwxyz" TO
023300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
023400     PERFORM 1500-LOCALIZA-ROL THRU 1500-FIM
023500     IF ACHOU-NAO
023600         MOVE "*** PAPEL NAO ENCONTRADO ***" TO MENS
023700         PERFORM ROT-MENS THRU ROT-MENS-FIM
023800         GO TO 5100-FIM.
023900     IF TB-ROL-ATIVO(IND)
024000         MOVE "*** PAPEL JA ESTA ATIVO ***" TO MENS
024100         PERFORM ROT-MENS THRU ROT-MENS-FIM
024200         GO TO 5100-FIM.
024300     SET TB-ROL-ATIVO(IND) TO TRUE
024400     MOVE "UPDATE" TO WA-AUD-EVENTO-TIPO
024500     MOVE "ROL"    TO WA-AUD-TABLA-NOMBRE
024600     MOVE TB-ROL-ID(IND) TO WA-AUD-REGISTRO-ID
024700     MOVE CTR-USUARIO-ID TO WA-AUD-USUARIO-ID
024800     MOVE "{}"     TO WA-AUD-DETALLE
024900     PERFORM 9400-GRAVA-AUDITORIA THRU 9400-FIM.
025000 5100-FIM.
025100     EXIT.
025200*-----------------------------------------------------------------
025300 5200-DESATIVAR-ROL.
025400     MOVE CTR-NOMBRE TO W-COMP-B
025500     INSPECT W-COMP-B CONVERTING
025600         "abcdefghijklmnopqrstuvwxyz" TO
025700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
025800     PERFORM 1500-LOCALIZA-ROL THRU 1500-FIM
025900     IF ACHOU-NAO
026000         MOVE "*** PAPEL NAO ENCONTRADO ***" TO MENS
026100         PERFORM ROT-MENS THRU ROT-MENS-FIM
026200         GO TO 5200-FIM.
026300     IF TB-ROL-INATIVO(IND)
026400         MOVE "*** PAPEL JA ESTA INATIVO ***" TO MENS
026500         PERFORM ROT-MENS THRU ROT-MENS-FIM
026600         GO TO 5200-FIM.
026700     SET TB-ROL-INATIVO(IND) TO TRUE
026800     MOVE "UPDATE" TO WA-AUD-EVENTO-TIPO
026900     MOVE "ROL"    TO WA-AUD-TABLA-NOMBRE
027000     MOVE TB-ROL-ID(IND) TO WA-AUD-REGISTRO-ID
027100     MOVE CTR-USUARIO-ID TO WA-AUD-USUARIO-ID
027200     MOVE "{}"     TO WA-AUD-DETALLE
027300     PERFORM 9400-GRAVA-AUDITORIA THRU 9400-FIM.
027400 5200-FIM.
027500     EXIT.
027600*-----------------------------------------------------------------
027700 8000-REGRAVA-MESTRE.
027800     OPEN OUTPUT ARQ-ROL
027900     IF ST-ERRO NOT = "00"
028000         MOVE "ERRO NA REGRAVACAO DO ARQUIVO ROL" TO MENS
028100         PERFORM ROT-MENS THRU ROT-MENS-FIM
028200         GO TO 8000-FIM.
028300     MOVE 0 TO IND
028400     PERFORM 8100-GRAVA-LINHA
028500         VARYING IND FROM 1 BY 1 UNTIL IND > W-QT-ROLES.
028600     CLOSE ARQ-ROL.
028700 8000-FIM.
028800     EXIT.
028900 8100-GRAVA-LINHA.
029000     MOVE TB-ROL(IND) TO REG-ROL
029100     WRITE REG-ROL.
029200*-----------------------------------------------------------------
029300 ROT-FIM.
029400     PERFORM 8000-REGRAVA-MESTRE THRU 8000-FIM
029500     PERFORM 9490-FECHAR-CONTADOR-AUD THRU 9490-FIM
029600     CLOSE ARQ-ROLTRAN ARQ-AUDITORIA.
029700     STOP RUN.
029800*---------[ ROTINA DE MENSAGEM DE LOG ]------------------
029900 ROT-MENS.
030000     DISPLAY MENS UPON CONSOLE.
030100 ROT-MENS-FIM.
030200     EXIT.
030300     COPY VALRTN.
030400     COPY CODRTN.
030500     COPY AUDRTN.
