000100*-----------------------------------------------------------------
000200* CATREC   - LAYOUT DO CADASTRO DE CATEGORIA (CATEGORIA.DAT)
000300*-----------------------------------------------------------------
000400* HISTORICO DE ALTERACOES
000500*   1991-04-02  GP    LAYOUT ORIGINAL, PORTADO DO CADASTRO DE     GP910402
000600*                     FUNCIONARIO PARA A MANUTENCAO DE CATEGORIA  GP910402
000700*                     DO NOVO SISTEMA DE PONTO-DE-VENDA (ERGPOS). GP910402
000800*   1991-11-14  GP    INCLUIDO CAT-CODIGO (CODIGO UNICO, GERADO   GP911114
000900*                     A PARTIR DO NOME QUANDO NAO INFORMADO).     GP911114
001000*   1994-06-20  MSF   INCLUIDOS CAT-CREATED-AT / CAT-UPDATED-AT   OS940118
001100*                     E RESPECTIVOS REDEFINES POR EXIGENCIA DA    OS940118
001200*                     AUDITORIA DE CADASTROS (OS-1994-118).       OS940118
001300*-----------------------------------------------------------------
001400 01  REG-CATEGORIA.
001500     03  CAT-ID                      PIC X(36).
001600     03  CAT-NOMBRE                  PIC X(100).
001700     03  CAT-CODIGO                  PIC X(50).
001800     03  CAT-ACTIVO                  PIC 9(01).
001900         88  CAT-ATIVA               VALUE 1.
002000         88  CAT-INATIVA             VALUE 0.
002100     03  CAT-CREATED-AT              PIC X(26).
002200     03  CAT-UPDATED-AT              PIC X(26).
002300     03  FILLER                      PIC X(15).
002400*-----------------------------------------------------------------
002500* REDEFINE DE CAT-CREATED-AT / CAT-UPDATED-AT PARA PERMITIR A
002600* COMPARACAO DE ANO-MES-DIA NA PURGA/RELATORIO DE AUDITORIA SEM
002700* PRECISAR QUEBRAR A DATA EM TEMPO DE EXECUCAO.
002800*-----------------------------------------------------------------
002900 01  REG-CATEGORIA-DATAS REDEFINES REG-CATEGORIA.
003000     03  FILLER                      PIC X(187).
003100     03  CAT-DT-CRIADO.
003200         05  CAT-DT-CRIADO-ANO       PIC X(04).
003300         05  FILLER                  PIC X(01).
003400         05  CAT-DT-CRIADO-MES       PIC X(02).
003500         05  FILLER                  PIC X(01).
003600         05  CAT-DT-CRIADO-DIA       PIC X(02).
003700         05  FILLER                  PIC X(16).
003800     03  CAT-DT-ALTERADO.
003900         05  CAT-DT-ALTERADO-ANO     PIC X(04).
004000         05  FILLER                  PIC X(01).
004100         05  CAT-DT-ALTERADO-MES     PIC X(02).
004200         05  FILLER                  PIC X(01).
004300         05  CAT-DT-ALTERADO-DIA     PIC X(02).
004400         05  FILLER                  PIC X(16).
