000100*-----------------------------------------------------------------
000200* USRREC   - LAYOUT DO CADASTRO DE USUARIO (USUARIO.DAT)
000300*-----------------------------------------------------------------
000400* HISTORICO DE ALTERACOES
000500*   1994-06-20  MSF   LAYOUT ORIGINAL (OS-1994-118).              OS940118
000600*   1994-11-30  MSF   USR-ROL-NOMBRE PASSA A GUARDAR UMA LISTA DE MSF94113
000700*                     ATE 5 PAPEIS SEPARADOS POR VIRGULA (ANTES   MSF94113
000800*                     SO 1 PAPEL); REDEFINE EM FATIAS DE 51 POS.  MSF94113
000900*                     PARA A ROTINA DE REATRIBUICAO (CADURL).     MSF94113
001000*-----------------------------------------------------------------
001100 01  REG-USUARIO.
001200     03  USR-ID                      PIC X(36).
001300     03  USR-NOMBRE                  PIC X(255).
001400     03  USR-EMAIL                   PIC X(255).
001500     03  USR-PASSWORD-HASH           PIC X(255).
001600     03  USR-CODIGO                  PIC X(20).
001700     03  USR-ROL-NOMBRE              PIC X(255).
001800     03  USR-ACTIVO                  PIC 9(01).
001900         88  USR-ATIVO               VALUE 1.
002000         88  USR-INATIVO             VALUE 0.
002100     03  USR-CREATED-AT              PIC X(26).
002200     03  USR-UPDATED-AT              PIC X(26).
002300     03  FILLER                      PIC X(15).
002400*-----------------------------------------------------------------
002500* REDEFINE 1 - USR-ROL-NOMBRE COMO TABELA DE ATE 5 PAPEIS (51
002600* POSICOES CADA) PARA A ROTINA DE REATRIBUICAO DE PAPEIS.
002700*-----------------------------------------------------------------
002800 01  REG-USUARIO-ROLES REDEFINES REG-USUARIO.
002900     03  FILLER                      PIC X(801).
003000     03  USR-ROL-TAB OCCURS 5 TIMES.
003100         05  USR-ROL-SLOT            PIC X(51).
003200     03  FILLER                      PIC X(73).
003300*-----------------------------------------------------------------
003400* REDEFINE 2 - QUEBRA DE DATA DE CADASTRO/ALTERACAO.
003500*-----------------------------------------------------------------
003600 01  REG-USUARIO-DATAS REDEFINES REG-USUARIO.
003700     03  FILLER                      PIC X(1077).
003800     03  USR-DT-CRIADO.
003900         05  USR-DT-CRIADO-ANO       PIC X(04).
004000         05  FILLER                  PIC X(01).
004100         05  USR-DT-CRIADO-MES       PIC X(02).
004200         05  FILLER                  PIC X(01).
004300         05  USR-DT-CRIADO-DIA       PIC X(02).
004400         05  FILLER                  PIC X(16).
004500     03  USR-DT-ALTERADO.
004600         05  USR-DT-ALTERADO-ANO     PIC X(04).
004700         05  FILLER                  PIC X(01).
004800         05  USR-DT-ALTERADO-MES     PIC X(02).
004900         05  FILLER                  PIC X(01).
005000         05  USR-DT-ALTERADO-DIA     PIC X(02).
005100         05  FILLER                  PIC X(16).
