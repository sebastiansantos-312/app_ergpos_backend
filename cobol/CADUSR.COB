000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CADUSR.
000300 AUTHOR. MARIA DA SILVA FILHO.
000400 INSTALLATION. FATEC - LABORATORIO DE PROCESSAMENTO DE DADOS.
000500 DATE-WRITTEN. 11/07/1994.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - SETOR DE INFORMATICA - NAO DIVULGAR.
000800*******************************************
000900* CADASTRO DE USUARIOS DO TERMINAL DE      *
001000* VENDAS - SISTEMA ERGPOS                  *
001100*******************************************
001200*-----------------------------------------------------------------
001300* HISTORICO DE ALTERACOES
001400*-----------------------------------------------------------------
001500*   1994-07-11  MSF   VERSAO ORIGINAL (OS-1994-141) - CRIAR,      OS940141
001600*                     ALTERAR, ATIVAR/DESATIVAR E TROCAR SENHA.   OS940141
001700*                     EXIGE PAPEL (ROL) JA CADASTRADO E ATIVO.    OS940141
001800*   1994-07-14  MSF   INCLUIDA A VALIDACAO DE SENHA FORTE         MSF94071
001900*                     (PWDRTN.CPY) NA CRIACAO E NA TROCA. A SENHA MSF94071
002000*                     NUNCA E GRAVADA EM CLARO - SO O SEU HASH    MSF94071
002100*                     (9350-CALCULA-HASH-SENHA, LOCAL A ESTE      MSF94071
002200*                     PROGRAMA).                                  MSF94071
002300*   1994-11-30  MSF   INCLUIDA A GERACAO AUTOMATICA DE USR-CODIGO MSF94113
002400*                     (PREFIXO ERPOS-) QUANDO NAO INFORMADO.      MSF94113
002500*   1998-11-30  GP    AJUSTE ANO 2000 - VIDE CADCAT (OS-1998-201).OS980201
002600*   2001-06-19  LMC   PADRONIZADA A REDACAO DAS MENSAGENS DE ERRO OS010088
002700*                     DE ARQUIVO, MESMO AJUSTE FEITO EM CADCAT.   OS010088
002800*-----------------------------------------------------------------
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT ARQ-USRTRAN   ASSIGN TO DISK
003600              ORGANIZATION IS LINE SEQUENTIAL
003700              FILE STATUS  IS ST-ERRO.
003800*
003900     SELECT ARQ-USUARIO   ASSIGN TO DISK
004000              ORGANIZATION IS LINE SEQUENTIAL
004100              FILE STATUS  IS ST-ERRO.
004200*
004300     SELECT ARQ-ROL       ASSIGN TO DISK
004400              ORGANIZATION IS LINE SEQUENTIAL
004500              FILE STATUS  IS ST-ROL.
004600*
004700     SELECT ARQ-AUDITORIA ASSIGN TO DISK
004800              ORGANIZATION IS LINE SEQUENTIAL
004900              FILE STATUS  IS ST-ERRO.
005000*
005100     SELECT ARQ-CONTADOR  ASSIGN TO DISK
005200              ORGANIZATION IS LINE SEQUENTIAL
005300              FILE STATUS  IS ST-CONTADOR.
005400*-----------------------------------------------------------------
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  ARQ-USRTRAN
005800         LABEL RECORD IS STANDARD
005900         VALUE OF FILE-ID IS "USRTRAN.DAT".
006000 01  REG-USRTRAN.
006100     03  CTR-OPERACAO                PIC X(01).
006200         88  CTR-OP-CRIAR            VALUE "C".
006300         88  CTR-OP-ATUALIZAR        VALUE "U".
006400         88  CTR-OP-ATIVAR           VALUE "A".
006500         88  CTR-OP-DESATIVAR        VALUE "D".
006600         88  CTR-OP-TROCAR-SENHA     VALUE "S".
006700     03  CTR-EMAIL-ATUAL             PIC X(255).
006800     03  CTR-NOMBRE                  PIC X(255).
006900     03  CTR-EMAIL                   PIC X(255).
007000     03  CTR-CODIGO                  PIC X(20).
007100     03  CTR-ROL-NOMBRE              PIC X(255).
007200     03  CTR-SENHA-ATUAL             PIC X(128).
007300     03  CTR-SENHA-NOVA              PIC X(128).
007400     03  CTR-USUARIO-ID              PIC X(36).
007500     03  FILLER                      PIC X(20).
007600*-----------------------------------------------------------------
007700 FD  ARQ-USUARIO
007800         LABEL RECORD IS STANDARD
007900         VALUE OF FILE-ID IS "USUARIO.DAT".
008000     COPY USRREC.
008100*-----------------------------------------------------------------
008200* ARQUIVO DE PAPEIS - SOMENTE LEITURA NESTE PROGRAMA (O CADASTRO
008300* DE PAPEIS E FEITO PELO CADROL; AQUI SO CONFERIMOS EXISTENCIA/
008400* ATIVACAO NA HORA DE ATRIBUIR UM PAPEL AO USUARIO).
008500*-----------------------------------------------------------------
008600 FD  ARQ-ROL
008700         LABEL RECORD IS STANDARD
008800         VALUE OF FILE-ID IS "ROL.DAT".
008900     COPY ROLREC.
009000*-----------------------------------------------------------------
009100 FD  ARQ-AUDITORIA
009200         LABEL RECORD IS STANDARD
009300         VALUE OF FILE-ID IS "AUDIT.DAT".
009400     COPY AUDREC.
009500*-----------------------------------------------------------------
009600 FD  ARQ-CONTADOR
009700         LABEL RECORD IS STANDARD
009800         VALUE OF FILE-ID IS "CONTAUD.DAT".
009900 01  REG-CONTADOR                    PIC S9(09) COMP-3.
010000*-----------------------------------------------------------------
010100 WORKING-STORAGE SECTION.
010200 77  IND                             PIC 9(06) COMP VALUE ZEROS.
010300 77  IND-EXCLUIR                     PIC 9(06) COMP VALUE ZEROS.
010400 77  W-QT-USUARIOS                   PIC 9(06) COMP VALUE ZEROS.
010500 77  W-QT-ROLES                      PIC 9(06) COMP VALUE ZEROS.
010600 77  W-ACHOU                         PIC 9(01) VALUE 0.
010700     88  ACHOU-SIM                   VALUE 1.
010800     88  ACHOU-NAO                   VALUE 0.
010900 77  W-HOJE-ISO                      PIC X(26) VALUE SPACES.
011000 01  ST-ERRO                         PIC X(02) VALUE "00".
011100 01  ST-ROL                          PIC X(02) VALUE "00".
011200 01  MENS                            PIC X(60) VALUE SPACES.
011300 01  W-COMP-A                        PIC X(255) VALUE SPACES.
011400 01  W-COMP-B                        PIC X(255) VALUE SPACES.
011500*-----------------------------------------------------------------
011600 01  TB-USUARIOS.
011700     03  TB-USUARIO OCCURS 2000 TIMES.
011800         05  TB-USR-ID               PIC X(36).
011900         05  TB-USR-NOMBRE           PIC X(255).
012000         05  TB-USR-EMAIL            PIC X(255).
012100         05  TB-USR-PASSWORD-HASH    PIC X(255).
012200         05  TB-USR-CODIGO           PIC X(20).
012300         05  TB-USR-ROL-NOMBRE       PIC X(255).
012400         05  TB-USR-ACTIVO           PIC 9(01).
012500             88  TB-USR-ATIVO        VALUE 1.
012600             88  TB-USR-INATIVO      VALUE 0.
012700         05  TB-USR-CREATED-AT       PIC X(26).
012800         05  TB-USR-UPDATED-AT       PIC X(26).
012900         05  FILLER                  PIC X(15).
013000*-----------------------------------------------------------------
013100* TABELA DE PAPEIS EM MEMORIA - SOMENTE LEITURA (VIDE FD ACIMA).
013200*-----------------------------------------------------------------
013300 01  TB-ROLES.
013400     03  TB-ROL OCCURS 500 TIMES.
013500         05  TB-ROL-NOMBRE           PIC X(255).
013600         05  TB-ROL-ACTIVO           PIC 9(01).
013700             88  TB-ROL-ATIVO        VALUE 1.
013800             88  TB-ROL-INATIVO      VALUE 0.
013900*-----------------------------------------------------------------
014000 01  TABOPCX.
014100     03  FILLER                      PIC X(01) VALUE "C".
014200     03  FILLER                      PIC X(01) VALUE "U".
014300     03  FILLER                      PIC X(01) VALUE "A".
014400     03  FILLER                      PIC X(01) VALUE "D".
014500     03  FILLER                      PIC X(01) VALUE "S".
014600 01  TABOPC REDEFINES TABOPCX.
014700     03  TBOPC                       PIC X(01) OCCURS 5 TIMES.
014800*-----------------------------------------------------------------
014900* CAMPOS DE TRABALHO DO CALCULO DO "HASH" DA SENHA - ESTE SETOR
015000* NAO TEM ROTINA DE CRIPTOGRAFIA; O VALOR GRAVADO EM
015100* USR-PASSWORD-HASH E DERIVADO POR ACUMULACAO PONDERADA CARACTER
015200* A CARACTER (MESMA TECNICA DE DIVIDE...REMAINDER JA USADA EM
015300* CODRTN PARA EVITAR FUNCAO DE BIBLIOTECA) E EXPRESSO EM
015400* HEXADECIMAL VIA A TABELA WC-DIGITO-HEX (CODWS.CPY).
015500*-----------------------------------------------------------------
015600 01  WU-AREA-HASH.
015700     03  WU-HASH-ACUM                PIC 9(9)  COMP-3 VALUE 0.
015800     03  WU-HASH-IND                 PIC 9(4)  COMP.
015900     03  WU-HASH-CARACTER            PIC X(01) VALUE SPACE.
016000     03  WU-HASH-PESO                PIC 9(4)  COMP.
016100     03  WU-HASH-ACHOU               PIC 9(01) VALUE 0.
016200         88  WU-HASH-ACHOU-SIM       VALUE 1.
016300         88  WU-HASH-ACHOU-NAO       VALUE 0.
016400     03  WU-HASH-QUOCIENTE           PIC 9(9)  COMP-3.
016500     03  WU-HASH-RESTO               PIC 9(2)  COMP.
016600     03  WU-HASH-POS                 PIC 9(4)  COMP.
016700     03  WU-HASH-SAIDA               PIC X(16) VALUE SPACES.
016800 01  WU-TAB-ALFABETOX.
016900     03  FILLER                      PIC X(62) VALUE
017000         "ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnopqrstuvwxyz0123
017100-        "456789".
017200 01  WU-TAB-ALFABETO REDEFINES WU-TAB-ALFABETOX.
017300     03  WU-ALFABETO-CAR             PIC X(01) OCCURS 62 TIMES.
017400     COPY VALWS.
017500     COPY CODWS.
017600     COPY PWDWS.
017700     COPY AUDWS.
017800*-----------------------------------------------------------------
017900 PROCEDURE DIVISION.
018000 0000-INICIO.
018100     PERFORM 0100-ABRIR-ARQUIVOS      THRU 0100-FIM
018200     PERFORM 0200-CARREGAR-USUARIOS   THRU 0200-FIM
018300     PERFORM 0210-CARREGAR-ROLES      THRU 0210-FIM
018400     PERFORM 1000-PROCESSAR-TRANSACAO THRU 1000-FIM
018500     GO TO ROT-FIM.
018600*-----------------------------------------------------------------
018700 0100-ABRIR-ARQUIVOS.
018800     OPEN INPUT ARQ-USRTRAN
018900     IF ST-ERRO NOT = "00"
019000         MOVE "ERRO NA ABERTURA DO ARQUIVO USRTRAN" TO MENS
019100         PERFORM ROT-MENS THRU ROT-MENS-FIM
019200         GO TO ROT-FIM.
019300     OPEN INPUT ARQ-USUARIO
019400     IF ST-ERRO NOT = "00" AND ST-ERRO NOT = "30"
019500         MOVE "ERRO NA ABERTURA DO ARQUIVO USUARIO" TO MENS
019600         PERFORM ROT-MENS THRU ROT-MENS-FIM
019700         GO TO ROT-FIM.
019800     OPEN INPUT ARQ-ROL
019900     IF ST-ROL NOT = "00" AND ST-ROL NOT = "30"
020000         MOVE "ERRO NA ABERTURA DO ARQUIVO ROL" TO MENS
020100         PERFORM ROT-MENS THRU ROT-MENS-FIM
020200         GO TO ROT-FIM.
020300     PERFORM 9410-ABRIR-CONTADOR-AUD THRU 9410-FIM
020400     OPEN EXTEND ARQ-AUDITORIA
020500     IF ST-ERRO NOT = "00"
020600         OPEN OUTPUT ARQ-AUDITORIA
020700         CLOSE ARQ-AUDITORIA
020800         OPEN EXTEND ARQ-AUDITORIA.
020900 0100-FIM.
021000     EXIT.
021100*-----------------------------------------------------------------
021200 0200-CARREGAR-USUARIOS.
021300     MOVE ZEROS TO W-QT-USUARIOS
021400     IF ST-ERRO = "30"
021500         GO TO 0200-FIM.
021600 0200-LER.
021700     READ ARQ-USUARIO
021800         AT END GO TO 0200-FECHA.
021900     ADD 1 TO W-QT-USUARIOS
022000     MOVE REG-USUARIO TO TB-USUARIO(W-QT-USUARIOS)
022100     GO TO 0200-LER.
022200 0200-FECHA.
022300     CLOSE ARQ-USUARIO.
022400 0200-FIM.
022500     EXIT.
022600*-----------------------------------------------------------------
022700 0210-CARREGAR-ROLES.
022800     MOVE ZEROS TO W-QT-ROLES
022900     IF ST-ROL = "30"
023000         GO TO 0210-FIM.
023100 0210-LER.
023200     READ ARQ-ROL
023300         AT END GO TO 0210-FECHA.
023400     ADD 1 TO W-QT-ROLES
023500     MOVE ROL-NOMBRE TO TB-ROL-NOMBRE(W-QT-ROLES)
023600     MOVE ROL-ACTIVO TO TB-ROL-ACTIVO(W-QT-ROLES)
023700     GO TO 0210-LER.
023800 0210-FECHA.
023900     CLOSE ARQ-ROL.
024000 0210-FIM.
024100     EXIT.
024200*-----------------------------------------------------------------
024300 1000-PROCESSAR-TRANSACAO.
024400     READ ARQ-USRTRAN
024500         AT END GO TO 1000-FIM.
024600     MOVE 0 TO IND
024700     PERFORM 1010-OPERACAO-VALIDA
024800         VARYING IND FROM 1 BY 1 UNTIL IND > 5 OR ACHOU-SIM.
024900     IF ACHOU-NAO
025000         MOVE "*** OPERACAO INVALIDA - TRANSACAO IGNORADA ***"
025100             TO MENS
025200         PERFORM ROT-MENS THRU ROT-MENS-FIM
025300         GO TO 1000-PROCESSAR-TRANSACAO.
025400     IF CTR-OP-CRIAR
025500         PERFORM 3000-CRIAR-USUARIO       THRU 3000-FIM
025600     ELSE IF CTR-OP-ATUALIZAR
025700         PERFORM 4000-ATUALIZAR-USUARIO   THRU 4000-FIM
025800     ELSE IF CTR-OP-ATIVAR
025900         PERFORM 5100-ATIVAR-USUARIO      THRU 5100-FIM
026000     ELSE IF CTR-OP-DESATIVAR
026100         PERFORM 5200-DESATIVAR-USUARIO   THRU 5200-FIM
026200     ELSE
026300         PERFORM 6000-TROCAR-SENHA        THRU 6000-FIM.
026400     GO TO 1000-PROCESSAR-TRANSACAO.
026500 1000-FIM.
026600     EXIT.
026700*-----------------------------------------------------------------
026800 1010-OPERACAO-VALIDA.
026900     SET ACHOU-NAO TO TRUE
027000     IF TBOPC(IND) = CTR-OPERACAO
027100         SET ACHOU-SIM TO TRUE.
027200*-----------------------------------------------------------------
027300* LOCALIZA POR E-MAIL (CASE-INSENSITIVE) EM W-COMP-B.
027400*-----------------------------------------------------------------
027500 1500-LOCALIZA-USUARIO.
027600     SET ACHOU-NAO TO TRUE
027700     MOVE 0 TO IND
027800     PERFORM 1510-COMPARA-EMAIL
027900         VARYING IND FROM 1 BY 1
028000             UNTIL IND > W-QT-USUARIOS OR ACHOU-SIM.
028100 1500-FIM.
028200     EXIT.
028300 1510-COMPARA-EMAIL.
028400     MOVE TB-USR-EMAIL(IND) TO W-COMP-A
028500     IF W-COMP-A = W-COMP-B
028600         SET ACHOU-SIM TO TRUE.
028700*-----------------------------------------------------------------
028800* EXISTE OUTRA LINHA (DIFERENTE DE IND-EXCLUIR) COM O MESMO
028900* E-MAIL EM W-COMP-B - USADO PELA UNICIDADE DE E-MAIL.
029000*-----------------------------------------------------------------
029100 1600-EXISTE-EMAIL-OUTRA-LINHA.
029200     SET ACHOU-NAO TO TRUE
029300     MOVE 0 TO IND
029400     PERFORM 1610-COMPARA-EMAIL
029500         VARYING IND FROM 1 BY 1
029600             UNTIL IND > W-QT-USUARIOS OR ACHOU-SIM.
029700 1600-FIM.
029800     EXIT.
029900 1610-COMPARA-EMAIL.
030000     IF IND NOT = IND-EXCLUIR
030100         MOVE TB-USR-EMAIL(IND) TO W-COMP-A
030200         IF W-COMP-A = W-COMP-B
030300             SET ACHOU-SIM TO TRUE.
030400*-----------------------------------------------------------------
030500 1700-EXISTE-CODIGO-OUTRA-LINHA.
030600     SET ACHOU-NAO TO TRUE
030700     MOVE 0 TO IND
030800     PERFORM 1710-COMPARA-CODIGO
030900         VARYING IND FROM 1 BY 1
031000             UNTIL IND > W-QT-USUARIOS OR ACHOU-SIM.
031100 1700-FIM.
031200     EXIT.
031300 1710-COMPARA-CODIGO.
031400     IF IND NOT = IND-EXCLUIR
031500         IF TB-USR-CODIGO(IND) = CTR-CODIGO
031600             SET ACHOU-SIM TO TRUE.
031700*-----------------------------------------------------------------
031800* LOCALIZA PAPEL POR NOME (CASE-INSENSITIVE) EM W-COMP-B; DEIXA O
031900* ACHOU-SIM/NAO E, SE ACHOU, TB-ROL-ATIVO(IND) TESTAVEL.
032000*-----------------------------------------------------------------
032100 1800-LOCALIZA-ROL.
032200     SET ACHOU-NAO TO TRUE
032300     MOVE 0 TO IND
032400     PERFORM 1810-COMPARA-ROL
032500         VARYING IND FROM 1 BY 1
032600             UNTIL IND > W-QT-ROLES OR ACHOU-SIM.
032700 1800-FIM.
032800     EXIT.
032900 1810-COMPARA-ROL.
033000     MOVE TB-ROL-NOMBRE(IND) TO W-COMP-A
033100     IF W-COMP-A = W-COMP-B
033200         SET ACHOU-SIM TO TRUE.
033300*-----------------------------------------------------------------
033400 3000-CRIAR-USUARIO.
033500     MOVE CTR-NOMBRE TO WV-ENTRADA-ALFA
033600     PERFORM 9100-VALIDA-NAOVAZIO THRU 9100-FIM
033700     IF WV-ERRO
033800         MOVE "*** NOME NAO INFORMADO - REJEITADO ***" TO MENS
033900         PERFORM ROT-MENS THRU ROT-MENS-FIM
034000         GO TO 3000-FIM.
034100     MOVE CTR-EMAIL TO WV-ENTRADA-ALFA
034200     PERFORM 9150-VALIDA-EMAIL THRU 9150-FIM
034300     IF WV-ERRO
034400         MOVE WV-MENSAGEM TO MENS
034500         PERFORM ROT-MENS THRU ROT-MENS-FIM
034600         GO TO 3000-FIM.
034700     MOVE CTR-EMAIL TO W-COMP-B
034800     INSPECT W-COMP-B CONVERTING
034900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
035000         "abcdefghijklmnopqrstuvwxyz"
035100     MOVE ZEROS TO IND-EXCLUIR
035200     PERFORM 1600-EXISTE-EMAIL-OUTRA-LINHA THRU 1600-FIM
035300     IF ACHOU-SIM
035400         MOVE "*** USUARIO JA CADASTRADO (E-MAIL) ***" TO MENS
035500         PERFORM ROT-MENS THRU ROT-MENS-FIM
035600         GO TO 3000-FIM.
035700     IF CTR-CODIGO NOT = SPACES
035800         PERFORM 1700-EXISTE-CODIGO-OUTRA-LINHA THRU 1700-FIM
035900         IF ACHOU-SIM
036000             MOVE "*** USUARIO JA CADASTRADO (CODIGO) ***" TO
036100                 MENS
036200             PERFORM ROT-MENS THRU ROT-MENS-FIM
036300             GO TO 3000-FIM.
036400     MOVE CTR-ROL-NOMBRE TO W-COMP-B
036500     INSPECT W-COMP-B CONVERTING
036600         "abcdefghijklmnopqrstuvwxyz" TO
036700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
036800     PERFORM 1800-LOCALIZA-ROL THRU 1800-FIM
036900     IF ACHOU-NAO
037000         MOVE "*** PAPEL NAO ENCONTRADO ***" TO MENS
037100         PERFORM ROT-MENS THRU ROT-MENS-FIM
037200         GO TO 3000-FIM.
037300     IF TB-ROL-INATIVO(IND)
037400         MOVE "*** PAPEL INATIVO - REJEITADO ***" TO MENS
037500         PERFORM ROT-MENS THRU ROT-MENS-FIM
037600         GO TO 3000-FIM.
037700     MOVE CTR-SENHA-NOVA TO WP-SENHA
037800     MOVE 128            TO WP-TAM-MAX
037900     SET WP-MODO-COMPLETO TO TRUE
038000     PERFORM 9300-VALIDA-SENHA THRU 9300-FIM
038100     IF WP-ERRO
038200         MOVE WP-MENSAGEM TO MENS
038300         PERFORM ROT-MENS THRU ROT-MENS-FIM
038400         GO TO 3000-FIM.
038500     MOVE SPACES TO REG-USUARIO
038600     MOVE CTR-NOMBRE TO USR-NOMBRE
038700     MOVE CTR-EMAIL  TO USR-EMAIL
038800     INSPECT USR-EMAIL CONVERTING
038900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
039000         "abcdefghijklmnopqrstuvwxyz"
039100     PERFORM 9350-CALCULA-HASH-SENHA THRU 9350-FIM
039200     MOVE WU-HASH-SAIDA TO USR-PASSWORD-HASH
039300     IF CTR-CODIGO NOT = SPACES
039400         MOVE CTR-CODIGO TO USR-CODIGO
039500     ELSE
039600         PERFORM 9260-GERA-CODIGO-USUARIO THRU 9260-FIM.
039700     MOVE W-COMP-B TO USR-ROL-NOMBRE
039800     SET USR-ATIVO TO TRUE
039900     PERFORM 9270-GERA-ID-REGISTRO THRU 9270-FIM
040000     MOVE WC-ID-GERADO TO USR-ID
040100     PERFORM 9500-CARIMBO-DATA-HORA THRU 9500-FIM
040200     MOVE W-HOJE-ISO TO USR-CREATED-AT
040300     MOVE W-HOJE-ISO TO USR-UPDATED-AT
040400     ADD 1 TO W-QT-USUARIOS
040500     MOVE REG-USUARIO TO TB-USUARIO(W-QT-USUARIOS)
040600     MOVE "INSERT"  TO WA-AUD-EVENTO-TIPO
040700     MOVE "USUARIO" TO WA-AUD-TABLA-NOMBRE
040800     MOVE USR-ID     TO WA-AUD-REGISTRO-ID
040900     MOVE CTR-USUARIO-ID TO WA-AUD-USUARIO-ID
041000     MOVE "{}"       TO WA-AUD-DETALLE
041100     PERFORM 9400-GRAVA-AUDITORIA THRU 9400-FIM.
041200 3000-FIM.
041300     EXIT.
041400*-----------------------------------------------------------------
041500 4000-ATUALIZAR-USUARIO.
041600     MOVE CTR-EMAIL-ATUAL TO W-COMP-B
041700     INSPECT W-COMP-B CONVERTING
041800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
041900         "abcdefghijklmnopqrstuvwxyz"
042000     PERFORM 1500-LOCALIZA-USUARIO THRU 1500-FIM
042100     IF ACHOU-NAO
042200         MOVE "*** USUARIO NAO ENCONTRADO ***" TO MENS
042300         PERFORM ROT-MENS THRU ROT-MENS-FIM
042400         GO TO 4000-FIM.
042500     MOVE IND TO IND-EXCLUIR
042600     MOVE CTR-NOMBRE TO WV-ENTRADA-ALFA
042700     PERFORM 9100-VALIDA-NAOVAZIO THRU 9100-FIM
042800     IF WV-ERRO
042900         MOVE "*** NOME NAO INFORMADO - REJEITADO ***" TO MENS
043000         PERFORM ROT-MENS THRU ROT-MENS-FIM
043100         GO TO 4000-FIM.
043200     MOVE CTR-EMAIL TO WV-ENTRADA-ALFA
043300     PERFORM 9150-VALIDA-EMAIL THRU 9150-FIM
043400     IF WV-ERRO
043500         MOVE WV-MENSAGEM TO MENS
043600         PERFORM ROT-MENS THRU ROT-MENS-FIM
043700         GO TO 4000-FIM.
043800     MOVE CTR-EMAIL TO W-COMP-A
043900     INSPECT W-COMP-A CONVERTING
044000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
044100         "abcdefghijklmnopqrstuvwxyz"
044200     IF W-COMP-A NOT = W-COMP-B
044300         MOVE W-COMP-A TO W-COMP-B
044400         PERFORM 1600-EXISTE-EMAIL-OUTRA-LINHA THRU 1600-FIM
044500         IF ACHOU-SIM
044600             MOVE "*** USUARIO JA CADASTRADO (E-MAIL) ***" TO
044700                 MENS
044800             PERFORM ROT-MENS THRU ROT-MENS-FIM
044900             GO TO 4000-FIM.
045000     IF CTR-CODIGO NOT = SPACES
045100         PERFORM 1700-EXISTE-CODIGO-OUTRA-LINHA THRU 1700-FIM
045200         IF ACHOU-SIM
045300             MOVE "*** USUARIO JA CADASTRADO (CODIGO) ***" TO
045400                 MENS
045500             PERFORM ROT-MENS THRU ROT-MENS-FIM
045600             GO TO 4000-FIM.
045700     MOVE CTR-ROL-NOMBRE TO W-COMP-B
045800     INSPECT W-COMP-B CONVERTING
045900         "abcdefghijklmnopqrstuvwxyz" TO
046000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
046100     PERFORM 1800-LOCALIZA-ROL THRU 1800-FIM
046200     IF ACHOU-NAO
046300         MOVE "*** PAPEL NAO ENCONTRADO ***" TO MENS
046400         PERFORM ROT-MENS THRU ROT-MENS-FIM
046500         GO TO 4000-FIM.
046600     IF TB-ROL-INATIVO(IND)
046700         MOVE "*** PAPEL INATIVO - REJEITADO ***" TO MENS
046800         PERFORM ROT-MENS THRU ROT-MENS-FIM
046900         GO TO 4000-FIM.
047000     MOVE TB-USUARIO(IND-EXCLUIR) TO REG-USUARIO
047100     MOVE CTR-NOMBRE TO USR-NOMBRE
047200     MOVE CTR-EMAIL  TO USR-EMAIL
047300     INSPECT USR-EMAIL CONVERTING
047400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
047500         "abcdefghijklmnopqrstuvwxyz"
047600     IF CTR-CODIGO NOT = SPACES
047700         MOVE CTR-CODIGO TO USR-CODIGO.
047800     MOVE W-COMP-B TO USR-ROL-NOMBRE
047900     IF CTR-SENHA-NOVA NOT = SPACES
048000         MOVE CTR-SENHA-NOVA TO WP-SENHA
048100         MOVE 128            TO WP-TAM-MAX
048200         SET WP-MODO-COMPLETO TO TRUE
048300         PERFORM 9300-VALIDA-SENHA THRU 9300-FIM
048400         IF WP-ERRO
048500             MOVE WP-MENSAGEM TO MENS
048600             PERFORM ROT-MENS THRU ROT-MENS-FIM
048700             GO TO 4000-FIM.
048800         PERFORM 9350-CALCULA-HASH-SENHA THRU 9350-FIM
048900         MOVE WU-HASH-SAIDA TO USR-PASSWORD-HASH.
049000     PERFORM 9500-CARIMBO-DATA-HORA THRU 9500-FIM
049100     MOVE W-HOJE-ISO TO USR-UPDATED-AT
049200     MOVE REG-USUARIO TO TB-USUARIO(IND-EXCLUIR)
049300     MOVE "UPDATE"  TO WA-AUD-EVENTO-TIPO
049400     MOVE "USUARIO" TO WA-AUD-TABLA-NOMBRE
049500     MOVE USR-ID     TO WA-AUD-REGISTRO-ID
049600     MOVE CTR-USUARIO-ID TO WA-AUD-USUARIO-ID
049700     MOVE "{}"       TO WA-AUD-DETALLE
049800     PERFORM 9400-GRAVA-AUDITORIA THRU 9400-FIM.
049900 4000-FIM.
050000     EXIT.
050100*-----------------------------------------------------------------
050200 5100-ATIVAR-USUARIO.
050300     MOVE CTR-EMAIL-ATUAL TO W-COMP-B
050400     INSPECT W-COMP-B CONVERTING
050500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
050600         "abcdefghijklmnopqrstuvwxyz"
050700     PERFORM 1500-LOCALIZA-USUARIO THRU 1500-FIM
050800     IF ACHOU-NAO
050900         MOVE "*** USUARIO NAO ENCONTRADO ***" TO MENS
051000         PERFORM ROT-MENS THRU ROT-MENS-FIM
051100         GO TO 5100-FIM.
051200     IF TB-USR-ATIVO(IND)
051300         MOVE "*** USUARIO JA ESTA ATIVO ***" TO MENS
051400         PERFORM ROT-MENS THRU ROT-MENS-FIM
051500         GO TO 5100-FIM.
051600     SET TB-USR-ATIVO(IND) TO TRUE
051700     PERFORM 9500-CARIMBO-DATA-HORA THRU 9500-FIM
051800     MOVE W-HOJE-ISO TO TB-USR-UPDATED-AT(IND)
051900     MOVE "UPDATE"  TO WA-AUD-EVENTO-TIPO
052000     MOVE "USUARIO" TO WA-AUD-TABLA-NOMBRE
052100     MOVE TB-USR-ID(IND) TO WA-AUD-REGISTRO-ID
052200     MOVE CTR-USUARIO-ID TO WA-AUD-USUARIO-ID
052300     MOVE "{}"       TO WA-AUD-DETALLE
052400     PERFORM 9400-GRAVA-AUDITORIA THRU 9400-FIM.
052500 5100-FIM.
052600     EXIT.
052700*-----------------------------------------------------------------
052800 5200-DESATIVAR-USUARIO.
052900     MOVE CTR-EMAIL-ATUAL TO W-COMP-B
053000     INSPECT W-COMP-B CONVERTING
053100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
053200         "abcdefghijklmnopqrstuvwxyz"
053300     PERFORM 1500-LOCALIZA-USUARIO THRU 1500-FIM
053400     IF ACHOU-NAO
053500         MOVE "*** USUARIO NAO ENCONTRADO ***" TO MENS
053600         PERFORM ROT-MENS THRU ROT-MENS-FIM
053700         GO TO 5200-FIM.
053800     IF TB-USR-INATIVO(IND)
053900         MOVE "*** USUARIO JA ESTA INATIVO ***" TO MENS
054000         PERFORM ROT-MENS THRU ROT-MENS-FIM
054100         GO TO 5200-FIM.
054200     SET TB-USR-INATIVO(IND) TO TRUE
054300     PERFORM 9500-CARIMBO-DATA-HORA THRU 9500-FIM
054400     MOVE W-HOJE-ISO TO TB-USR-UPDATED-AT(IND)
054500     MOVE "UPDATE"  TO WA-AUD-EVENTO-TIPO
054600     MOVE "USUARIO" TO WA-AUD-TABLA-NOMBRE
054700     MOVE TB-USR-ID(IND) TO WA-AUD-REGISTRO-ID
054800     MOVE CTR-USUARIO-ID TO WA-AUD-USUARIO-ID
054900     MOVE "{}"       TO WA-AUD-DETALLE
055000     PERFORM 9400-GRAVA-AUDITORIA THRU 9400-FIM.
055100 5200-FIM.
055200     EXIT.
055300*-----------------------------------------------------------------
055400 6000-TROCAR-SENHA.
055500     MOVE CTR-EMAIL-ATUAL TO W-COMP-B
055600     INSPECT W-COMP-B CONVERTING
055700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
055800         "abcdefghijklmnopqrstuvwxyz"
055900     PERFORM 1500-LOCALIZA-USUARIO THRU 1500-FIM
056000     IF ACHOU-NAO
056100         MOVE "*** USUARIO NAO ENCONTRADO ***" TO MENS
056200         PERFORM ROT-MENS THRU ROT-MENS-FIM
056300         GO TO 6000-FIM.
056400     MOVE CTR-SENHA-ATUAL TO WP-SENHA
056500     PERFORM 9350-CALCULA-HASH-SENHA THRU 9350-FIM
056600     IF WU-HASH-SAIDA NOT = TB-USR-PASSWORD-HASH(IND)
056700         MOVE "*** SENHA ATUAL NAO CONFERE ***" TO MENS
056800         PERFORM ROT-MENS THRU ROT-MENS-FIM
056900         GO TO 6000-FIM.
057000     MOVE CTR-SENHA-NOVA TO WP-SENHA
057100     MOVE 128            TO WP-TAM-MAX
057200     SET WP-MODO-COMPLETO TO TRUE
057300     PERFORM 9300-VALIDA-SENHA THRU 9300-FIM
057400     IF WP-ERRO
057500         MOVE WP-MENSAGEM TO MENS
057600         PERFORM ROT-MENS THRU ROT-MENS-FIM
057700         GO TO 6000-FIM.
057800     PERFORM 9350-CALCULA-HASH-SENHA THRU 9350-FIM
057900     MOVE WU-HASH-SAIDA TO TB-USR-PASSWORD-HASH(IND)
058000     PERFORM 9500-CARIMBO-DATA-HORA THRU 9500-FIM
058100     MOVE W-HOJE-ISO TO TB-USR-UPDATED-AT(IND)
058200     MOVE "UPDATE"  TO WA-AUD-EVENTO-TIPO
058300     MOVE "USUARIO" TO WA-AUD-TABLA-NOMBRE
058400     MOVE TB-USR-ID(IND) TO WA-AUD-REGISTRO-ID
058500     MOVE CTR-USUARIO-ID TO WA-AUD-USUARIO-ID
058600     MOVE "{}"       TO WA-AUD-DETALLE
058700     PERFORM 9400-GRAVA-AUDITORIA THRU 9400-FIM.
058800 6000-FIM.
058900     EXIT.
059000*-----------------------------------------------------------------
059100* CARIMBO DE DATA/HORA ISO SIMPLIFICADO (AAAA-MM-DDTHH:MM:SS),
059200* MESMA TECNICA JA USADA EM CADCAT/CADPRV/CADPRD/CADMOV.
059300*-----------------------------------------------------------------
059400 9500-CARIMBO-DATA-HORA.
059500     ACCEPT WA-AUD-HOJE-AAMMDD FROM DATE YYYYMMDD
059600     ACCEPT WA-AUD-HOJE-HHMMSS FROM TIME
059700     STRING WA-AUD-HOJE-AAMMDD(1:4) DELIMITED BY SIZE
059800            "-"                     DELIMITED BY SIZE
059900            WA-AUD-HOJE-AAMMDD(5:2) DELIMITED BY SIZE
060000            "-"                     DELIMITED BY SIZE
060100            WA-AUD-HOJE-AAMMDD(7:2) DELIMITED BY SIZE
060200            "T"                     DELIMITED BY SIZE
060300            WA-AUD-HOJE-HHMMSS(1:2) DELIMITED BY SIZE
060400            ":"                     DELIMITED BY SIZE
060500            WA-AUD-HOJE-HHMMSS(3:2) DELIMITED BY SIZE
060600            ":"                     DELIMITED BY SIZE
060700            WA-AUD-HOJE-HHMMSS(5:2) DELIMITED BY SIZE
060800            INTO W-HOJE-ISO.
060900 9500-FIM.
061000     EXIT.
061100*-----------------------------------------------------------------
061200* CALCULA O "HASH" DE WP-SENHA E DEIXA O RESULTADO (16 DIGITOS
061300* HEXADECIMAIS) EM WU-HASH-SAIDA. NAO E CRIPTOGRAFIA DE VERDADE -
061400* E UMA ACUMULACAO PONDERADA POSICAO A POSICAO, SUFICIENTE PARA
061500* NAO GRAVAR A SENHA EM CLARO NO ARQUIVO MESTRE.
061600*-----------------------------------------------------------------
061700 9350-CALCULA-HASH-SENHA.
061800     MOVE 0 TO WU-HASH-ACUM
061900     PERFORM 9351-ACUMULA-CARACTER
062000         VARYING WU-HASH-IND FROM 1 BY 1 UNTIL WU-HASH-IND > 128
062100     MOVE SPACES TO WU-HASH-SAIDA
062200     MOVE 16 TO WU-HASH-POS.
062300 9350-EXTRAI-DIGITO.
062400     IF WU-HASH-POS > 0
062500         DIVIDE WU-HASH-ACUM BY 16
062600             GIVING WU-HASH-QUOCIENTE
062700             REMAINDER WU-HASH-RESTO
062800         MOVE WU-HASH-QUOCIENTE TO WU-HASH-ACUM
062900         ADD 1 TO WU-HASH-RESTO GIVING WU-HASH-IND
063000         MOVE WC-DIGITO-HEX(WU-HASH-IND) TO
063100             WU-HASH-SAIDA(WU-HASH-POS:1)
063200         SUBTRACT 1 FROM WU-HASH-POS
063300         GO TO 9350-EXTRAI-DIGITO.
063400 9350-FIM.
063500     EXIT.
063600*-----------------------------------------------------------------
063700 9351-ACUMULA-CARACTER.
063800     MOVE WP-SENHA(WU-HASH-IND:1) TO WU-HASH-CARACTER
063900     SET WU-HASH-ACHOU-NAO TO TRUE
064000     PERFORM 9352-COMPARA-ALFABETO
064100         VARYING WU-HASH-PESO FROM 1 BY 1
064200             UNTIL WU-HASH-PESO > 62 OR WU-HASH-ACHOU-SIM
064300     IF WU-HASH-ACHOU-NAO
064400         MOVE 63 TO WU-HASH-PESO.
064500     COMPUTE WU-HASH-ACUM =
064600         (WU-HASH-ACUM * 31) + WU-HASH-PESO + WU-HASH-IND.
064700*-----------------------------------------------------------------
064800 9352-COMPARA-ALFABETO.
064900     IF WU-ALFABETO-CAR(WU-HASH-PESO) = WU-HASH-CARACTER
065000         SET WU-HASH-ACHOU-SIM TO TRUE.
065100*-----------------------------------------------------------------
065200 8000-REGRAVA-MESTRE.
065300     OPEN OUTPUT ARQ-USUARIO
065400     IF ST-ERRO NOT = "00"
065500         MOVE "ERRO NA REGRAVACAO DO ARQUIVO USUARIO" TO MENS
065600         PERFORM ROT-MENS THRU ROT-MENS-FIM
065700         GO TO 8000-FIM.
065800     MOVE 0 TO IND
065900     PERFORM 8100-GRAVA-LINHA
066000         VARYING IND FROM 1 BY 1 UNTIL IND > W-QT-USUARIOS.
066100     CLOSE ARQ-USUARIO.
066200 8000-FIM.
066300     EXIT.
066400 8100-GRAVA-LINHA.
066500     MOVE TB-USUARIO(IND) TO REG-USUARIO
066600     WRITE REG-USUARIO.
066700*-----------------------------------------------------------------
066800 ROT-FIM.
066900     PERFORM 8000-REGRAVA-MESTRE THRU 8000-FIM
067000     PERFORM 9490-FECHAR-CONTADOR-AUD THRU 9490-FIM
067100     CLOSE ARQ-USRTRAN ARQ-AUDITORIA.
067200     STOP RUN.
067300*---------[ ROTINA DE MENSAGEM DE LOG ]------------------
067400 ROT-MENS.
067500     DISPLAY MENS UPON CONSOLE.
067600 ROT-MENS-FIM.
067700     EXIT.
067800     COPY VALRTN.
067900     COPY CODRTN.
068000     COPY PWDRTN.
068100     COPY AUDRTN.
