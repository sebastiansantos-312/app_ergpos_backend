000100*-----------------------------------------------------------------
000200* AUDREC   - LAYOUT DA TRILHA DE AUDITORIA (AUDIT.DAT)
000300*-----------------------------------------------------------------
000400* HISTORICO DE ALTERACOES
000500*   1994-06-20  MSF   ARQUIVO NOVO (OS-1994-118) - TODO CADASTRO  OS940118
000600*                     QUE GRAVA/ALTERA UM MESTRE PASSA A GRAVAR   OS940118
000700*                     UM REGISTRO AQUI (VER AUDRTN.CPY).          OS940118
000800*   1994-09-05  MSF   AUD-ID PASSA A COMP-3 (SEQUENCIA CRESCENTE  MSF94090
000900*                     MANTIDA EM CONTPROG.DAT, VIDE 1000-ABRIR).  MSF94090
001000*-----------------------------------------------------------------
001100 01  REG-AUDITORIA.
001200     03  AUD-ID                      PIC S9(9) COMP-3.
001300     03  AUD-EVENTO-TIPO             PIC X(20).
001400         88  AUD-EV-INSERT           VALUE "INSERT".
001500         88  AUD-EV-UPDATE           VALUE "UPDATE".
001600         88  AUD-EV-DELETE           VALUE "DELETE".
001700     03  AUD-TABLA-NOMBRE            PIC X(100).
001800     03  AUD-REGISTRO-ID             PIC X(36).
001900     03  AUD-USUARIO-ID              PIC X(36).
002000     03  AUD-DETALLE                 PIC X(2000).
002100     03  AUD-CREATED-AT              PIC X(26).
002200     03  FILLER                      PIC X(10).
002300*-----------------------------------------------------------------
002400* REDEFINE - QUEBRA DE AUD-CREATED-AT USADA PELA PURGA (5000-
002500* PURGAR-ANTIGOS EM CADAUD) E PELO RESUMO POR PERIODO.
002600*-----------------------------------------------------------------
002700 01  REG-AUDITORIA-DATA REDEFINES REG-AUDITORIA.
002800     03  FILLER                      PIC X(2197).
002900     03  AUD-DT-CRIADO.
003000         05  AUD-DT-ANO              PIC X(04).
003100         05  FILLER                  PIC X(01).
003200         05  AUD-DT-MES              PIC X(02).
003300         05  FILLER                  PIC X(01).
003400         05  AUD-DT-DIA              PIC X(02).
003500         05  FILLER                  PIC X(16).
