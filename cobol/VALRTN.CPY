000100*-----------------------------------------------------------------
000200* VALRTN   - ROTINAS GENERICAS DE VALIDACAO DE CAMPO,
000300*            REUTILIZADAS POR TODO CADASTRO QUE VALIDA E-MAIL/
000400*            RUC/TELEFONE/FAIXA/TAMANHO. COPIAR NA PROCEDURE
000500*            DIVISION. REQUER WV-... DE WALWS.CPY EM
000600*            WORKING-STORAGE E ST-ERRO/MENS DO PROGRAMA CHAMADOR.
000700*-----------------------------------------------------------------
000800*   1994-06-22  MSF   ROTINAS ORIGINAIS: NAO-VAZIO, POSITIVO,     OS940118
000900*                     RANGE, TAMANHO, E-MAIL, RUC, TELEFONE       OS940118
001000*                     (OS-1994-118).                              OS940118
001100*   1994-08-03  MSF   INCLUIDA 9180-VALIDA-DATA-RANGE, USADA      MSF94080
001200*                     PELO RESUMO DE AUDITORIA (CADAUD).          MSF94080
001300*-----------------------------------------------------------------
001400 9100-VALIDA-NAOVAZIO.
001500     SET WV-OK TO TRUE
001600     IF WV-ENTRADA-ALFA = SPACES OR LOW-VALUES
001700         SET WV-ERRO TO TRUE
001800         MOVE "CAMPO OBRIGATORIO NAO INFORMADO" TO WV-MENSAGEM.
001900 9100-FIM.
002000     EXIT.
002100*-----------------------------------------------------------------
002200 9110-VALIDA-POSITIVO-INT.
002300     SET WV-OK TO TRUE
002400     IF WV-VALOR-INT NOT > 0
002500         SET WV-ERRO TO TRUE
002600         MOVE "VALOR DEVE SER MAIOR QUE ZERO" TO WV-MENSAGEM.
002700 9110-FIM.
002800     EXIT.
002900*-----------------------------------------------------------------
003000 9111-VALIDA-NAONEGATIVO.
003100     SET WV-OK TO TRUE
003200     IF WV-VALOR-INT < 0
003300         SET WV-ERRO TO TRUE
003400         MOVE "VALOR NAO PODE SER NEGATIVO" TO WV-MENSAGEM.
003500 9111-FIM.
003600     EXIT.
003700*-----------------------------------------------------------------
003800 9120-VALIDA-POSITIVO-DEC.
003900     SET WV-OK TO TRUE
004000     IF WV-VALOR-DEC NOT > 0
004100         SET WV-ERRO TO TRUE
004200         MOVE "VALOR DECIMAL DEVE SER MAIOR QUE ZERO" TO
004300               WV-MENSAGEM.
004400 9120-FIM.
004500     EXIT.
004600*-----------------------------------------------------------------
004700* VALIDATE-RANGE (LIMITES INCLUSIVOS, AMBOS OBRIGATORIOS AQUI -
004800* O CALLER QUE PASSE -99999999 / 99999999 QUANDO O LIMITE E
004900* OPCIONAL NO CODIGO ORIGINAL).
005000*-----------------------------------------------------------------
005100 9130-VALIDA-RANGE.
005200     SET WV-OK TO TRUE
005300     IF WV-VALOR-DEC < WV-MINIMO OR WV-VALOR-DEC > WV-MAXIMO
005400         SET WV-ERRO TO TRUE
005500         MOVE "VALOR FORA DO INTERVALO PERMITIDO" TO WV-MENSAGEM.
005600 9130-FIM.
005700     EXIT.
005800*-----------------------------------------------------------------
005900 9140-VALIDA-TAMANHO.
006000     MOVE 60 TO WV-TAM-ATUAL
006100 9140-CONTA-FIM.
006200     IF WV-TAM-ATUAL > 0
006300         IF WV-ENTRADA-ALFA(WV-TAM-ATUAL:1) = SPACE
006400             SUBTRACT 1 FROM WV-TAM-ATUAL
006500             GO TO 9140-CONTA-FIM.
006600     SET WV-OK TO TRUE
006700     IF WV-TAM-ATUAL > WV-TAM-MAX
006800         SET WV-ERRO TO TRUE
006900         MOVE "CAMPO EXCEDE O TAMANHO MAXIMO" TO WV-MENSAGEM.
007000 9140-FIM.
007100     EXIT.
007200*-----------------------------------------------------------------
007300* VALIDACAO DE E-MAIL - EXIGE UM "@" (NAO NA 1A POSICAO),
007400* SEGUIDO EM ALGUM PONTO POR "." COM AO MENOS 2 LETRAS DEPOIS
007500* DELE.
007600*-----------------------------------------------------------------
007700 9150-VALIDA-EMAIL.
007800     SET WV-OK TO TRUE
007900     MOVE ZEROS TO WV-POS-ARROBA WV-POS-PONTO
008000     MOVE 1 TO WV-IND
008100     PERFORM 9151-ACHA-ARROBA
008200         VARYING WV-IND FROM 1 BY 1 UNTIL WV-IND > 60
008300     IF WV-POS-ARROBA = ZEROS OR WV-POS-ARROBA = 1
008400         SET WV-ERRO TO TRUE
008500         MOVE "E-MAIL INVALIDO - FALTA @" TO WV-MENSAGEM
008600         GO TO 9150-FIM.
008700     MOVE WV-POS-ARROBA TO WV-IND
008800     PERFORM 9152-ACHA-PONTO
008900         VARYING WV-IND FROM WV-IND BY 1 UNTIL WV-IND > 60
009000     IF WV-POS-PONTO = ZEROS OR WV-POS-PONTO >= 59
009100         SET WV-ERRO TO TRUE
009200         MOVE "E-MAIL INVALIDO - FALTA DOMINIO" TO WV-MENSAGEM
009300         GO TO 9150-FIM.
009400     MOVE ZEROS TO WV-QTD-LETRAS-APOS-PONTO
009500     MOVE WV-POS-PONTO TO WV-IND
009600     ADD 1 TO WV-IND
009700 9150-CONTA-LETRAS.
009800     IF WV-IND <= 60
009900         IF WV-ENTRADA-ALFA(WV-IND:1) NOT = SPACE
010000             ADD 1 TO WV-QTD-LETRAS-APOS-PONTO
010100             ADD 1 TO WV-IND
010200             GO TO 9150-CONTA-LETRAS.
010300     IF WV-QTD-LETRAS-APOS-PONTO < 2
010400         SET WV-ERRO TO TRUE
010500         MOVE "E-MAIL INVALIDO - DOMINIO INCOMPLETO" TO
010600               WV-MENSAGEM.
010700 9150-FIM.
010800     EXIT.
010900*-----------------------------------------------------------------
011000 9151-ACHA-ARROBA.
011100     IF WV-POS-ARROBA = ZEROS
011200         IF WV-ENTRADA-ALFA(WV-IND:1) = "@"
011300             MOVE WV-IND TO WV-POS-ARROBA.
011400*-----------------------------------------------------------------
011500 9152-ACHA-PONTO.
011600     IF WV-ENTRADA-ALFA(WV-IND:1) = "."
011700         MOVE WV-IND TO WV-POS-PONTO.
011800*-----------------------------------------------------------------
011900* RUC EQUATORIANO - EXATAMENTE 13 DIGITOS NUMERICOS.
012000*-----------------------------------------------------------------
012100 9160-VALIDA-RUC.
012200     SET WV-OK TO TRUE
012300     IF WV-ENTRADA-ALFA(1:13) IS NOT NUMERIC
012400        OR WV-ENTRADA-ALFA(14:1) NOT = SPACE
012500         SET WV-ERRO TO TRUE
012600         MOVE "RUC INVALIDO - 13 DIGITOS NUMERICOS" TO
012700               WV-MENSAGEM.
012800 9160-FIM.
012900     EXIT.
013000*-----------------------------------------------------------------
013100* TELEFONE - EXATAMENTE 10 DIGITOS NUMERICOS.
013200*-----------------------------------------------------------------
013300 9170-VALIDA-TELEFONE.
013400     SET WV-OK TO TRUE
013500     IF WV-ENTRADA-ALFA(1:10) IS NOT NUMERIC
013600        OR WV-ENTRADA-ALFA(11:1) NOT = SPACE
013700         SET WV-ERRO TO TRUE
013800         MOVE "TELEFONE INVALIDO - 10 DIGITOS NUMERICOS" TO
013900               WV-MENSAGEM.
014000 9170-FIM.
014100     EXIT.
014200*-----------------------------------------------------------------
014300* DATA-RANGE - REJEITA SE DESDE E POSTERIOR A HASTA (STRINGS NO
014400* FORMATO ISO SAO COMPARAVEIS DIRETAMENTE POSICAO A POSICAO).
014500*-----------------------------------------------------------------
014600 9180-VALIDA-DATA-RANGE.
014700     SET WV-OK TO TRUE
014800     IF WV-DESDE > WV-HASTA
014900         SET WV-ERRO TO TRUE
015000         MOVE "PERIODO INVALIDO - DESDE POSTERIOR A HASTA" TO
015100               WV-MENSAGEM.
015200 9180-FIM.
015300     EXIT.
