000100*-----------------------------------------------------------------
000200* VALWS    - CAMPOS DE TRABALHO DAS ROTINAS DE VALIDACAO GENERICA
000300*            (VALRTN.CPY). COPIAR EM WORKING-STORAGE EM TODO
000400*            PROGRAMA QUE TAMBEM COPIAR VALRTN NA PROCEDURE.
000500*-----------------------------------------------------------------
000600*   1994-06-22  MSF   CRIADO (OS-1994-118) - ANTES CADA CADASTRO  OS940118
000700*                     REPETIA A SUA PROPRIA VALIDACAO DE E-MAIL.  OS940118
000800*-----------------------------------------------------------------
000900 01  WV-AREA-VALIDACAO.
001000     03  WV-ENTRADA-ALFA             PIC X(60)   VALUE SPACES.
001100     03  WV-VALOR-INT                PIC S9(9)   COMP-3.
001200     03  WV-VALOR-DEC                PIC S9(9)V99 COMP-3.
001300     03  WV-MINIMO                   PIC S9(9)V99 COMP-3.
001400     03  WV-MAXIMO                   PIC S9(9)V99 COMP-3.
001500     03  WV-TAM-MAX                  PIC 9(4)    COMP.
001600     03  WV-TAM-ATUAL                PIC 9(4)    COMP.
001700     03  WV-IND                      PIC 9(4)    COMP.
001800     03  WV-POS-ARROBA               PIC 9(4)    COMP.
001900     03  WV-POS-PONTO                PIC 9(4)    COMP.
002000     03  WV-QTD-LETRAS-APOS-PONTO    PIC 9(4)    COMP.
002100     03  WV-DESDE                    PIC X(26)   VALUE SPACES.
002200     03  WV-HASTA                    PIC X(26)   VALUE SPACES.
002300     03  WV-LISTA-OPCOES             PIC X(200)  VALUE SPACES.
002400     03  WV-RESULTADO                PIC 9(01)   VALUE 0.
002500         88  WV-OK                   VALUE 1.
002600         88  WV-ERRO                 VALUE 0.
002700     03  WV-MENSAGEM                 PIC X(60)   VALUE SPACES.
