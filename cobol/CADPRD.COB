000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CADPRD.
000300 AUTHOR. GUSTAVO PEREIRA.
000400 INSTALLATION. FATEC - LABORATORIO DE PROCESSAMENTO DE DADOS.
000500 DATE-WRITTEN. 20/05/1991.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - SETOR DE INFORMATICA - NAO DIVULGAR.
000800*******************************************
000900* MANUTENCAO DO CADASTRO DE PRODUCTO      *
001000* SISTEMA DE PONTO-DE-VENDA (ERGPOS)      *
001100*******************************************
001200*-----------------------------------------------------------------
001300* HISTORICO DE ALTERACOES
001400*-----------------------------------------------------------------
001500*   1991-05-20  GP    VERSAO ORIGINAL - CRIACAO, ATIVACAO E       GP910520
001600*                     DESATIVACAO DE PRODUCTO POR LOTE.           GP910520
001700*   1991-06-04  GP    INCLUIDA A LISTAGEM POR SITUACAO (ATIVO/    GP910604
001800*                     INATIVO/TODOS) - 2000-LISTAR-PRODUCTOS,     GP910604
001900*                     IMPRESSA EM ARQUIVO SEPARADO (LISTPRD.DAT). GP910604
002000*   1994-06-20  MSF   INCLUIDA A GRAVACAO NA TRILHA DE AUDITORIA  OS940118
002100*                     (OS-1994-118) APOS TODA INCLUSAO/ALTERACAO. OS940118
002200*   1994-06-22  MSF   VALIDACAO DE PRECO MOVIDA PARA VALRTN.      MSF94062
002300*   1998-11-30  GP    AJUSTE ANO 2000 - VIDE CADCAT (OS-1998-201).OS980201
002400*   2001-09-10  LMC   PADRONIZADA A REDACAO DAS MENSAGENS DE ERRO OS010114
002500*                     DE ARQUIVO, MESMO AJUSTE FEITO EM CADCAT.   OS010114
002600*-----------------------------------------------------------------
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT ARQ-PRDTRAN   ASSIGN TO DISK
003400              ORGANIZATION IS LINE SEQUENTIAL
003500              FILE STATUS  IS ST-ERRO.
003600*
003700     SELECT ARQ-PRODUCTO  ASSIGN TO DISK
003800              ORGANIZATION IS LINE SEQUENTIAL
003900              FILE STATUS  IS ST-ERRO.
004000*
004100     SELECT ARQ-PRDLIST   ASSIGN TO DISK
004200              ORGANIZATION IS LINE SEQUENTIAL
004300              FILE STATUS  IS ST-ERRO.
004400*
004500     SELECT ARQ-AUDITORIA ASSIGN TO DISK
004600              ORGANIZATION IS LINE SEQUENTIAL
004700              FILE STATUS  IS ST-ERRO.
004800*
004900     SELECT ARQ-CONTADOR  ASSIGN TO DISK
005000              ORGANIZATION IS LINE SEQUENTIAL
005100              FILE STATUS  IS ST-CONTADOR.
005200*-----------------------------------------------------------------
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  ARQ-PRDTRAN
005600         LABEL RECORD IS STANDARD
005700         VALUE OF FILE-ID IS "PRDTRAN.DAT".
005800 01  REG-PRDTRAN.
005900     03  CTR-OPERACAO                PIC X(01).
006000         88  CTR-OP-LISTAR           VALUE "L".
006100         88  CTR-OP-CRIAR            VALUE "C".
006200         88  CTR-OP-ATIVAR           VALUE "A".
006300         88  CTR-OP-DESATIVAR        VALUE "D".
006400     03  CTR-CODIGO                  PIC X(50).
006500     03  CTR-NOMBRE                  PIC X(255).
006600     03  CTR-DESCRIPCION             PIC X(500).
006700     03  CTR-PRECIO                  PIC S9(8)V99.
006800     03  CTR-STOCK                   PIC S9(7).
006900     03  CTR-STOCK-MINIMO            PIC S9(7).
007000     03  CTR-FILTRO-ATIVO            PIC X(01).
007100         88  CTR-FILTRO-SOMENTE-ATIVOS    VALUE "1".
007200         88  CTR-FILTRO-SOMENTE-INATIVOS  VALUE "0".
007300         88  CTR-FILTRO-TODOS             VALUE "T".
007400     03  CTR-USUARIO-ID              PIC X(36).
007500     03  FILLER                      PIC X(20).
007600*-----------------------------------------------------------------
007700 FD  ARQ-PRODUCTO
007800         LABEL RECORD IS STANDARD
007900         VALUE OF FILE-ID IS "PRODUCTO.DAT".
008000     COPY PRDREC.
008100*-----------------------------------------------------------------
008200* LINHA DE SAIDA DA LISTAGEM POR SITUACAO - PROJECAO DIRETA, SEM
008300* QUEBRA DE CONTROLE.
008400*-----------------------------------------------------------------
008500 FD  ARQ-PRDLIST
008600         LABEL RECORD IS STANDARD
008700         VALUE OF FILE-ID IS "LISTPRD.DAT".
008800 01  REG-PRDLIST.
008900     03  PL-CODIGO                   PIC X(50).
009000     03  FILLER                      PIC X(02) VALUE SPACES.
009100     03  PL-NOMBRE                   PIC X(40).
009200     03  FILLER                      PIC X(02) VALUE SPACES.
009300     03  PL-PRECIO                   PIC ZZZ,ZZZ,ZZ9.99.
009400     03  FILLER                      PIC X(02) VALUE SPACES.
009500     03  PL-STOCK                    PIC ZZZ,ZZ9.
009600     03  FILLER                      PIC X(02) VALUE SPACES.
009700     03  PL-STOCK-MINIMO             PIC ZZZ,ZZ9.
009800     03  FILLER                      PIC X(02) VALUE SPACES.
009900     03  PL-SITUACAO                 PIC X(08).
010000     03  FILLER                      PIC X(30) VALUE SPACES.
010100*-----------------------------------------------------------------
010200 FD  ARQ-AUDITORIA
010300         LABEL RECORD IS STANDARD
010400         VALUE OF FILE-ID IS "AUDIT.DAT".
010500     COPY AUDREC.
010600*-----------------------------------------------------------------
010700 FD  ARQ-CONTADOR
010800         LABEL RECORD IS STANDARD
010900         VALUE OF FILE-ID IS "CONTAUD.DAT".
011000 01  REG-CONTADOR                    PIC S9(09) COMP-3.
011100*-----------------------------------------------------------------
011200 WORKING-STORAGE SECTION.
011300 77  W-CONT                          PIC 9(06) COMP VALUE ZEROS.
011400 77  IND                             PIC 9(06) COMP VALUE ZEROS.
011500 77  W-QT-PRODUCTOS                  PIC 9(06) COMP VALUE ZEROS.
011600 77  W-ACHOU                         PIC 9(01) VALUE 0.
011700     88  ACHOU-SIM                   VALUE 1.
011800     88  ACHOU-NAO                   VALUE 0.
011900 77  W-HOJE-ISO                      PIC X(26) VALUE SPACES.
012000 01  ST-ERRO                         PIC X(02) VALUE "00".
012100 01  MENS                            PIC X(60) VALUE SPACES.
012200*-----------------------------------------------------------------
012300* TABELA-MESTRE DE PRODUCTOS EM MEMORIA (VIDE CADCAT PARA O
012400* MODELO DA TECNICA - CARREGA/PROCESSA/REGRAVA POR INTEIRO).
012500*-----------------------------------------------------------------
012600 01  TB-PRODUCTOS.
012700     03  TB-PRODUCTO OCCURS 2000 TIMES.
012800         05  TB-PRD-ID               PIC X(36).
012900         05  TB-PRD-CODIGO           PIC X(50).
013000         05  TB-PRD-NOMBRE           PIC X(255).
013100         05  TB-PRD-DESCRICAO        PIC X(500).
013200         05  TB-PRD-PRECIO           PIC S9(8)V99.
013300         05  TB-PRD-STOCK            PIC S9(7) COMP-3.
013400         05  TB-PRD-STOCK-MINIMO     PIC S9(7) COMP-3.
013500         05  TB-PRD-ACTIVO           PIC 9(01).
013600         05  FILLER                  PIC X(25).
013700*-----------------------------------------------------------------
013800 01  TABOPCX.
013900     03  FILLER                      PIC X(01) VALUE "L".
014000     03  FILLER                      PIC X(01) VALUE "C".
014100     03  FILLER                      PIC X(01) VALUE "A".
014200     03  FILLER                      PIC X(01) VALUE "D".
014300 01  TABOPC REDEFINES TABOPCX.
014400     03  TBOPC                       PIC X(01) OCCURS 4 TIMES.
014500     COPY VALWS.
014600     COPY CODWS.
014700     COPY AUDWS.
014800*-----------------------------------------------------------------
014900 PROCEDURE DIVISION.
015000 0000-INICIO.
015100     PERFORM 0100-ABRIR-ARQUIVOS      THRU 0100-FIM
015200     PERFORM 0200-CARREGAR-MESTRE     THRU 0200-FIM
015300     PERFORM 9410-ABRIR-CONTADOR-AUD  THRU 9410-FIM
015400     PERFORM 1000-PROCESSAR-TRANSACAO THRU 1000-FIM
015500     PERFORM 8000-REGRAVA-MESTRE      THRU 8000-FIM
015600     PERFORM 9490-FECHAR-CONTADOR-AUD THRU 9490-FIM
015700     GO TO ROT-FIM.
015800*-----------------------------------------------------------------
015900 0100-ABRIR-ARQUIVOS.
016000     OPEN INPUT ARQ-PRDTRAN
016100     IF ST-ERRO NOT = "00"
016200         MOVE "ERRO NA ABERTURA DO ARQUIVO PRDTRAN" TO MENS
016300         PERFORM ROT-MENS THRU ROT-MENS-FIM
016400         GO TO ROT-FIM.
016500     OPEN INPUT ARQ-PRODUCTO
016600     IF ST-ERRO NOT = "00"
016700         IF ST-ERRO = "30"
016800             MOVE "*** ARQUIVO PRODUCTO AINDA NAO EXISTE ***"
016900                 TO MENS
017000             PERFORM ROT-MENS THRU ROT-MENS-FIM
017100         ELSE
017200             MOVE "ERRO NA ABERTURA DO ARQUIVO PRODUCTO" TO MENS
017300             PERFORM ROT-MENS THRU ROT-MENS-FIM
017400             GO TO ROT-FIM.
017500     OPEN OUTPUT ARQ-PRDLIST
017600     IF ST-ERRO NOT = "00"
017700         MOVE "ERRO NA ABERTURA DO ARQUIVO LISTPRD" TO MENS
017800         PERFORM ROT-MENS THRU ROT-MENS-FIM
017900         GO TO ROT-FIM.
018000     OPEN EXTEND ARQ-AUDITORIA
018100     IF ST-ERRO NOT = "00"
018200         IF ST-ERRO = "30"
018300             OPEN OUTPUT ARQ-AUDITORIA
018400             CLOSE ARQ-AUDITORIA
018500             OPEN EXTEND ARQ-AUDITORIA
018600         ELSE
018700             MOVE "ERRO NA ABERTURA DO ARQUIVO AUDIT" TO MENS
018800             PERFORM ROT-MENS THRU ROT-MENS-FIM
018900             GO TO ROT-FIM.
019000 0100-FIM.
019100     EXIT.
019200*-----------------------------------------------------------------
019300 0200-CARREGAR-MESTRE.
019400     MOVE ZEROS TO W-QT-PRODUCTOS
019500     IF ST-ERRO = "30"
019600         GO TO 0200-FIM.
019700 0200-LER.
019800     READ ARQ-PRODUCTO
019900         AT END GO TO 0200-FECHA.
020000     ADD 1 TO W-QT-PRODUCTOS
020100     MOVE REG-PRODUCTO TO TB-PRODUCTO(W-QT-PRODUCTOS)
020200     GO TO 0200-LER.
020300 0200-FECHA.
020400     CLOSE ARQ-PRODUCTO.
020500 0200-FIM.
020600     EXIT.
020700*-----------------------------------------------------------------
020800 1000-PROCESSAR-TRANSACAO.
020900     READ ARQ-PRDTRAN
021000         AT END GO TO 1000-FIM.
021100     MOVE 0 TO IND
021200     PERFORM 1010-OPERACAO-VALIDA
021300         VARYING IND FROM 1 BY 1 UNTIL IND > 4 OR ACHOU-SIM.
021400     IF ACHOU-NAO
021500         MOVE "*** OPERACAO INVALIDA - TRANSACAO IGNORADA ***"
021600             TO MENS
021700         PERFORM ROT-MENS THRU ROT-MENS-FIM
021800         GO TO 1000-PROCESSAR-TRANSACAO.
021900     IF CTR-OP-LISTAR
022000         PERFORM 2000-LISTAR-PRODUCTOS THRU 2000-FIM
022100     ELSE
022200     IF CTR-OP-CRIAR
022300         PERFORM 3000-CRIAR-PRODUCTO      THRU 3000-FIM
022400     ELSE
022500     IF CTR-OP-ATIVAR
022600         PERFORM 4000-ATIVAR-PRODUCTO     THRU 4000-FIM
022700     ELSE
022800         PERFORM 4500-DESATIVAR-PRODUCTO  THRU 4500-FIM.
022900     GO TO 1000-PROCESSAR-TRANSACAO.
023000 1000-FIM.
023100     EXIT.
023200*-----------------------------------------------------------------
023300 1010-OPERACAO-VALIDA.
023400     SET ACHOU-NAO TO TRUE
023500     IF TBOPC(IND) = CTR-OPERACAO
023600         SET ACHOU-SIM TO TRUE.
023700*-----------------------------------------------------------------
023800* LOCALIZA UM PRODUCTO PELO CODIGO (CHAVE DE NEGOCIO, IMUTAVEL,
023900* COMPARADA EXATAMENTE COMO INFORMADA).
024000*-----------------------------------------------------------------
024100 1500-LOCALIZA-PRODUCTO.
024200     SET ACHOU-NAO TO TRUE
024300     MOVE 0 TO IND
024400     PERFORM 1510-COMPARA-CODIGO
024500         VARYING IND FROM 1 BY 1
024600             UNTIL IND > W-QT-PRODUCTOS OR ACHOU-SIM.
024700 1500-FIM.
024800     EXIT.
024900 1510-COMPARA-CODIGO.
025000     IF TB-PRD-CODIGO(IND) = CTR-CODIGO
025100         SET ACHOU-SIM TO TRUE.
025200*-----------------------------------------------------------------
025300* LISTAGEM POR SITUACAO - SEM QUEBRA DE CONTROLE, UMA LINHA POR
025400* PRODUCTO SELECIONADO (CTR-FILTRO-ATIVO: 1=ATIVOS, 0=INATIVOS,
025500* T=TODOS).
025600*-----------------------------------------------------------------
025700 2000-LISTAR-PRODUCTOS.
025800     MOVE 0 TO IND
025900     PERFORM 2010-LISTAR-UM
026000         VARYING IND FROM 1 BY 1 UNTIL IND > W-QT-PRODUCTOS.
026100 2000-FIM.
026200     EXIT.
026300 2010-LISTAR-UM.
026400     MOVE 0 TO W-CONT
026500     IF CTR-FILTRO-SOMENTE-ATIVOS AND TB-PRD-ACTIVO(IND) = 1
026600         MOVE 1 TO W-CONT
026700     ELSE
026800     IF CTR-FILTRO-SOMENTE-INATIVOS AND TB-PRD-ACTIVO(IND) = 0
026900         MOVE 1 TO W-CONT
027000     ELSE
027100     IF CTR-FILTRO-TODOS
027200         MOVE 1 TO W-CONT.
027300     IF W-CONT = 1
027400         MOVE SPACES         TO REG-PRDLIST
027500         MOVE TB-PRD-CODIGO(IND)    TO PL-CODIGO
027600         MOVE TB-PRD-NOMBRE(IND)    TO PL-NOMBRE
027700         MOVE TB-PRD-PRECIO(IND)    TO PL-PRECIO
027800         MOVE TB-PRD-STOCK(IND)     TO PL-STOCK
027900         MOVE TB-PRD-STOCK-MINIMO(IND) TO PL-STOCK-MINIMO
028000         IF TB-PRD-ACTIVO(IND) = 1
028100             MOVE "ATIVO"   TO PL-SITUACAO
028200         ELSE
028300             MOVE "INATIVO" TO PL-SITUACAO
028400         WRITE REG-PRDLIST.
028500*-----------------------------------------------------------------
028600 3000-CRIAR-PRODUCTO.
028700     MOVE CTR-CODIGO TO WV-ENTRADA-ALFA
028800     PERFORM 9100-VALIDA-NAOVAZIO THRU 9100-FIM
028900     IF WV-ERRO
029000         MOVE "*** CODIGO NAO INFORMADO - REJEITADO ***" TO MENS
029100         PERFORM ROT-MENS THRU ROT-MENS-FIM
029200         GO TO 3000-FIM.
029300     MOVE CTR-NOMBRE TO WV-ENTRADA-ALFA
029400     PERFORM 9100-VALIDA-NAOVAZIO THRU 9100-FIM
029500     IF WV-ERRO
029600         MOVE "*** NOME NAO INFORMADO - REJEITADO ***" TO MENS
029700         PERFORM ROT-MENS THRU ROT-MENS-FIM
029800         GO TO 3000-FIM.
029900     PERFORM 1500-LOCALIZA-PRODUCTO THRU 1500-FIM
030000     IF ACHOU-SIM
030100         MOVE "*** PRODUCTO JA CADASTRADO (CODIGO) ***" TO MENS
030200         PERFORM ROT-MENS THRU ROT-MENS-FIM
030300         GO TO 3000-FIM.
030400     MOVE CTR-PRECIO TO WV-VALOR-DEC
030500     PERFORM 9120-VALIDA-POSITIVO-DEC THRU 9120-FIM
030600     IF WV-ERRO
030700         MOVE "*** PRECO DEVE SER MAIOR QUE ZERO ***" TO MENS
030800         PERFORM ROT-MENS THRU ROT-MENS-FIM
030900         GO TO 3000-FIM.
031000     MOVE SPACES TO REG-PRODUCTO
031100     MOVE CTR-CODIGO         TO PRD-CODIGO
031200     MOVE CTR-NOMBRE         TO PRD-NOMBRE
031300     MOVE CTR-DESCRIPCION    TO PRD-DESCRIPCION
031400     MOVE CTR-PRECIO         TO PRD-PRECIO
031500     MOVE CTR-STOCK          TO PRD-STOCK
031600     MOVE CTR-STOCK-MINIMO   TO PRD-STOCK-MINIMO
031700     SET PRD-ATIVO TO TRUE
031800     PERFORM 9270-GERA-ID-REGISTRO THRU 9270-FIM
031900     MOVE WC-ID-GERADO TO PRD-ID
032000     ADD 1 TO W-QT-PRODUCTOS
032100     MOVE REG-PRODUCTO TO TB-PRODUCTO(W-QT-PRODUCTOS)
032200     MOVE "INSERT"     TO WA-AUD-EVENTO-TIPO
032300     MOVE "PRODUCTO"   TO WA-AUD-TABLA-NOMBRE
032400     MOVE PRD-ID        TO WA-AUD-REGISTRO-ID
032500     MOVE CTR-USUARIO-ID TO WA-AUD-USUARIO-ID
032600     MOVE "{}"          TO WA-AUD-DETALLE
032700     PERFORM 9400-GRAVA-AUDITORIA THRU 9400-FIM
032800     MOVE "*** PRODUCTO CRIADO COM SUCESSO ***" TO MENS
032900     PERFORM ROT-MENS THRU ROT-MENS-FIM.
033000 3000-FIM.
033100     EXIT.
033200*-----------------------------------------------------------------
033300 4000-ATIVAR-PRODUCTO.
033400     PERFORM 1500-LOCALIZA-PRODUCTO THRU 1500-FIM
033500     IF ACHOU-NAO
033600         MOVE "*** PRODUCTO NAO ENCONTRADO ***" TO MENS
033700         PERFORM ROT-MENS THRU ROT-MENS-FIM
033800         GO TO 4000-FIM.
033900     MOVE TB-PRODUCTO(IND) TO REG-PRODUCTO
034000     SET PRD-ATIVO TO TRUE
034100     MOVE REG-PRODUCTO TO TB-PRODUCTO(IND)
034200     MOVE "UPDATE"     TO WA-AUD-EVENTO-TIPO
034300     MOVE "PRODUCTO"   TO WA-AUD-TABLA-NOMBRE
034400     MOVE PRD-ID        TO WA-AUD-REGISTRO-ID
034500     MOVE CTR-USUARIO-ID TO WA-AUD-USUARIO-ID
034600     MOVE "{}"          TO WA-AUD-DETALLE
034700     PERFORM 9400-GRAVA-AUDITORIA THRU 9400-FIM
034800     MOVE "*** PRODUCTO ATIVADO ***" TO MENS
034900     PERFORM ROT-MENS THRU ROT-MENS-FIM.
035000 4000-FIM.
035100     EXIT.
035200*-----------------------------------------------------------------
035300 4500-DESATIVAR-PRODUCTO.
035400     PERFORM 1500-LOCALIZA-PRODUCTO THRU 1500-FIM
035500     IF ACHOU-NAO
035600         MOVE "*** PRODUCTO NAO ENCONTRADO ***" TO MENS
035700         PERFORM ROT-MENS THRU ROT-MENS-FIM
035800         GO TO 4500-FIM.
035900     MOVE TB-PRODUCTO(IND) TO REG-PRODUCTO
036000     SET PRD-INATIVO TO TRUE
036100     MOVE REG-PRODUCTO TO TB-PRODUCTO(IND)
036200     MOVE "UPDATE"     TO WA-AUD-EVENTO-TIPO
036300     MOVE "PRODUCTO"   TO WA-AUD-TABLA-NOMBRE
036400     MOVE PRD-ID        TO WA-AUD-REGISTRO-ID
036500     MOVE CTR-USUARIO-ID TO WA-AUD-USUARIO-ID
036600     MOVE "{}"          TO WA-AUD-DETALLE
036700     PERFORM 9400-GRAVA-AUDITORIA THRU 9400-FIM
036800     MOVE "*** PRODUCTO DESATIVADO ***" TO MENS
036900     PERFORM ROT-MENS THRU ROT-MENS-FIM.
037000 4500-FIM.
037100     EXIT.
037200*-----------------------------------------------------------------
037300 8000-REGRAVA-MESTRE.
037400     OPEN OUTPUT ARQ-PRODUCTO
037500     IF ST-ERRO NOT = "00"
037600         MOVE "ERRO NA REGRAVACAO DO ARQUIVO PRODUCTO" TO MENS
037700         PERFORM ROT-MENS THRU ROT-MENS-FIM
037800         GO TO 8000-FIM.
037900     MOVE 0 TO IND
038000     PERFORM 8100-GRAVA-LINHA
038100         VARYING IND FROM 1 BY 1 UNTIL IND > W-QT-PRODUCTOS.
038200     CLOSE ARQ-PRODUCTO.
038300 8000-FIM.
038400     EXIT.
038500 8100-GRAVA-LINHA.
038600     MOVE TB-PRODUCTO(IND) TO REG-PRODUCTO
038700     WRITE REG-PRODUCTO.
038800*-----------------------------------------------------------------
038900 ROT-FIM.
039000     CLOSE ARQ-PRDTRAN ARQ-PRDLIST ARQ-AUDITORIA.
039100     STOP RUN.
039200*---------[ ROTINA DE MENSAGEM DE LOG ]------------------
039300 ROT-MENS.
039400     DISPLAY MENS UPON CONSOLE.
039500 ROT-MENS-FIM.
039600     EXIT.
039700     COPY VALRTN.
039800     COPY CODRTN.
039900     COPY AUDRTN.
