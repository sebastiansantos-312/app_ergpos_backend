000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CADPRV.
000300 AUTHOR. GUSTAVO PEREIRA.
000400 INSTALLATION. FATEC - LABORATORIO DE PROCESSAMENTO DE DADOS.
000500 DATE-WRITTEN. 09/05/1991.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - SETOR DE INFORMATICA - NAO DIVULGAR.
000800*******************************************
000900* MANUTENCAO DO CADASTRO DE PROVEEDOR     *
001000* SISTEMA DE PONTO-DE-VENDA (ERGPOS)      *
001100*******************************************
001200*-----------------------------------------------------------------
001300* HISTORICO DE ALTERACOES
001400*-----------------------------------------------------------------
001500*   1991-05-09  GP    VERSAO ORIGINAL - CADASTRO DE PROVEEDOR POR GP910509
001600*                     LOTE, MESMO ESQUELETO DO CADASTRO DE        GP910509
001700*                     CATEGORIA (CADCAT).                         GP910509
001800*   1992-02-11  GP    INCLUIDA A VALIDACAO DE RUC (13 DIGITOS) NA GP920211
001900*                     CRIACAO E ALTERACAO, VIA VALRTN.            GP920211
002000*   1994-06-20  MSF   INCLUIDA A GRAVACAO NA TRILHA DE AUDITORIA  OS940118
002100*                     (OS-1994-118) APOS TODA INCLUSAO/ALTERACAO. OS940118
002200*   1994-06-22  MSF   VALIDACOES DE E-MAIL/TELEFONE/RUC MOVIDAS   MSF94062
002300*                     PARA VALRTN (COPY).                         MSF94062
002400*   1998-11-30  GP    AJUSTE ANO 2000 - VIDE CADCAT (OS-1998-201).OS980201
002500*   2000-05-22  LMC   PADRONIZADA A REDACAO DAS MENSAGENS DE ERRO OS000039
002600*                     DE ARQUIVO, MESMO AJUSTE FEITO EM CADCAT.   OS000039
002700*-----------------------------------------------------------------
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT ARQ-PRVTRAN   ASSIGN TO DISK
003500              ORGANIZATION IS LINE SEQUENTIAL
003600              FILE STATUS  IS ST-ERRO.
003700*
003800     SELECT ARQ-PROVEEDOR ASSIGN TO DISK
003900              ORGANIZATION IS LINE SEQUENTIAL
004000              FILE STATUS  IS ST-ERRO.
004100*
004200     SELECT ARQ-AUDITORIA ASSIGN TO DISK
004300              ORGANIZATION IS LINE SEQUENTIAL
004400              FILE STATUS  IS ST-ERRO.
004500*
004600     SELECT ARQ-CONTADOR  ASSIGN TO DISK
004700              ORGANIZATION IS LINE SEQUENTIAL
004800              FILE STATUS  IS ST-CONTADOR.
004900*-----------------------------------------------------------------
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  ARQ-PRVTRAN
005300         LABEL RECORD IS STANDARD
005400         VALUE OF FILE-ID IS "PRVTRAN.DAT".
005500 01  REG-PRVTRAN.
005600     03  CTR-OPERACAO                PIC X(01).
005700         88  CTR-OP-CRIAR            VALUE "C".
005800         88  CTR-OP-ATUALIZAR        VALUE "U".
005900         88  CTR-OP-ATIVAR           VALUE "A".
006000         88  CTR-OP-DESATIVAR        VALUE "D".
006100     03  CTR-IDENTIFICADOR           PIC X(255).
006200     03  CTR-NOMBRE                  PIC X(255).
006300     03  CTR-RUC                     PIC X(13).
006400     03  CTR-TELEFONO                PIC X(10).
006500     03  CTR-EMAIL                   PIC X(255).
006600     03  CTR-DIRECCION               PIC X(500).
006700     03  CTR-USUARIO-ID              PIC X(36).
006800     03  FILLER                      PIC X(20).
006900*-----------------------------------------------------------------
007000 FD  ARQ-PROVEEDOR
007100         LABEL RECORD IS STANDARD
007200         VALUE OF FILE-ID IS "PROVEEDOR.DAT".
007300     COPY PRVREC.
007400*-----------------------------------------------------------------
007500 FD  ARQ-AUDITORIA
007600         LABEL RECORD IS STANDARD
007700         VALUE OF FILE-ID IS "AUDIT.DAT".
007800     COPY AUDREC.
007900*-----------------------------------------------------------------
008000 FD  ARQ-CONTADOR
008100         LABEL RECORD IS STANDARD
008200         VALUE OF FILE-ID IS "CONTAUD.DAT".
008300 01  REG-CONTADOR                    PIC S9(09) COMP-3.
008400*-----------------------------------------------------------------
008500 WORKING-STORAGE SECTION.
008600 77  W-CONT                          PIC 9(06) COMP VALUE ZEROS.
008700 77  IND                             PIC 9(06) COMP VALUE ZEROS.
008800 77  IND-EXCLUIR                     PIC 9(06) COMP VALUE ZEROS.
008900 77  W-QT-PROVEEDORES                PIC 9(06) COMP VALUE ZEROS.
009000 77  W-ACHOU                         PIC 9(01) VALUE 0.
009100     88  ACHOU-SIM                   VALUE 1.
009200     88  ACHOU-NAO                   VALUE 0.
009300 77  W-COMP-A                        PIC X(255) VALUE SPACES.
009400 77  W-COMP-B                        PIC X(255) VALUE SPACES.
009500 77  W-HOJE-ISO                      PIC X(26)  VALUE SPACES.
009600 01  ST-ERRO                         PIC X(02) VALUE "00".
009700 01  MENS                            PIC X(60) VALUE SPACES.
009800*-----------------------------------------------------------------
009900* TABELA-MESTRE DE PROVEEDORES EM MEMORIA - CARREGADA EM
010000* 0200-CARREGAR-MESTRE, ATUALIZADA POR TRANSACAO, REGRAVADA POR
010100* INTEIRO EM 8000-REGRAVA-MESTRE.
010200*-----------------------------------------------------------------
010300 01  TB-PROVEEDORES.
010400     03  TB-PROVEEDOR OCCURS 2000 TIMES.
010500         05  TB-PRV-ID               PIC X(36).
010600         05  TB-PRV-NOMBRE           PIC X(255).
010700         05  TB-PRV-RUC              PIC X(13).
010800         05  TB-PRV-TELEFONO         PIC X(10).
010900         05  TB-PRV-EMAIL            PIC X(255).
011000         05  TB-PRV-DIRECCION        PIC X(500).
011100         05  TB-PRV-ACTIVO           PIC 9(01).
011200         05  TB-PRV-CREATED-AT       PIC X(26).
011300         05  TB-PRV-UPDATED-AT       PIC X(26).
011400         05  FILLER                  PIC X(20).
011500*-----------------------------------------------------------------
011600 01  TABOPCX.
011700     03  FILLER                      PIC X(01) VALUE "C".
011800     03  FILLER                      PIC X(01) VALUE "U".
011900     03  FILLER                      PIC X(01) VALUE "A".
012000     03  FILLER                      PIC X(01) VALUE "D".
012100 01  TABOPC REDEFINES TABOPCX.
012200     03  TBOPC                       PIC X(01) OCCURS 4 TIMES.
012300     COPY VALWS.
012400     COPY CODWS.
012500     COPY AUDWS.
012600*-----------------------------------------------------------------
012700 PROCEDURE DIVISION.
012800 0000-INICIO.
012900     PERFORM 0100-ABRIR-ARQUIVOS      THRU 0100-FIM
013000     PERFORM 0200-CARREGAR-MESTRE     THRU 0200-FIM
013100     PERFORM 9410-ABRIR-CONTADOR-AUD  THRU 9410-FIM
013200     PERFORM 1000-PROCESSAR-TRANSACAO THRU 1000-FIM
013300     PERFORM 8000-REGRAVA-MESTRE      THRU 8000-FIM
013400     PERFORM 9490-FECHAR-CONTADOR-AUD THRU 9490-FIM
013500     GO TO ROT-FIM.
013600*-----------------------------------------------------------------
013700 0100-ABRIR-ARQUIVOS.
013800     OPEN INPUT ARQ-PRVTRAN
013900     IF ST-ERRO NOT = "00"
014000         MOVE "ERRO NA ABERTURA DO ARQUIVO PRVTRAN" TO MENS
014100         PERFORM ROT-MENS THRU ROT-MENS-FIM
014200         GO TO ROT-FIM.
014300     OPEN INPUT ARQ-PROVEEDOR
014400     IF ST-ERRO NOT = "00"
014500         IF ST-ERRO = "30"
014600             MOVE "*** ARQUIVO PROVEEDOR AINDA NAO EXISTE ***"
014700                 TO MENS
014800             PERFORM ROT-MENS THRU ROT-MENS-FIM
014900         ELSE
015000             MOVE "ERRO NA ABERTURA DO ARQUIVO PROVEEDOR" TO MENS
015100             PERFORM ROT-MENS THRU ROT-MENS-FIM
015200             GO TO ROT-FIM.
015300     OPEN EXTEND ARQ-AUDITORIA
015400     IF ST-ERRO NOT = "00"
015500         IF ST-ERRO = "30"
015600             OPEN OUTPUT ARQ-AUDITORIA
015700             CLOSE ARQ-AUDITORIA
015800             OPEN EXTEND ARQ-AUDITORIA
015900         ELSE
016000             MOVE "ERRO NA ABERTURA DO ARQUIVO AUDIT" TO MENS
016100             PERFORM ROT-MENS THRU ROT-MENS-FIM
016200             GO TO ROT-FIM.
016300 0100-FIM.
016400     EXIT.
016500*-----------------------------------------------------------------
016600 0200-CARREGAR-MESTRE.
016700     MOVE ZEROS TO W-QT-PROVEEDORES
016800     IF ST-ERRO = "30"
016900         GO TO 0200-FIM.
017000 0200-LER.
017100     READ ARQ-PROVEEDOR
017200         AT END GO TO 0200-FECHA.
017300     ADD 1 TO W-QT-PROVEEDORES
017400     MOVE REG-PROVEEDOR TO TB-PROVEEDOR(W-QT-PROVEEDORES)
017500     GO TO 0200-LER.
017600 0200-FECHA.
017700     CLOSE ARQ-PROVEEDOR.
017800 0200-FIM.
017900     EXIT.
018000*-----------------------------------------------------------------
018100 1000-PROCESSAR-TRANSACAO.
018200     READ ARQ-PRVTRAN
018300         AT END GO TO 1000-FIM.
018400     MOVE 0 TO IND
018500     PERFORM 1010-OPERACAO-VALIDA
018600         VARYING IND FROM 1 BY 1 UNTIL IND > 4 OR ACHOU-SIM.
018700     IF ACHOU-NAO
018800         MOVE "*** OPERACAO INVALIDA - TRANSACAO IGNORADA ***"
018900             TO MENS
019000         PERFORM ROT-MENS THRU ROT-MENS-FIM
019100         GO TO 1000-PROCESSAR-TRANSACAO.
019200     IF CTR-OP-CRIAR
019300         PERFORM 3000-CRIAR-PROVEEDOR     THRU 3000-FIM
019400     ELSE
019500     IF CTR-OP-ATUALIZAR
019600         PERFORM 4000-ATUALIZAR-PROVEEDOR THRU 4000-FIM
019700     ELSE
019800     IF CTR-OP-ATIVAR
019900         PERFORM 5100-ATIVAR-PROVEEDOR    THRU 5100-FIM
020000     ELSE
020100         PERFORM 5200-DESATIVAR-PROVEEDOR THRU 5200-FIM.
020200     GO TO 1000-PROCESSAR-TRANSACAO.
020300 1000-FIM.
020400     EXIT.
020500*-----------------------------------------------------------------
020600 1010-OPERACAO-VALIDA.
020700     SET ACHOU-NAO TO TRUE
020800     IF TBOPC(IND) = CTR-OPERACAO
020900         SET ACHOU-SIM TO TRUE.
021000*-----------------------------------------------------------------
021100* LOCALIZA UM PROVEEDOR PELO IDENTIFICADOR DA TRANSACAO, NA
021200* ORDEM RUC -> E-MAIL -> NOME (PRIMEIRO QUE ACHAR).
021300*-----------------------------------------------------------------
021400 1500-LOCALIZA-PROVEEDOR.
021500     SET ACHOU-NAO TO TRUE
021600     MOVE 0 TO IND
021700     PERFORM 1510-BUSCA-POR-RUC
021800         VARYING IND FROM 1 BY 1
021900             UNTIL IND > W-QT-PROVEEDORES OR ACHOU-SIM
022000     IF ACHOU-NAO
022100         PERFORM 1520-BUSCA-POR-EMAIL
022200             VARYING IND FROM 1 BY 1
022300                 UNTIL IND > W-QT-PROVEEDORES OR ACHOU-SIM
022400     IF ACHOU-NAO
022500         PERFORM 1530-BUSCA-POR-NOME
022600             VARYING IND FROM 1 BY 1
022700                 UNTIL IND > W-QT-PROVEEDORES OR ACHOU-SIM.
022800 1500-FIM.
022900     EXIT.
023000*-----------------------------------------------------------------
023100 1510-BUSCA-POR-RUC.
023200     IF TB-PRV-RUC(IND) NOT = SPACES
023300         IF TB-PRV-RUC(IND) = CTR-IDENTIFICADOR(1:13)
023400             SET ACHOU-SIM TO TRUE.
023500*-----------------------------------------------------------------
023600 1520-BUSCA-POR-EMAIL.
023700     MOVE TB-PRV-EMAIL(IND)          TO W-COMP-A
023800     MOVE CTR-IDENTIFICADOR(1:255)   TO W-COMP-B
023900     INSPECT W-COMP-A CONVERTING
024000         "abcdefghijklmnopqrstuvwxyz" TO
024100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
024200     INSPECT W-COMP-B CONVERTING
024300         "abcdefghijklmnopqrstuvwxyz" TO
024400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
024500     IF W-COMP-A NOT = SPACES AND W-COMP-A = W-COMP-B
024600         SET ACHOU-SIM TO TRUE.
024700*-----------------------------------------------------------------
024800 1530-BUSCA-POR-NOME.
024900     MOVE TB-PRV-NOMBRE(IND)         TO W-COMP-A
025000     MOVE CTR-IDENTIFICADOR(1:255)   TO W-COMP-B
025100     INSPECT W-COMP-A CONVERTING
025200         "abcdefghijklmnopqrstuvwxyz" TO
025300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
025400     INSPECT W-COMP-B CONVERTING
025500         "abcdefghijklmnopqrstuvwxyz" TO
025600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
025700     IF W-COMP-A = W-COMP-B
025800         SET ACHOU-SIM TO TRUE.
025900*-----------------------------------------------------------------
026000* PROCURA NOME/RUC JA CADASTRADO EM OUTRA LINHA DA TABELA
026100* (VALIDACAO DE UNICIDADE NA CRIACAO/ALTERACAO). W-COMP-B DEVE
026200* VIR PREENCHIDO ANTES DE CHAMAR. IND-EXCLUIR = 0 NA CRIACAO.
026300*-----------------------------------------------------------------
026400 1600-EXISTE-NOMBRE-OUTRA-LINHA.
026500     SET ACHOU-NAO TO TRUE
026600     MOVE 0 TO IND
026700     PERFORM 1610-COMPARA-NOMBRE
026800         VARYING IND FROM 1 BY 1
026900             UNTIL IND > W-QT-PROVEEDORES OR ACHOU-SIM.
027000 1600-FIM.
027100     EXIT.
027200 1610-COMPARA-NOMBRE.
027300     IF IND NOT = IND-EXCLUIR
027400         MOVE TB-PRV-NOMBRE(IND) TO W-COMP-A
027500         INSPECT W-COMP-A CONVERTING
027600             "abcdefghijklmnopqrstuvwxyz" TO
027700             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
027800         IF W-COMP-A = W-COMP-B
027900             SET ACHOU-SIM TO TRUE.
028000*-----------------------------------------------------------------
028100 1700-EXISTE-RUC-OUTRA-LINHA.
028200     SET ACHOU-NAO TO TRUE
028300     MOVE 0 TO IND
028400     PERFORM 1710-COMPARA-RUC
028500         VARYING IND FROM 1 BY 1
028600             UNTIL IND > W-QT-PROVEEDORES OR ACHOU-SIM.
028700 1700-FIM.
028800     EXIT.
028900 1710-COMPARA-RUC.
029000     IF IND NOT = IND-EXCLUIR
029100         IF TB-PRV-RUC(IND) NOT = SPACES
029200             IF TB-PRV-RUC(IND) = CTR-RUC
029300                 SET ACHOU-SIM TO TRUE.
029400*-----------------------------------------------------------------
029500 3000-CRIAR-PROVEEDOR.
029600     MOVE CTR-NOMBRE TO WV-ENTRADA-ALFA
029700     PERFORM 9100-VALIDA-NAOVAZIO THRU 9100-FIM
029800     IF WV-ERRO
029900         MOVE "*** NOME NAO INFORMADO - REJEITADO ***" TO MENS
030000         PERFORM ROT-MENS THRU ROT-MENS-FIM
030100         GO TO 3000-FIM.
030200     MOVE CTR-NOMBRE  TO W-COMP-B
030300     INSPECT W-COMP-B CONVERTING
030400         "abcdefghijklmnopqrstuvwxyz" TO
030500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
030600     MOVE ZEROS TO IND-EXCLUIR
030700     PERFORM 1600-EXISTE-NOMBRE-OUTRA-LINHA THRU 1600-FIM
030800     IF ACHOU-SIM
030900         MOVE "*** PROVEEDOR JA CADASTRADO (NOME) ***" TO MENS
031000         PERFORM ROT-MENS THRU ROT-MENS-FIM
031100         GO TO 3000-FIM.
031200     IF CTR-RUC NOT = SPACES
031300         MOVE CTR-RUC TO WV-ENTRADA-ALFA
031400         PERFORM 9160-VALIDA-RUC THRU 9160-FIM
031500         IF WV-ERRO
031600             MOVE "*** RUC INVALIDO - REJEITADO ***" TO MENS
031700             PERFORM ROT-MENS THRU ROT-MENS-FIM
031800             GO TO 3000-FIM.
031900         PERFORM 1700-EXISTE-RUC-OUTRA-LINHA THRU 1700-FIM
032000         IF ACHOU-SIM
032100             MOVE "*** PROVEEDOR JA CADASTRADO (RUC) ***" TO MENS
032200             PERFORM ROT-MENS THRU ROT-MENS-FIM
032300             GO TO 3000-FIM.
032400     IF CTR-TELEFONO NOT = SPACES
032500         MOVE CTR-TELEFONO TO WV-ENTRADA-ALFA
032600         PERFORM 9170-VALIDA-TELEFONE THRU 9170-FIM
032700         IF WV-ERRO
032800             MOVE "*** TELEFONE INVALIDO - REJEITADO ***" TO MENS
032900             PERFORM ROT-MENS THRU ROT-MENS-FIM
033000             GO TO 3000-FIM.
033100*-----------------------------------------------------------------
033200* E-MAIL - VALIDA E JA GRAVA EM MINUSCULAS (LIMITE DE 60 POS DA
033300* ROTINA GENERICA DE VALRTN - MASCARA DE ENTRADA HISTORICA DO
033400* SETOR, NUNCA PRECISOU SER MAIOR).
033500*-----------------------------------------------------------------
033600     IF CTR-EMAIL NOT = SPACES
033700         MOVE CTR-EMAIL TO WV-ENTRADA-ALFA
033800         PERFORM 9150-VALIDA-EMAIL THRU 9150-FIM
033900         IF WV-ERRO
034000             MOVE "*** E-MAIL INVALIDO - REJEITADO ***" TO MENS
034100             PERFORM ROT-MENS THRU ROT-MENS-FIM
034200             GO TO 3000-FIM.
034300     MOVE SPACES TO REG-PROVEEDOR
034400     MOVE CTR-NOMBRE     TO PRV-NOMBRE
034500     MOVE CTR-RUC        TO PRV-RUC
034600     MOVE CTR-TELEFONO   TO PRV-TELEFONO
034700     MOVE CTR-EMAIL      TO PRV-EMAIL
034800     INSPECT PRV-EMAIL CONVERTING
034900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
035000         "abcdefghijklmnopqrstuvwxyz"
035100     MOVE CTR-DIRECCION  TO PRV-DIRECCION
035200     SET PRV-ATIVO TO TRUE
035300     PERFORM 9270-GERA-ID-REGISTRO THRU 9270-FIM
035400     MOVE WC-ID-GERADO TO PRV-ID
035500     PERFORM 9500-CARIMBO-DATA-HORA THRU 9500-FIM
035600     MOVE W-HOJE-ISO TO PRV-CREATED-AT
035700     MOVE W-HOJE-ISO TO PRV-UPDATED-AT
035800     ADD 1 TO W-QT-PROVEEDORES
035900     MOVE REG-PROVEEDOR TO TB-PROVEEDOR(W-QT-PROVEEDORES)
036000     MOVE "INSERT"     TO WA-AUD-EVENTO-TIPO
036100     MOVE "PROVEEDOR"  TO WA-AUD-TABLA-NOMBRE
036200     MOVE PRV-ID        TO WA-AUD-REGISTRO-ID
036300     MOVE CTR-USUARIO-ID TO WA-AUD-USUARIO-ID
036400     MOVE "{}"          TO WA-AUD-DETALLE
036500     PERFORM 9400-GRAVA-AUDITORIA THRU 9400-FIM
036600     MOVE "*** PROVEEDOR CRIADO COM SUCESSO ***" TO MENS
036700     PERFORM ROT-MENS THRU ROT-MENS-FIM.
036800 3000-FIM.
036900     EXIT.
037000*-----------------------------------------------------------------
037100 4000-ATUALIZAR-PROVEEDOR.
037200     PERFORM 1500-LOCALIZA-PROVEEDOR THRU 1500-FIM
037300     IF ACHOU-NAO
037400         MOVE "*** PROVEEDOR NAO ENCONTRADO ***" TO MENS
037500         PERFORM ROT-MENS THRU ROT-MENS-FIM
037600         GO TO 4000-FIM.
037700     MOVE IND TO IND-EXCLUIR
037800     MOVE CTR-NOMBRE TO WV-ENTRADA-ALFA
037900     PERFORM 9100-VALIDA-NAOVAZIO THRU 9100-FIM
038000     IF WV-ERRO
038100         MOVE "*** NOME NAO INFORMADO - REJEITADO ***" TO MENS
038200         PERFORM ROT-MENS THRU ROT-MENS-FIM
038300         GO TO 4000-FIM.
038400     MOVE CTR-NOMBRE  TO W-COMP-B
038500     INSPECT W-COMP-B CONVERTING
038600         "abcdefghijklmnopqrstuvwxyz" TO
038700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
038800     PERFORM 1600-EXISTE-NOMBRE-OUTRA-LINHA THRU 1600-FIM
038900     IF ACHOU-SIM
039000         MOVE "*** OUTRO PROVEEDOR JA USA ESSE NOME ***" TO MENS
039100         PERFORM ROT-MENS THRU ROT-MENS-FIM
039200         GO TO 4000-FIM.
039300     IF CTR-RUC NOT = SPACES
039400         MOVE CTR-RUC TO WV-ENTRADA-ALFA
039500         PERFORM 9160-VALIDA-RUC THRU 9160-FIM
039600         IF WV-ERRO
039700             MOVE "*** RUC INVALIDO - REJEITADO ***" TO MENS
039800             PERFORM ROT-MENS THRU ROT-MENS-FIM
039900             GO TO 4000-FIM.
040000         PERFORM 1700-EXISTE-RUC-OUTRA-LINHA THRU 1700-FIM
040100         IF ACHOU-SIM
040200             MOVE "*** OUTRO PROVEEDOR JA USA ESSE RUC ***" TO
040300                 MENS
040400             PERFORM ROT-MENS THRU ROT-MENS-FIM
040500             GO TO 4000-FIM.
040600     IF CTR-TELEFONO NOT = SPACES
040700         MOVE CTR-TELEFONO TO WV-ENTRADA-ALFA
040800         PERFORM 9170-VALIDA-TELEFONE THRU 9170-FIM
040900         IF WV-ERRO
041000             MOVE "*** TELEFONE INVALIDO - REJEITADO ***" TO MENS
041100             PERFORM ROT-MENS THRU ROT-MENS-FIM
041200             GO TO 4000-FIM.
041300     IF CTR-EMAIL NOT = SPACES
041400         MOVE CTR-EMAIL TO WV-ENTRADA-ALFA
041500         PERFORM 9150-VALIDA-EMAIL THRU 9150-FIM
041600         IF WV-ERRO
041700             MOVE "*** E-MAIL INVALIDO - REJEITADO ***" TO MENS
041800             PERFORM ROT-MENS THRU ROT-MENS-FIM
041900             GO TO 4000-FIM.
042000     MOVE TB-PROVEEDOR(IND-EXCLUIR) TO REG-PROVEEDOR
042100     MOVE CTR-NOMBRE     TO PRV-NOMBRE
042200     MOVE CTR-RUC        TO PRV-RUC
042300     MOVE CTR-TELEFONO   TO PRV-TELEFONO
042400     MOVE CTR-EMAIL      TO PRV-EMAIL
042500     INSPECT PRV-EMAIL CONVERTING
042600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
042700         "abcdefghijklmnopqrstuvwxyz"
042800     MOVE CTR-DIRECCION  TO PRV-DIRECCION
042900     PERFORM 9500-CARIMBO-DATA-HORA THRU 9500-FIM
043000     MOVE W-HOJE-ISO TO PRV-UPDATED-AT
043100     MOVE REG-PROVEEDOR TO TB-PROVEEDOR(IND-EXCLUIR)
043200     MOVE "UPDATE"     TO WA-AUD-EVENTO-TIPO
043300     MOVE "PROVEEDOR"  TO WA-AUD-TABLA-NOMBRE
043400     MOVE PRV-ID        TO WA-AUD-REGISTRO-ID
043500     MOVE CTR-USUARIO-ID TO WA-AUD-USUARIO-ID
043600     MOVE "{}"          TO WA-AUD-DETALLE
043700     PERFORM 9400-GRAVA-AUDITORIA THRU 9400-FIM
043800     MOVE "*** PROVEEDOR ATUALIZADO COM SUCESSO ***" TO MENS
043900     PERFORM ROT-MENS THRU ROT-MENS-FIM.
044000 4000-FIM.
044100     EXIT.
044200*-----------------------------------------------------------------
044300 5100-ATIVAR-PROVEEDOR.
044400     PERFORM 1500-LOCALIZA-PROVEEDOR THRU 1500-FIM
044500     IF ACHOU-NAO
044600         MOVE "*** PROVEEDOR NAO ENCONTRADO ***" TO MENS
044700         PERFORM ROT-MENS THRU ROT-MENS-FIM
044800         GO TO 5100-FIM.
044900     MOVE TB-PROVEEDOR(IND) TO REG-PROVEEDOR
045000     IF PRV-ATIVO
045100         MOVE "*** PROVEEDOR JA ESTA ATIVO ***" TO MENS
045200         PERFORM ROT-MENS THRU ROT-MENS-FIM
045300         GO TO 5100-FIM.
045400     SET PRV-ATIVO TO TRUE
045500     PERFORM 9500-CARIMBO-DATA-HORA THRU 9500-FIM
045600     MOVE W-HOJE-ISO TO PRV-UPDATED-AT
045700     MOVE REG-PROVEEDOR TO TB-PROVEEDOR(IND)
045800     MOVE "UPDATE"     TO WA-AUD-EVENTO-TIPO
045900     MOVE "PROVEEDOR"  TO WA-AUD-TABLA-NOMBRE
046000     MOVE PRV-ID        TO WA-AUD-REGISTRO-ID
046100     MOVE CTR-USUARIO-ID TO WA-AUD-USUARIO-ID
046200     MOVE "{}"          TO WA-AUD-DETALLE
046300     PERFORM 9400-GRAVA-AUDITORIA THRU 9400-FIM
046400     MOVE "*** PROVEEDOR ATIVADO ***" TO MENS
046500     PERFORM ROT-MENS THRU ROT-MENS-FIM.
046600 5100-FIM.
046700     EXIT.
046800*-----------------------------------------------------------------
046900 5200-DESATIVAR-PROVEEDOR.
047000     PERFORM 1500-LOCALIZA-PROVEEDOR THRU 1500-FIM
047100     IF ACHOU-NAO
047200         MOVE "*** PROVEEDOR NAO ENCONTRADO ***" TO MENS
047300         PERFORM ROT-MENS THRU ROT-MENS-FIM
047400         GO TO 5200-FIM.
047500     MOVE TB-PROVEEDOR(IND) TO REG-PROVEEDOR
047600     IF PRV-INATIVO
047700         MOVE "*** PROVEEDOR JA ESTA INATIVO ***" TO MENS
047800         PERFORM ROT-MENS THRU ROT-MENS-FIM
047900         GO TO 5200-FIM.
048000     SET PRV-INATIVO TO TRUE
048100     PERFORM 9500-CARIMBO-DATA-HORA THRU 9500-FIM
048200     MOVE W-HOJE-ISO TO PRV-UPDATED-AT
048300     MOVE REG-PROVEEDOR TO TB-PROVEEDOR(IND)
048400     MOVE "UPDATE"     TO WA-AUD-EVENTO-TIPO
048500     MOVE "PROVEEDOR"  TO WA-AUD-TABLA-NOMBRE
048600     MOVE PRV-ID        TO WA-AUD-REGISTRO-ID
048700     MOVE CTR-USUARIO-ID TO WA-AUD-USUARIO-ID
048800     MOVE "{}"          TO WA-AUD-DETALLE
048900     PERFORM 9400-GRAVA-AUDITORIA THRU 9400-FIM
049000     MOVE "*** PROVEEDOR DESATIVADO ***" TO MENS
049100     PERFORM ROT-MENS THRU ROT-MENS-FIM.
049200 5200-FIM.
049300     EXIT.
049400*-----------------------------------------------------------------
049500 9500-CARIMBO-DATA-HORA.
049600     ACCEPT WA-AUD-HOJE-AAMMDD FROM DATE YYYYMMDD
049700     ACCEPT WA-AUD-HOJE-HHMMSS FROM TIME
049800     STRING WA-AUD-HOJE-AAMMDD(1:4) DELIMITED BY SIZE
049900            "-"                     DELIMITED BY SIZE
050000            WA-AUD-HOJE-AAMMDD(5:2) DELIMITED BY SIZE
050100            "-"                     DELIMITED BY SIZE
050200            WA-AUD-HOJE-AAMMDD(7:2) DELIMITED BY SIZE
050300            "T"                     DELIMITED BY SIZE
050400            WA-AUD-HOJE-HHMMSS(1:2) DELIMITED BY SIZE
050500            ":"                     DELIMITED BY SIZE
050600            WA-AUD-HOJE-HHMMSS(3:2) DELIMITED BY SIZE
050700            ":"                     DELIMITED BY SIZE
050800            WA-AUD-HOJE-HHMMSS(5:2) DELIMITED BY SIZE
050900            INTO W-HOJE-ISO.
051000 9500-FIM.
051100     EXIT.
051200*-----------------------------------------------------------------
051300 8000-REGRAVA-MESTRE.
051400     OPEN OUTPUT ARQ-PROVEEDOR
051500     IF ST-ERRO NOT = "00"
051600         MOVE "ERRO NA REGRAVACAO DO ARQUIVO PROVEEDOR" TO MENS
051700         PERFORM ROT-MENS THRU ROT-MENS-FIM
051800         GO TO 8000-FIM.
051900     MOVE 0 TO IND
052000     PERFORM 8100-GRAVA-LINHA
052100         VARYING IND FROM 1 BY 1 UNTIL IND > W-QT-PROVEEDORES.
052200     CLOSE ARQ-PROVEEDOR.
052300 8000-FIM.
052400     EXIT.
052500 8100-GRAVA-LINHA.
052600     MOVE TB-PROVEEDOR(IND) TO REG-PROVEEDOR
052700     WRITE REG-PROVEEDOR.
052800*-----------------------------------------------------------------
052900 ROT-FIM.
053000     CLOSE ARQ-PRVTRAN ARQ-AUDITORIA.
053100     STOP RUN.
053200*---------[ ROTINA DE MENSAGEM DE LOG ]------------------
053300 ROT-MENS.
053400     DISPLAY MENS UPON CONSOLE.
053500 ROT-MENS-FIM.
053600     EXIT.
053700     COPY VALRTN.
053800     COPY CODRTN.
053900     COPY AUDRTN.
