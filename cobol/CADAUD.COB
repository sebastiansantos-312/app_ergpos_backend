000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CADAUD.
000300 AUTHOR. MARIA DA SILVA FILHO.
000400 INSTALLATION. FATEC - LABORATORIO DE PROCESSAMENTO DE DADOS.
000500 DATE-WRITTEN. 12/09/1994.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - SETOR DE INFORMATICA - NAO DIVULGAR.
000800*******************************************
000900* CONSULTAS E MANUTENCAO DA TRILHA DE      *
001000* AUDITORIA - SISTEMA ERGPOS               *
001100*******************************************
001200*-----------------------------------------------------------------
001300* HISTORICO DE ALTERACOES
001400*-----------------------------------------------------------------
001500*   1994-09-12  MSF   VERSAO ORIGINAL (OS-1994-118) - LISTAGENS,  OS940118
001600*                     CONTAGENS, RESUMO POR TABELA, PURGA E       OS940118
001700*                     INCLUSAO AVULSA DE REGISTRO DE AUDITORIA.   OS940118
001800*                     ESTE PROGRAMA E O UNICO QUE CARREGA/REGRAVA OS940118
001900*                     O ARQUIVO INTEIRO (OS DEMAIS CADASTROS SO   OS940118
002000*                     ACRESCENTAM VIA AUDRTN.CPY/OPEN EXTEND) -   OS940118
002100*                     A PURGA PRECISA DE REESCRITA COMPLETA.      OS940118
002200*   1994-11-02  MSF   INCLUIDO O RESUMO POR TABELA COM ORDENACAO  MSF94110
002300*                     DECRESCENTE POR TOTAL (4000), PEDIDO PELA   MSF94110
002400*                     GERENCIA PARA O FECHAMENTO MENSAL.          MSF94110
002500*   1998-11-30  GP    AJUSTE ANO 2000 - VIDE CADCAT (OS-1998-201).OS980201
002600*   2000-09-25  LMC   PADRONIZADA A REDACAO DAS MENSAGENS DE ERRO OS000091
002700*                     DE ARQUIVO, MESMO AJUSTE FEITO EM CADCAT.   OS000091
002800*-----------------------------------------------------------------
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT ARQ-AUDTRAN   ASSIGN TO DISK
003600              ORGANIZATION IS LINE SEQUENTIAL
003700              FILE STATUS  IS ST-ERRO.
003800*
003900     SELECT ARQ-AUDITORIA ASSIGN TO DISK
004000              ORGANIZATION IS LINE SEQUENTIAL
004100              FILE STATUS  IS ST-ERRO.
004200*
004300     SELECT ARQ-AUDLIST   ASSIGN TO DISK
004400              ORGANIZATION IS LINE SEQUENTIAL
004500              FILE STATUS  IS ST-ERRO.
004600*
004700     SELECT ARQ-AUDRESU   ASSIGN TO DISK
004800              ORGANIZATION IS LINE SEQUENTIAL
004900              FILE STATUS  IS ST-ERRO.
005000*-----------------------------------------------------------------
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  ARQ-AUDTRAN
005400         LABEL RECORD IS STANDARD
005500         VALUE OF FILE-ID IS "AUDTRAN.DAT".
005600 01  REG-AUDTRAN.
005700     03  CTR-OPERACAO                PIC X(01).
005800*        1 = LISTAR TODOS            5 = FILTRAR TABLA+REGISTRO
005900*        2 = LISTAR ULTIMOS 100       6 = FILTRAR USUARIO
006000*        3 = FILTRAR TABLA            7 = FILTRAR PERIODO
006100*        4 = FILTRAR EVENTO           8 = FILTRAR USUARIO+PERIODO
006200*        9 = CONTAR POR EVENTO        C = RESUMEN POR TABLA
006300*        A = CONTAR POR TABLA         D = PURGAR ANTIGOS
006400*        B = CONTAR POR USUARIO       E = INSERTAR
006500     03  CTR-TABLA-NOMBRE            PIC X(100).
006600     03  CTR-EVENTO-TIPO             PIC X(20).
006700     03  CTR-REGISTRO-ID             PIC X(36).
006800     03  CTR-USUARIO-ID              PIC X(36).
006900     03  CTR-DESDE                   PIC X(26).
007000     03  CTR-HASTA                   PIC X(26).
007100     03  CTR-CUTOFF                  PIC X(26).
007200     03  CTR-DETALLE                 PIC X(2000).
007300     03  FILLER                      PIC X(20).
007400*-----------------------------------------------------------------
007500* REDEFINE - QUEBRA DO CORTE DE PURGA (CTR-CUTOFF) POR ANO/MES/
007600* DIA, USADA SE UM DIA O EXPURGO PASSAR A SER SO POR ANO-MES.
007700*-----------------------------------------------------------------
007800 01  REG-AUDTRAN-DATAS REDEFINES REG-AUDTRAN.
007900     03  FILLER                      PIC X(245).
008000     03  CTR-CUTOFF-ANO              PIC X(04).
008100     03  FILLER                      PIC X(01).
008200     03  CTR-CUTOFF-MES              PIC X(02).
008300     03  FILLER                      PIC X(01).
008400     03  CTR-CUTOFF-DIA              PIC X(02).
008500     03  FILLER                      PIC X(2036).
008600*-----------------------------------------------------------------
008700 FD  ARQ-AUDITORIA
008800         LABEL RECORD IS STANDARD
008900         VALUE OF FILE-ID IS "AUDIT.DAT".
009000     COPY AUDREC.
009100*-----------------------------------------------------------------
009200* LINHA DE SAIDA DAS LISTAGENS/CONTAGENS (2000-3200) - GENERICA,
009300* SERVE PARA TODAS AS CONSULTAS DESTE PROGRAMA.
009400*-----------------------------------------------------------------
009500 FD  ARQ-AUDLIST
009600         LABEL RECORD IS STANDARD
009700         VALUE OF FILE-ID IS "AUDLIST.DAT".
009800 01  REG-AUDLIST.
009900     03  AL-CHAVE-1                  PIC X(20).
010000     03  FILLER                      PIC X(02) VALUE SPACES.
010100     03  AL-CHAVE-2                  PIC X(36).
010200     03  FILLER                      PIC X(02) VALUE SPACES.
010300     03  AL-CHAVE-3                  PIC X(36).
010400     03  FILLER                      PIC X(02) VALUE SPACES.
010500     03  AL-DATA-HORA                PIC X(26).
010600     03  FILLER                      PIC X(02) VALUE SPACES.
010700     03  AL-DETALHE-PREVIA           PIC X(40).
010800     03  FILLER                      PIC X(09) VALUE SPACES.
010900*-----------------------------------------------------------------
011000* RELATORIO FORMAL - RESUMO DE AUDITORIA POR TABELA (COLUNAS
011100* FIXADAS PELA ESPECIFICACAO: TABLA-NOMBRE, TOTAL. SEM TOTAL
011200* GERAL - PORTADO ASSIM DA ROTINA ORIGINAL).
011300*-----------------------------------------------------------------
011400 FD  ARQ-AUDRESU
011500         LABEL RECORD IS STANDARD
011600         VALUE OF FILE-ID IS "AUDRESU.DAT".
011700 01  REG-AUDRESU.
011800     03  AR-TABLA-NOMBRE             PIC X(40).
011900     03  FILLER                      PIC X(04) VALUE SPACES.
012000     03  AR-TOTAL                    PIC ZZZ,ZZ9.
012100     03  FILLER                      PIC X(80) VALUE SPACES.
012200*-----------------------------------------------------------------
012300 WORKING-STORAGE SECTION.
012400 77  W-CONT                          PIC 9(06) COMP VALUE ZEROS.
012500 77  IND                             PIC 9(06) COMP VALUE ZEROS.
012600 77  IND2                            PIC 9(06) COMP VALUE ZEROS.
012700 77  W-QT-AUDITORIA                  PIC 9(06) COMP VALUE ZEROS.
012800 77  W-MAX-AUD-ID                    PIC S9(9) COMP-3 VALUE 0.
012900 77  W-ACHOU                         PIC 9(01) VALUE 0.
013000     88  ACHOU-SIM                   VALUE 1.
013100     88  ACHOU-NAO                   VALUE 0.
013200 77  W-INICIO-FAIXA                  PIC 9(06) COMP VALUE ZEROS.
013300 77  W-CNT-INSERT                    PIC 9(06) COMP VALUE ZEROS.
013400 77  W-CNT-UPDATE                    PIC 9(06) COMP VALUE ZEROS.
013500 77  W-CNT-DELETE                    PIC 9(06) COMP VALUE ZEROS.
013600 77  W-QT-RESUMO                     PIC 9(06) COMP VALUE ZEROS.
013700 77  W-RESUMO-IND                    PIC 9(06) COMP VALUE ZEROS.
013800 77  W-RESUMO-CHAVE                  PIC X(100) VALUE SPACES.
013900 77  W-TROCOU                        PIC 9(01) VALUE 0.
014000 01  ST-ERRO                         PIC X(02) VALUE "00".
014100 01  MENS                            PIC X(60) VALUE SPACES.
014200*-----------------------------------------------------------------
014300* TABELA-MESTRE DE AUDITORIA EM MEMORIA - CARREGADA UMA UNICA VEZ,
014400* FILTRADA/CONTADA POR VARIAS PASSADAS, E REGRAVADA SO NA PURGA.
014500*-----------------------------------------------------------------
014600 01  TB-AUDITORIAS.
014700     03  TB-AUDITORIA OCCURS 2000 TIMES.
014800         05  TB-AUD-ID               PIC S9(9) COMP-3.
014900         05  TB-AUD-EVENTO-TIPO      PIC X(20).
015000         05  TB-AUD-TABLA-NOMBRE     PIC X(100).
015100         05  TB-AUD-REGISTRO-ID      PIC X(36).
015200         05  TB-AUD-USUARIO-ID       PIC X(36).
015300         05  TB-AUD-DETALLE          PIC X(2000).
015400         05  TB-AUD-CREATED-AT       PIC X(26).
015500         05  FILLER                  PIC X(10).
015600*-----------------------------------------------------------------
015700* TABELA DE APOIO PARA CONTAGEM POR CHAVE DISTINTA (REUSADA PELAS
015800* CONTAGENS 3100/3200 E PELO RESUMO 4000, LIMPA A CADA CHAMADA).
015900*-----------------------------------------------------------------
016000 01  TB-RESUMOS.
016100     03  TB-RESUMO OCCURS 200 TIMES.
016200         05  TB-RESUMO-CHAVE         PIC X(100).
016300         05  TB-RESUMO-TOTAL         PIC 9(06) COMP.
016400*-----------------------------------------------------------------
016500 01  TABOPCX.
016600     03  FILLER                      PIC X(01) VALUE "1".
016700     03  FILLER                      PIC X(01) VALUE "2".
016800     03  FILLER                      PIC X(01) VALUE "3".
016900     03  FILLER                      PIC X(01) VALUE "4".
017000     03  FILLER                      PIC X(01) VALUE "5".
017100     03  FILLER                      PIC X(01) VALUE "6".
017200     03  FILLER                      PIC X(01) VALUE "7".
017300     03  FILLER                      PIC X(01) VALUE "8".
017400     03  FILLER                      PIC X(01) VALUE "9".
017500     03  FILLER                      PIC X(01) VALUE "A".
017600     03  FILLER                      PIC X(01) VALUE "B".
017700     03  FILLER                      PIC X(01) VALUE "C".
017800     03  FILLER                      PIC X(01) VALUE "D".
017900     03  FILLER                      PIC X(01) VALUE "E".
018000 01  TABOPC REDEFINES TABOPCX.
018100     03  TBOPC                       PIC X(01) OCCURS 14 TIMES.
018200     COPY VALWS.
018300*-----------------------------------------------------------------
018400 PROCEDURE DIVISION.
018500 0000-INICIO.
018600     PERFORM 0100-ABRIR-ARQUIVOS      THRU 0100-FIM
018700     PERFORM 0200-CARREGAR-MESTRE     THRU 0200-FIM
018800     PERFORM 1000-PROCESSAR-TRANSACAO THRU 1000-FIM
018900     GO TO ROT-FIM.
019000*-----------------------------------------------------------------
019100 0100-ABRIR-ARQUIVOS.
019200     OPEN INPUT ARQ-AUDTRAN
019300     IF ST-ERRO NOT = "00"
019400         MOVE "ERRO NA ABERTURA DO ARQUIVO AUDTRAN" TO MENS
019500         PERFORM ROT-MENS THRU ROT-MENS-FIM
019600         GO TO ROT-FIM.
019700     OPEN INPUT ARQ-AUDITORIA
019800     IF ST-ERRO NOT = "00"
019900         IF ST-ERRO = "30"
020000             MOVE "*** ARQUIVO AUDIT AINDA NAO EXISTE ***" TO
020100                 MENS
020200             PERFORM ROT-MENS THRU ROT-MENS-FIM
020300         ELSE
020400             MOVE "ERRO NA ABERTURA DO ARQUIVO AUDIT" TO MENS
020500             PERFORM ROT-MENS THRU ROT-MENS-FIM
020600             GO TO ROT-FIM.
020700     OPEN OUTPUT ARQ-AUDLIST
020800     OPEN OUTPUT ARQ-AUDRESU
020900     IF ST-ERRO NOT = "00"
021000         MOVE "ERRO NA ABERTURA DOS ARQUIVOS DE SAIDA" TO MENS
021100         PERFORM ROT-MENS THRU ROT-MENS-FIM
021200         GO TO ROT-FIM.
021300 0100-FIM.
021400     EXIT.
021500*-----------------------------------------------------------------
021600 0200-CARREGAR-MESTRE.
021700     MOVE ZEROS TO W-QT-AUDITORIA
021800     MOVE ZEROS TO W-MAX-AUD-ID
021900     IF ST-ERRO = "30"
022000         GO TO 0200-FIM.
022100 0200-LER.
022200     READ ARQ-AUDITORIA
022300         AT END GO TO 0200-FECHA.
022400     ADD 1 TO W-QT-AUDITORIA
022500     MOVE REG-AUDITORIA TO TB-AUDITORIA(W-QT-AUDITORIA)
022600     IF AUD-ID > W-MAX-AUD-ID
022700         MOVE AUD-ID TO W-MAX-AUD-ID.
022800     GO TO 0200-LER.
022900 0200-FECHA.
023000     CLOSE ARQ-AUDITORIA.
023100 0200-FIM.
023200     EXIT.
023300*-----------------------------------------------------------------
023400 1000-PROCESSAR-TRANSACAO.
023500     READ ARQ-AUDTRAN
023600         AT END GO TO 1000-FIM.
023700     MOVE 0 TO IND
023800     PERFORM 1010-OPERACAO-VALIDA
023900         VARYING IND FROM 1 BY 1 UNTIL IND > 14 OR ACHOU-SIM.
024000     IF ACHOU-NAO
024100         MOVE "*** OPERACAO INVALIDA - TRANSACAO IGNORADA ***"
024200             TO MENS
024300         PERFORM ROT-MENS THRU ROT-MENS-FIM
024400         GO TO 1000-PROCESSAR-TRANSACAO.
024500     IF CTR-OPERACAO = "1"
024600         PERFORM 2000-LISTAR-TODOS         THRU 2000-FIM
024700     ELSE IF CTR-OPERACAO = "2"
024800         PERFORM 2100-LISTAR-ULTIMOS-100   THRU 2100-FIM
024900     ELSE IF CTR-OPERACAO = "3"
025000         PERFORM 2200-FILTRAR-TABLA        THRU 2200-FIM
025100     ELSE IF CTR-OPERACAO = "4"
025200         PERFORM 2300-FILTRAR-EVENTO       THRU 2300-FIM
025300     ELSE IF CTR-OPERACAO = "5"
025400         PERFORM 2400-FILTRAR-TABLA-REGISTRO THRU 2400-FIM
025500     ELSE IF CTR-OPERACAO = "6"
025600         PERFORM 2500-FILTRAR-USUARIO      THRU 2500-FIM
025700     ELSE IF CTR-OPERACAO = "7"
025800         PERFORM 2600-FILTRAR-PERIODO      THRU 2600-FIM
025900     ELSE IF CTR-OPERACAO = "8"
026000         PERFORM 2700-FILTRAR-USUARIO-PERIODO THRU 2700-FIM
026100     ELSE IF CTR-OPERACAO = "9"
026200         PERFORM 3000-CONTAR-POR-EVENTO    THRU 3000-FIM
026300     ELSE IF CTR-OPERACAO = "A"
026400         PERFORM 3100-CONTAR-POR-TABLA     THRU 3100-FIM
026500     ELSE IF CTR-OPERACAO = "B"
026600         PERFORM 3200-CONTAR-POR-USUARIO   THRU 3200-FIM
026700     ELSE IF CTR-OPERACAO = "C"
026800         PERFORM 4000-RESUMEN-POR-TABLA    THRU 4000-FIM
026900     ELSE IF CTR-OPERACAO = "D"
027000         PERFORM 5000-PURGAR-ANTIGOS       THRU 5000-FIM
027100     ELSE
027200         PERFORM 6000-INSERTAR-AUDITORIA   THRU 6000-FIM.
027300     GO TO 1000-PROCESSAR-TRANSACAO.
027400 1000-FIM.
027500     EXIT.
027600*-----------------------------------------------------------------
027700 1010-OPERACAO-VALIDA.
027800     SET ACHOU-NAO TO TRUE
027900     IF TBOPC(IND) = CTR-OPERACAO
028000         SET ACHOU-SIM TO TRUE.
028100*-----------------------------------------------------------------
028200* GRAVA UMA LINHA DE LISTAGEM A PARTIR DA POSICAO IND DA TABELA.
028300*-----------------------------------------------------------------
028400 9600-GRAVA-LINHA-LISTAGEM.
028500     MOVE SPACES                      TO REG-AUDLIST
028600     MOVE TB-AUD-EVENTO-TIPO(IND)     TO AL-CHAVE-1
028700     MOVE TB-AUD-REGISTRO-ID(IND)     TO AL-CHAVE-2
028800     MOVE TB-AUD-USUARIO-ID(IND)      TO AL-CHAVE-3
028900     MOVE TB-AUD-CREATED-AT(IND)      TO AL-DATA-HORA
029000     MOVE TB-AUD-DETALLE(IND)(1:40)   TO AL-DETALHE-PREVIA
029100     WRITE REG-AUDLIST.
029200 9600-FIM.
029300     EXIT.
029400*-----------------------------------------------------------------
029500 2000-LISTAR-TODOS.
029600     MOVE 0 TO IND
029700     PERFORM 9600-GRAVA-LINHA-LISTAGEM
029800         VARYING IND FROM 1 BY 1 UNTIL IND > W-QT-AUDITORIA.
029900 2000-FIM.
030000     EXIT.
030100*-----------------------------------------------------------------
030200* ULTIMOS 100 EM ORDEM DECRESCENTE DE DATA - COMO O ARQUIVO E
030300* SEMPRE GRAVADO POR ORDEM DE INCLUSAO (AUD-ID CRESCENTE), BASTA
030400* PERCORRER AS ULTIMAS 100 LINHAS DA TABELA DE TRAS PARA FRENTE.
030500*-----------------------------------------------------------------
030600 2100-LISTAR-ULTIMOS-100.
030700     MOVE 1 TO W-INICIO-FAIXA
030800     IF W-QT-AUDITORIA > 100
030900         COMPUTE W-INICIO-FAIXA = W-QT-AUDITORIA - 100 + 1.
031000     MOVE W-QT-AUDITORIA TO IND
031100     PERFORM 9600-GRAVA-LINHA-LISTAGEM
031200         VARYING IND FROM W-QT-AUDITORIA BY -1
031300             UNTIL IND < W-INICIO-FAIXA.
031400 2100-FIM.
031500     EXIT.
031600*-----------------------------------------------------------------
031700 2200-FILTRAR-TABLA.
031800     MOVE 0 TO IND
031900     PERFORM 2210-TESTA-TABLA
032000         VARYING IND FROM 1 BY 1 UNTIL IND > W-QT-AUDITORIA.
032100 2200-FIM.
032200     EXIT.
032300 2210-TESTA-TABLA.
032400     IF TB-AUD-TABLA-NOMBRE(IND) = CTR-TABLA-NOMBRE
032500         PERFORM 9600-GRAVA-LINHA-LISTAGEM.
032600*-----------------------------------------------------------------
032700 2300-FILTRAR-EVENTO.
032800     MOVE 0 TO IND
032900     PERFORM 2310-TESTA-EVENTO
033000         VARYING IND FROM 1 BY 1 UNTIL IND > W-QT-AUDITORIA.
033100 2300-FIM.
033200     EXIT.
033300 2310-TESTA-EVENTO.
033400     IF TB-AUD-EVENTO-TIPO(IND) = CTR-EVENTO-TIPO
033500         PERFORM 9600-GRAVA-LINHA-LISTAGEM.
033600*-----------------------------------------------------------------
033700 2400-FILTRAR-TABLA-REGISTRO.
033800     MOVE 0 TO IND
033900     PERFORM 2410-TESTA-TABLA-REGISTRO
034000         VARYING IND FROM 1 BY 1 UNTIL IND > W-QT-AUDITORIA.
034100 2400-FIM.
034200     EXIT.
034300 2410-TESTA-TABLA-REGISTRO.
034400     IF TB-AUD-TABLA-NOMBRE(IND) = CTR-TABLA-NOMBRE
034500        AND TB-AUD-REGISTRO-ID(IND) = CTR-REGISTRO-ID
034600         PERFORM 9600-GRAVA-LINHA-LISTAGEM.
034700*-----------------------------------------------------------------
034800 2500-FILTRAR-USUARIO.
034900     MOVE 0 TO IND
035000     PERFORM 2510-TESTA-USUARIO
035100         VARYING IND FROM 1 BY 1 UNTIL IND > W-QT-AUDITORIA.
035200 2500-FIM.
035300     EXIT.
035400 2510-TESTA-USUARIO.
035500     IF TB-AUD-USUARIO-ID(IND) = CTR-USUARIO-ID
035600         PERFORM 9600-GRAVA-LINHA-LISTAGEM.
035700*-----------------------------------------------------------------
035800 2600-FILTRAR-PERIODO.
035900     MOVE CTR-DESDE TO WV-DESDE
036000     MOVE CTR-HASTA TO WV-HASTA
036100     PERFORM 9180-VALIDA-DATA-RANGE THRU 9180-FIM
036200     IF WV-ERRO
036300         MOVE "*** PERIODO INVALIDO - DESDE > HASTA ***" TO MENS
036400         PERFORM ROT-MENS THRU ROT-MENS-FIM
036500         GO TO 2600-FIM.
036600     MOVE 0 TO IND
036700     PERFORM 2610-TESTA-PERIODO
036800         VARYING IND FROM 1 BY 1 UNTIL IND > W-QT-AUDITORIA.
036900 2600-FIM.
037000     EXIT.
037100 2610-TESTA-PERIODO.
037200     IF TB-AUD-CREATED-AT(IND) >= CTR-DESDE
037300        AND TB-AUD-CREATED-AT(IND) <= CTR-HASTA
037400         PERFORM 9600-GRAVA-LINHA-LISTAGEM.
037500*-----------------------------------------------------------------
037600 2700-FILTRAR-USUARIO-PERIODO.
037700     MOVE CTR-DESDE TO WV-DESDE
037800     MOVE CTR-HASTA TO WV-HASTA
037900     PERFORM 9180-VALIDA-DATA-RANGE THRU 9180-FIM
038000     IF WV-ERRO
038100         MOVE "*** PERIODO INVALIDO - DESDE > HASTA ***" TO MENS
038200         PERFORM ROT-MENS THRU ROT-MENS-FIM
038300         GO TO 2700-FIM.
038400     MOVE 0 TO IND
038500     PERFORM 2710-TESTA-USUARIO-PERIODO
038600         VARYING IND FROM 1 BY 1 UNTIL IND > W-QT-AUDITORIA.
038700 2700-FIM.
038800     EXIT.
038900 2710-TESTA-USUARIO-PERIODO.
039000     IF TB-AUD-USUARIO-ID(IND) = CTR-USUARIO-ID
039100        AND TB-AUD-CREATED-AT(IND) >= CTR-DESDE
039200        AND TB-AUD-CREATED-AT(IND) <= CTR-HASTA
039300         PERFORM 9600-GRAVA-LINHA-LISTAGEM.
039400*-----------------------------------------------------------------
039500 3000-CONTAR-POR-EVENTO.
039600     MOVE ZEROS TO W-CNT-INSERT W-CNT-UPDATE W-CNT-DELETE
039700     MOVE 0 TO IND
039800     PERFORM 3010-TALAO-EVENTO
039900         VARYING IND FROM 1 BY 1 UNTIL IND > W-QT-AUDITORIA.
040000     STRING "INSERT=" DELIMITED BY SIZE
040100            W-CNT-INSERT DELIMITED BY SIZE
040200            " UPDATE=" DELIMITED BY SIZE
040300            W-CNT-UPDATE DELIMITED BY SIZE
040400            " DELETE=" DELIMITED BY SIZE
040500            W-CNT-DELETE DELIMITED BY SIZE
040600            INTO MENS
040700     PERFORM ROT-MENS THRU ROT-MENS-FIM.
040800 3000-FIM.
040900     EXIT.
041000 3010-TALAO-EVENTO.
041100     IF TB-AUD-EVENTO-TIPO(IND) = "INSERT"
041200         ADD 1 TO W-CNT-INSERT
041300     ELSE IF TB-AUD-EVENTO-TIPO(IND) = "UPDATE"
041400         ADD 1 TO W-CNT-UPDATE
041500     ELSE IF TB-AUD-EVENTO-TIPO(IND) = "DELETE"
041600         ADD 1 TO W-CNT-DELETE.
041700*-----------------------------------------------------------------
041800* LOCALIZA/CRIA UMA LINHA EM TB-RESUMO PARA W-RESUMO-CHAVE,
041900* DEVOLVENDO O INDICE EM W-RESUMO-IND E JA SOMANDO 1 AO TOTAL.
042000*-----------------------------------------------------------------
042100 9610-TALAO-RESUMO.
042200     SET ACHOU-NAO TO TRUE
042300     MOVE 0 TO W-RESUMO-IND
042400     PERFORM 9611-COMPARA-RESUMO
042500         VARYING W-RESUMO-IND FROM 1 BY 1
042600             UNTIL W-RESUMO-IND > W-QT-RESUMO OR ACHOU-SIM.
042700     IF ACHOU-NAO
042800         ADD 1 TO W-QT-RESUMO
042900         MOVE W-QT-RESUMO TO W-RESUMO-IND
043000         MOVE W-RESUMO-CHAVE TO TB-RESUMO-CHAVE(W-RESUMO-IND)
043100         MOVE 0 TO TB-RESUMO-TOTAL(W-RESUMO-IND).
043200     ADD 1 TO TB-RESUMO-TOTAL(W-RESUMO-IND).
043300 9610-FIM.
043400     EXIT.
043500 9611-COMPARA-RESUMO.
043600     IF TB-RESUMO-CHAVE(W-RESUMO-IND) = W-RESUMO-CHAVE
043700         SET ACHOU-SIM TO TRUE.
043800*-----------------------------------------------------------------
043900 3100-CONTAR-POR-TABLA.
044000     MOVE ZEROS TO W-QT-RESUMO
044100     MOVE 0 TO IND
044200     PERFORM 3110-ACUMULA-TABLA
044300         VARYING IND FROM 1 BY 1 UNTIL IND > W-QT-AUDITORIA.
044400     MOVE 0 TO W-RESUMO-IND
044500     PERFORM 3120-IMPRIME-RESUMO
044600         VARYING W-RESUMO-IND FROM 1 BY 1 UNTIL
044700             W-RESUMO-IND > W-QT-RESUMO.
044800 3100-FIM.
044900     EXIT.
045000 3110-ACUMULA-TABLA.
045100     MOVE TB-AUD-TABLA-NOMBRE(IND) TO W-RESUMO-CHAVE
045200     PERFORM 9610-TALAO-RESUMO THRU 9610-FIM.
045300 3120-IMPRIME-RESUMO.
045400     MOVE SPACES TO REG-AUDRESU
045500     MOVE TB-RESUMO-CHAVE(W-RESUMO-IND) TO AR-TABLA-NOMBRE
045600     MOVE TB-RESUMO-TOTAL(W-RESUMO-IND) TO AR-TOTAL
045700     WRITE REG-AUDRESU.
045800*-----------------------------------------------------------------
045900 3200-CONTAR-POR-USUARIO.
046000     MOVE ZEROS TO W-QT-RESUMO
046100     MOVE 0 TO IND
046200     PERFORM 3210-ACUMULA-USUARIO
046300         VARYING IND FROM 1 BY 1 UNTIL IND > W-QT-AUDITORIA.
046400     MOVE 0 TO W-RESUMO-IND
046500     PERFORM 3120-IMPRIME-RESUMO
046600         VARYING W-RESUMO-IND FROM 1 BY 1 UNTIL
046700             W-RESUMO-IND > W-QT-RESUMO.
046800 3200-FIM.
046900     EXIT.
047000 3210-ACUMULA-USUARIO.
047100     MOVE TB-AUD-USUARIO-ID(IND) TO W-RESUMO-CHAVE
047200     PERFORM 9610-TALAO-RESUMO THRU 9610-FIM.
047300*-----------------------------------------------------------------
047400* RESUMO POR TABELA DENTRO DE UM PERIODO, ORDENADO POR TOTAL
047500* DECRESCENTE (SELECAO DECRESCENTE MANUAL - O COMPILADOR DESTE
047600* SETOR NAO TEM VERBO SORT DISPONIVEL PARA TABELA EM MEMORIA).
047700*-----------------------------------------------------------------
047800 4000-RESUMEN-POR-TABLA.
047900     MOVE CTR-DESDE TO WV-DESDE
048000     MOVE CTR-HASTA TO WV-HASTA
048100     PERFORM 9180-VALIDA-DATA-RANGE THRU 9180-FIM
048200     IF WV-ERRO
048300         MOVE "*** PERIODO INVALIDO - DESDE > HASTA ***" TO MENS
048400         PERFORM ROT-MENS THRU ROT-MENS-FIM
048500         GO TO 4000-FIM.
048600     MOVE ZEROS TO W-QT-RESUMO
048700     MOVE 0 TO IND
048800     PERFORM 4010-ACUMULA-TABLA-PERIODO
048900         VARYING IND FROM 1 BY 1 UNTIL IND > W-QT-AUDITORIA.
049000     PERFORM 4020-ORDENA-DECRESCENTE THRU 4020-FIM
049100     MOVE 0 TO W-RESUMO-IND
049200     PERFORM 3120-IMPRIME-RESUMO
049300         VARYING W-RESUMO-IND FROM 1 BY 1 UNTIL
049400             W-RESUMO-IND > W-QT-RESUMO.
049500 4000-FIM.
049600     EXIT.
049700 4010-ACUMULA-TABLA-PERIODO.
049800     IF TB-AUD-CREATED-AT(IND) >= CTR-DESDE
049900        AND TB-AUD-CREATED-AT(IND) <= CTR-HASTA
050000         MOVE TB-AUD-TABLA-NOMBRE(IND) TO W-RESUMO-CHAVE
050100         PERFORM 9610-TALAO-RESUMO THRU 9610-FIM.
050200*-----------------------------------------------------------------
050300* BOLHA DECRESCENTE SIMPLES - W-QT-RESUMO E NO MAXIMO 200 LINHAS,
050400* VOLUME PEQUENO O SUFICIENTE PARA NAO PESAR NO PROCESSAMENTO.
050500*-----------------------------------------------------------------
050600 4020-ORDENA-DECRESCENTE.
050700     MOVE 1 TO W-RESUMO-IND
050800 4020-PASSADA.
050900     IF W-RESUMO-IND >= W-QT-RESUMO
051000         GO TO 4020-FIM.
051100     MOVE 0 TO W-TROCOU
051200     MOVE 1 TO IND2
051300 4020-COMPARA.
051400     IF IND2 NOT < W-QT-RESUMO
051500         GO TO 4020-COMPARA-SAI.
051600     IF TB-RESUMO-TOTAL(IND2) < TB-RESUMO-TOTAL(IND2 + 1)
051700         PERFORM 4030-TROCA-LINHAS
051800         MOVE 1 TO W-TROCOU.
051900     ADD 1 TO IND2
052000     GO TO 4020-COMPARA.
052100 4020-COMPARA-SAI.
052200     IF W-TROCOU = 1
052300         GO TO 4020-PASSADA.
052400 4020-FIM.
052500     EXIT.
052600 4030-TROCA-LINHAS.
052700     MOVE TB-RESUMO-CHAVE(IND2)     TO W-RESUMO-CHAVE
052800     MOVE TB-RESUMO-TOTAL(IND2)     TO W-CONT
052900     MOVE TB-RESUMO-CHAVE(IND2 + 1) TO TB-RESUMO-CHAVE(IND2)
053000     MOVE TB-RESUMO-TOTAL(IND2 + 1) TO TB-RESUMO-TOTAL(IND2)
053100     MOVE W-RESUMO-CHAVE            TO TB-RESUMO-CHAVE(IND2 + 1)
053200     MOVE W-CONT                    TO TB-RESUMO-TOTAL(IND2 + 1).
053300*-----------------------------------------------------------------
053400* PURGA - MANTEM SO OS REGISTROS COM DATA >= CTR-CUTOFF, REGRAVA
053500* O ARQUIVO INTEIRO NO FINAL DO PROGRAMA (8000-REGRAVA-MESTRE).
053600*-----------------------------------------------------------------
053700 5000-PURGAR-ANTIGOS.
053800     MOVE ZEROS TO W-CONT
053900     MOVE 0 TO IND
054000     MOVE 0 TO IND2
054100 5010-VARRE.
054200     ADD 1 TO IND
054300     IF IND > W-QT-AUDITORIA
054400         GO TO 5020-COMPACTA.
054500     IF TB-AUD-CREATED-AT(IND) < CTR-CUTOFF
054600         ADD 1 TO W-CONT
054700     ELSE
054800         ADD 1 TO IND2
054900         MOVE TB-AUDITORIA(IND) TO TB-AUDITORIA(IND2).
055000     GO TO 5010-VARRE.
055100 5020-COMPACTA.
055200     MOVE IND2 TO W-QT-AUDITORIA
055300     STRING "REGISTROS PURGADOS: " DELIMITED BY SIZE
055400            W-CONT               DELIMITED BY SIZE
055500            INTO MENS
055600     PERFORM ROT-MENS THRU ROT-MENS-FIM
055700     PERFORM 8000-REGRAVA-MESTRE THRU 8000-FIM.
055800 5000-FIM.
055900     EXIT.
056000*-----------------------------------------------------------------
056100 6000-INSERTAR-AUDITORIA.
056200     ADD 1 TO W-MAX-AUD-ID
056300     ADD 1 TO W-QT-AUDITORIA
056400     MOVE SPACES TO TB-AUDITORIA(W-QT-AUDITORIA)
056500     MOVE W-MAX-AUD-ID       TO TB-AUD-ID(W-QT-AUDITORIA)
056600     MOVE CTR-EVENTO-TIPO    TO TB-AUD-EVENTO-TIPO(W-QT-AUDITORIA)
056700     MOVE CTR-TABLA-NOMBRE   TO
056800         TB-AUD-TABLA-NOMBRE(W-QT-AUDITORIA)
056900     MOVE CTR-REGISTRO-ID    TO
057000         TB-AUD-REGISTRO-ID(W-QT-AUDITORIA)
057100     MOVE CTR-USUARIO-ID     TO
057200         TB-AUD-USUARIO-ID(W-QT-AUDITORIA)
057300     IF CTR-DETALLE = SPACES
057400         MOVE "{}" TO TB-AUD-DETALLE(W-QT-AUDITORIA)
057500     ELSE
057600         MOVE CTR-DETALLE TO TB-AUD-DETALLE(W-QT-AUDITORIA).
057700     ACCEPT WV-DESDE(1:8) FROM DATE YYYYMMDD
057800     MOVE WV-DESDE(1:8) TO TB-AUD-CREATED-AT(W-QT-AUDITORIA)(1:8)
057900     PERFORM 8000-REGRAVA-MESTRE THRU 8000-FIM
058000     MOVE "*** REGISTRO DE AUDITORIA INSERIDO ***" TO MENS
058100     PERFORM ROT-MENS THRU ROT-MENS-FIM.
058200 6000-FIM.
058300     EXIT.
058400*-----------------------------------------------------------------
058500 8000-REGRAVA-MESTRE.
058600     OPEN OUTPUT ARQ-AUDITORIA
058700     IF ST-ERRO NOT = "00"
058800         MOVE "ERRO NA REGRAVACAO DO ARQUIVO AUDIT" TO MENS
058900         PERFORM ROT-MENS THRU ROT-MENS-FIM
059000         GO TO 8000-FIM.
059100     MOVE 0 TO IND
059200     PERFORM 8100-GRAVA-LINHA
059300         VARYING IND FROM 1 BY 1 UNTIL IND > W-QT-AUDITORIA.
059400     CLOSE ARQ-AUDITORIA.
059500 8000-FIM.
059600     EXIT.
059700 8100-GRAVA-LINHA.
059800     MOVE TB-AUDITORIA(IND) TO REG-AUDITORIA
059900     WRITE REG-AUDITORIA.
060000*-----------------------------------------------------------------
060100 ROT-FIM.
060200     CLOSE ARQ-AUDTRAN ARQ-AUDLIST ARQ-AUDRESU.
060300     STOP RUN.
060400*---------[ ROTINA DE MENSAGEM DE LOG ]------------------
060500 ROT-MENS.
060600     DISPLAY MENS UPON CONSOLE.
060700 ROT-MENS-FIM.
060800     EXIT.
060900     COPY VALRTN.
