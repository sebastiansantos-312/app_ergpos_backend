000100*-----------------------------------------------------------------
000200* CODRTN   - GERACAO/NORMALIZACAO DE CODIGO A PARTIR DE UM NOME
000300*            NORMALIZADO (MAIUSCULAS, SEM ACENTO/ESPACO) E AS
000400*            DUAS DERIVACOES DE NEGOCIO QUE A USAM (CATEGORIA E
000500*            USUARIO). COPIAR NA PROCEDURE DIVISION; REQUER
000600*            CODWS.CPY EM WORKING-STORAGE.
000700*-----------------------------------------------------------------
000800*   1991-11-14  GP    9200/9210/9220 ORIGINAIS - SO CATEGORIA.    GP911114
000900*   1994-11-30  MSF   GENERALIZADAS COM WC-PREFIXO E WC-TAM-MAX   MSF94113
001000*                     PARA REUSO; INCLUIDA 9260 (CODIGO USUARIO). MSF94113
001100*   1996-02-09  GP    9240 NAO USA MAIS FUNCAO DE BIBLIOTECA PARA OS960034
001200*                     O RESTO DA DIVISAO (O COMPILADOR DESTE      OS960034
001300*                     SETOR NAO TEM FUNCTION MOD) - TROCADO POR   OS960034
001400*                     DIVIDE ... REMAINDER (OS-1996-034).         OS960034
001500*-----------------------------------------------------------------
001600 9200-NORMALIZA-CODIGO.
001700     INSPECT WC-NOME-ENTRADA
001800         CONVERTING "abcdefghijklmnopqrstuvwxyz"
001900                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002000     PERFORM 9210-STRIP-ACENTOS
002100         VARYING WC-IND FROM 1 BY 1 UNTIL WC-IND > 6
002200     MOVE SPACES TO WC-CODIGO-SAIDA
002300     MOVE 0 TO WC-IND-SAIDA
002400     MOVE 0 TO WC-ULTIMO-FOI-USCORE
002500     PERFORM 9220-CONSTROI-BASE
002600         VARYING WC-IND FROM 1 BY 1 UNTIL WC-IND > 100
002700     IF WC-IND-SAIDA = 0
002800         SET WC-BASE-VAZIA TO TRUE
002900     ELSE
003000         SET WC-BASE-PREENCHIDA TO TRUE.
003100 9200-FIM.
003200     EXIT.
003300*-----------------------------------------------------------------
003400* TROCA CADA VOGAL ACENTUADA / N-TIL PELO EQUIVALENTE SEM ACENTO,
003500* NA PROPRIA WC-NOME-ENTRADA, USANDO A TABELA WC-ACENTO-PAR.
003600*-----------------------------------------------------------------
003700 9210-STRIP-ACENTOS.
003800     INSPECT WC-NOME-ENTRADA
003900         REPLACING ALL WC-ACENTO-PAR(WC-IND)(1:1)
004000                   BY  WC-ACENTO-PAR(WC-IND)(2:1).
004100*-----------------------------------------------------------------
004200* MONTA WC-CODIGO-SAIDA: ESPACO(S) VIRAM UM UNICO "_", LETRA/
004300* DIGITO SAO COPIADOS, QUALQUER OUTRO CARACTER E DESCARTADO.
004400*-----------------------------------------------------------------
004500 9220-CONSTROI-BASE.
004600     IF WC-IND-SAIDA >= WC-TAM-MAX
004700         GO TO 9220-FIM.
004800     MOVE WC-NOME-ENTRADA(WC-IND:1) TO WC-CARACTER
004900     IF WC-CARACTER = SPACE
005000         IF WC-ULTIMO-FOI-USCORE = 0 AND WC-IND-SAIDA > 0
005100             ADD 1 TO WC-IND-SAIDA
005200             MOVE "_" TO WC-CODIGO-SAIDA(WC-IND-SAIDA:1)
005300             MOVE 1 TO WC-ULTIMO-FOI-USCORE
005400     ELSE
005500         IF (WC-CARACTER >= "A" AND WC-CARACTER <= "Z")
005600            OR (WC-CARACTER >= "0" AND WC-CARACTER <= "9")
005700            OR WC-CARACTER = "_"
005800             ADD 1 TO WC-IND-SAIDA
005900             MOVE WC-CARACTER TO WC-CODIGO-SAIDA(WC-IND-SAIDA:1)
006000             MOVE 0 TO WC-ULTIMO-FOI-USCORE.
006100 9220-FIM.
006200     EXIT.
006300*-----------------------------------------------------------------
006400* SUFIXO ALEATORIO DE 8 CARACTERES HEXADECIMAIS, USADO SO QUANDO
006500* A BASE NORMALIZADA FICOU VAZIA (NOME SEM NENHUMA LETRA/DIGITO
006600* APROVEITAVEL). COBOL NAO TEM GERADOR DE UUID; USAMOS A HORA
006700* ATUAL COM CENTESIMOS MAIS UM CONTADOR DE EXECUCAO.
006800*-----------------------------------------------------------------
006900 9240-GERA-SUFIXO-ALEATORIO.
007000     ACCEPT WC-HOJE-HHMMSS FROM TIME
007100     ADD 1 TO WC-SEQ-ALEATORIO
007200     COMPUTE WC-DATA-HORA-NUMERICA =
007300             (WC-HOJE-HHMMSS * 1000) + WC-SEQ-ALEATORIO
007400     MOVE SPACES TO WC-SUFIXO-ALEATORIO
007500     MOVE 8 TO WC-IND-SAIDA
007600 9240-EXTRAI-DIGITO.
007700     IF WC-IND-SAIDA > 0
007800         DIVIDE WC-DATA-HORA-NUMERICA BY 16
007900             GIVING WC-QUOCIENTE-HEX
008000             REMAINDER WC-RESTO-HEX
008100         MOVE WC-QUOCIENTE-HEX TO WC-DATA-HORA-NUMERICA
008200         ADD 1 TO WC-RESTO-HEX GIVING WC-IND
008300         MOVE WC-DIGITO-HEX(WC-IND) TO
008400             WC-SUFIXO-ALEATORIO(WC-IND-SAIDA:1)
008500         SUBTRACT 1 FROM WC-IND-SAIDA
008600         GO TO 9240-EXTRAI-DIGITO.
008700 9240-FIM.
008800     EXIT.
008900*-----------------------------------------------------------------
009000* REGRA DE NEGOCIO - CODIGO DE CATEGORIA: PREFIXO "CAT-", BASE
009100* NORMALIZADA A PARTIR DE CAT-NOMBRE, TRUNCADA EM 50, OU
009200* "CAT-" + SUFIXO ALEATORIO SE A BASE FICAR VAZIA.
009300*-----------------------------------------------------------------
009400 9250-DERIVA-CODIGO-CATEGORIA.
009500     MOVE CAT-NOMBRE TO WC-NOME-ENTRADA
009600     MOVE "CAT"      TO WC-PREFIXO
009700     MOVE 50         TO WC-TAM-MAX
009800     PERFORM 9200-NORMALIZA-CODIGO THRU 9200-FIM
009900     IF WC-BASE-VAZIA
010000         PERFORM 9240-GERA-SUFIXO-ALEATORIO THRU 9240-FIM
010100         STRING WC-PREFIXO   DELIMITED BY SPACE
010200                "-"          DELIMITED BY SIZE
010300                WC-SUFIXO-ALEATORIO DELIMITED BY SIZE
010400                INTO CAT-CODIGO
010500     ELSE
010600         STRING WC-PREFIXO   DELIMITED BY SPACE
010700                "-"          DELIMITED BY SIZE
010800                WC-CODIGO-SAIDA(1:WC-IND-SAIDA) DELIMITED BY SIZE
010900                INTO CAT-CODIGO.
011000 9250-FIM.
011100     EXIT.
011200*-----------------------------------------------------------------
011300* REGRA DE NEGOCIO - CODIGO DE USUARIO: "ERPOS-" + CARIMBO DE
011400* DATA/HORA NUMERICO CORRENTE (SEM MILISSEGUNDOS - GNUCOBOL NAO
011500* TEM RELOGIO DE EPOCA - USAMOS AAMMDDHHMMSS + CENTESIMOS).
011600*-----------------------------------------------------------------
011700 9260-GERA-CODIGO-USUARIO.
011800     ACCEPT WC-HOJE-AAMMDD     FROM DATE
011900     ACCEPT WC-HOJE-HHMMSS    FROM TIME
012000     MOVE WC-HOJE-HHMMSS(5:2) TO WC-HOJE-CENTESIMOS
012100     STRING "ERPOS-"          DELIMITED BY SIZE
012200            WC-HOJE-AAMMDD    DELIMITED BY SIZE
012300            WC-HOJE-HHMMSS    DELIMITED BY SIZE
012400            INTO USR-CODIGO.
012500 9260-FIM.
012600     EXIT.
012700*-----------------------------------------------------------------
012800* GERA UM IDENTIFICADOR DE 36 POSICOES NO FORMATO 8-4-4-4-12
012900* (MESMO DESENHO DE UM UUID) PARA SERVIR DE CHAVE PRIMARIA DE UM
013000* REGISTRO NOVO EM QUALQUER CADASTRO. COBOL NAO TEM GERADOR DE
013100* UUID; A "ALEATORIEDADE" VEM DA HORA ATUAL COM CENTESIMOS MAIS
013200* O CONTADOR DE EXECUCAO DE 9240, CHAMADA REPETIDAS VEZES.
013300*-----------------------------------------------------------------
013400 9270-GERA-ID-REGISTRO.
013500     MOVE SPACES TO WC-ID-GERADO
013600     PERFORM 9240-GERA-SUFIXO-ALEATORIO THRU 9240-FIM
013700     MOVE WC-SUFIXO-ALEATORIO      TO WC-ID-GERADO(1:8)
013800     MOVE "-"                      TO WC-ID-GERADO(9:1)
013900     PERFORM 9240-GERA-SUFIXO-ALEATORIO THRU 9240-FIM
014000     MOVE WC-SUFIXO-ALEATORIO(1:4) TO WC-ID-GERADO(10:4)
014100     MOVE "-"                      TO WC-ID-GERADO(14:1)
014200     MOVE WC-SUFIXO-ALEATORIO(5:4) TO WC-ID-GERADO(15:4)
014300     MOVE "-"                      TO WC-ID-GERADO(19:1)
014400     PERFORM 9240-GERA-SUFIXO-ALEATORIO THRU 9240-FIM
014500     MOVE WC-SUFIXO-ALEATORIO(1:4) TO WC-ID-GERADO(20:4)
014600     MOVE "-"                      TO WC-ID-GERADO(24:1)
014700     MOVE WC-SUFIXO-ALEATORIO(5:4) TO WC-ID-GERADO(25:4)
014800     PERFORM 9240-GERA-SUFIXO-ALEATORIO THRU 9240-FIM
014900     MOVE WC-SUFIXO-ALEATORIO      TO WC-ID-GERADO(29:8).
015000 9270-FIM.
015100     EXIT.
