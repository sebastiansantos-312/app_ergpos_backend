000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CADURL.
000300 AUTHOR. MARIA DA SILVA FILHO.
000400 INSTALLATION. FATEC - LABORATORIO DE PROCESSAMENTO DE DADOS.
000500 DATE-WRITTEN. 30/11/1994.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - SETOR DE INFORMATICA - NAO DIVULGAR.
000800*******************************************
000900* REATRIBUICAO DE PAPEIS DO USUARIO DO     *
001000* TERMINAL DE VENDAS - SISTEMA ERGPOS      *
001100*******************************************
001200*-----------------------------------------------------------------
001300* HISTORICO DE ALTERACOES
001400*-----------------------------------------------------------------
001500*   1994-11-30  MSF   VERSAO ORIGINAL (OS-1994-233) - RECEBE, POR OS940233
001600*                     USUARIO, ATE 5 PAPEIS NOVOS E SUBSTITUI O(S)OS940233
001700*                     PAPEL(EIS) ANTIGO(S) POR ELES. SE QUALQUER  OS940233
001800*                     PAPEL PEDIDO NAO EXISTIR OU ESTIVER INATIVO,OS940233
001900*                     A TRANSACAO INTEIRA E REJEITADA (TUDO OU    OS940233
002000*                     NADA - NENHUM PAPEL E TROCADO PELA METADE). OS940233
002100*   1998-11-30  GP    AJUSTE ANO 2000 - VIDE CADCAT (OS-1998-201).OS980201
002200*   2003-02-20  LMC   PADRONIZADA A REDACAO DAS MENSAGENS DE ERRO OS030011
002300*                     DE ARQUIVO, MESMO AJUSTE FEITO EM CADCAT.   OS030011
002400*-----------------------------------------------------------------
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM.
002900 INPUT-OUTPUT SECTION.
003000 FILE-CONTROL.
003100     SELECT ARQ-URLTRAN   ASSIGN TO DISK
003200              ORGANIZATION IS LINE SEQUENTIAL
003300              FILE STATUS  IS ST-ERRO.
003400*
003500     SELECT ARQ-USUARIO   ASSIGN TO DISK
003600              ORGANIZATION IS LINE SEQUENTIAL
003700              FILE STATUS  IS ST-ERRO.
003800*
003900     SELECT ARQ-ROL       ASSIGN TO DISK
004000              ORGANIZATION IS LINE SEQUENTIAL
004100              FILE STATUS  IS ST-ROL.
004200*
004300     SELECT ARQ-URLLIST   ASSIGN TO DISK
004400              ORGANIZATION IS LINE SEQUENTIAL
004500              FILE STATUS  IS ST-ERRO.
004600*
004700     SELECT ARQ-AUDITORIA ASSIGN TO DISK
004800              ORGANIZATION IS LINE SEQUENTIAL
004900              FILE STATUS  IS ST-ERRO.
005000*
005100     SELECT ARQ-CONTADOR  ASSIGN TO DISK
005200              ORGANIZATION IS LINE SEQUENTIAL
005300              FILE STATUS  IS ST-CONTADOR.
005400*-----------------------------------------------------------------
005500 DATA DIVISION.
005600 FILE SECTION.
005700*-----------------------------------------------------------------
005800* TRANSACAO - EMAIL DO USUARIO + ATE 5 NOMES DE PAPEL (A LISTA
005900* COMPLETA QUE PASSA A VALER; SLOTS EM BRANCO SAO IGNORADOS).
006000*-----------------------------------------------------------------
006100 FD  ARQ-URLTRAN
006200         LABEL RECORD IS STANDARD
006300         VALUE OF FILE-ID IS "URLTRAN.DAT".
006400 01  REG-URLTRAN.
006500     03  CTR-EMAIL                   PIC X(255).
006600     03  CTR-ROL-NOMBRE OCCURS 5 TIMES
006700                                      PIC X(51).
006800     03  CTR-USUARIO-ID              PIC X(36).
006900     03  FILLER                      PIC X(20).
007000*-----------------------------------------------------------------
007100 FD  ARQ-USUARIO
007200         LABEL RECORD IS STANDARD
007300         VALUE OF FILE-ID IS "USUARIO.DAT".
007400     COPY USRREC.
007500*-----------------------------------------------------------------
007600* ARQUIVO DE PAPEIS - SOMENTE LEITURA (VIDE CADUSR).
007700*-----------------------------------------------------------------
007800 FD  ARQ-ROL
007900         LABEL RECORD IS STANDARD
008000         VALUE OF FILE-ID IS "ROL.DAT".
008100     COPY ROLREC.
008200*-----------------------------------------------------------------
008300* LISTAGEM DE CONFIRMACAO - UMA LINHA POR TRANSACAO ACEITA, COM
008400* O NOME, O E-MAIL E OS PAPEIS QUE FICARAM VALENDO.
008500*-----------------------------------------------------------------
008600 FD  ARQ-URLLIST
008700         LABEL RECORD IS STANDARD
008800         VALUE OF FILE-ID IS "URLLIST.DAT".
008900 01  REG-URLLIST.
009000     03  UL-NOMBRE                   PIC X(60).
009100     03  FILLER                      PIC X(02) VALUE SPACES.
009200     03  UL-EMAIL                    PIC X(60).
009300     03  FILLER                      PIC X(02) VALUE SPACES.
009400     03  UL-ROL OCCURS 5 TIMES       PIC X(30).
009500     03  FILLER                      PIC X(20) VALUE SPACES.
009600*-----------------------------------------------------------------
009700 FD  ARQ-AUDITORIA
009800         LABEL RECORD IS STANDARD
009900         VALUE OF FILE-ID IS "AUDIT.DAT".
010000     COPY AUDREC.
010100*-----------------------------------------------------------------
010200 FD  ARQ-CONTADOR
010300         LABEL RECORD IS STANDARD
010400         VALUE OF FILE-ID IS "CONTAUD.DAT".
010500 01  REG-CONTADOR                    PIC S9(09) COMP-3.
010600*-----------------------------------------------------------------
010700 WORKING-STORAGE SECTION.
010800 77  IND                             PIC 9(06) COMP VALUE ZEROS.
010900 77  IND-USUARIO                     PIC 9(06) COMP VALUE ZEROS.
011000 77  I                               PIC 9(06) COMP VALUE ZEROS.
011100 77  J                               PIC 9(06) COMP VALUE ZEROS.
011200 77  W-QT-USUARIOS                   PIC 9(06) COMP VALUE ZEROS.
011300 77  W-QT-ROLES                      PIC 9(06) COMP VALUE ZEROS.
011400 77  W-QT-ROL-VALIDOS                PIC 9(06) COMP VALUE ZEROS.
011500 77  W-ACHOU                         PIC 9(01) VALUE 0.
011600     88  ACHOU-SIM                   VALUE 1.
011700     88  ACHOU-NAO                   VALUE 0.
011800 77  W-ROLES-STATUS                  PIC 9(01) VALUE 1.
011900     88  ROLES-VALIDAS               VALUE 1.
012000     88  ROLES-INVALIDAS             VALUE 0.
012100 77  W-HOJE-ISO                      PIC X(26) VALUE SPACES.
012200 01  ST-ERRO                         PIC X(02) VALUE "00".
012300 01  ST-ROL                          PIC X(02) VALUE "00".
012400 01  MENS                            PIC X(60) VALUE SPACES.
012500 01  W-COMP-A                        PIC X(255) VALUE SPACES.
012600 01  W-COMP-B                        PIC X(255) VALUE SPACES.
012700 01  W-ROL-COMP                      PIC X(255) VALUE SPACES.
012800*-----------------------------------------------------------------
012900 01  WK-ROL-VALIDOS.
013000     03  WK-ROL-VALIDO OCCURS 5 TIMES
013100                                      PIC X(51).
013200     03  FILLER                      PIC X(05) VALUE SPACES.
013300*-----------------------------------------------------------------
013400 01  TB-USUARIOS.
013500     03  TB-USUARIO OCCURS 2000 TIMES.
013600         05  TB-USR-ID               PIC X(36).
013700         05  TB-USR-NOMBRE           PIC X(255).
013800         05  TB-USR-EMAIL            PIC X(255).
013900         05  TB-USR-PASSWORD-HASH    PIC X(255).
014000         05  TB-USR-CODIGO           PIC X(20).
014100         05  TB-USR-ROL-NOMBRE       PIC X(255).
014200         05  TB-USR-ACTIVO           PIC 9(01).
014300             88  TB-USR-ATIVO        VALUE 1.
014400             88  TB-USR-INATIVO      VALUE 0.
014500         05  TB-USR-CREATED-AT       PIC X(26).
014600         05  TB-USR-UPDATED-AT       PIC X(26).
014700         05  FILLER                  PIC X(15).
014800*-----------------------------------------------------------------
014900* TABELA DE PAPEIS EM MEMORIA - SOMENTE LEITURA (VIDE FD ACIMA).
015000*-----------------------------------------------------------------
015100 01  TB-ROLES.
015200     03  TB-ROL OCCURS 500 TIMES.
015300         05  TB-ROL-NOMBRE           PIC X(255).
015400         05  TB-ROL-ACTIVO           PIC 9(01).
015500             88  TB-ROL-ATIVO        VALUE 1.
015600             88  TB-ROL-INATIVO      VALUE 0.
015700*-----------------------------------------------------------------
015800 COPY AUDWS.
015900*-----------------------------------------------------------------
016000 PROCEDURE DIVISION.
016100 0000-INICIO.
016200     PERFORM 0100-ABRIR-ARQUIVOS      THRU 0100-FIM
016300     PERFORM 0200-CARREGAR-USUARIOS   THRU 0200-FIM
016400     PERFORM 0210-CARREGAR-ROLES      THRU 0210-FIM
016500     PERFORM 1000-PROCESSAR-TRANSACAO THRU 1000-FIM
016600     GO TO ROT-FIM.
016700*-----------------------------------------------------------------
016800 0100-ABRIR-ARQUIVOS.
016900     OPEN INPUT ARQ-URLTRAN
017000     IF ST-ERRO NOT = "00"
017100         MOVE "ERRO NA ABERTURA DO ARQUIVO URLTRAN" TO MENS
017200         PERFORM ROT-MENS THRU ROT-MENS-FIM
017300         GO TO ROT-FIM.
017400     OPEN INPUT ARQ-USUARIO
017500     IF ST-ERRO NOT = "00" AND ST-ERRO NOT = "30"
017600         MOVE "ERRO NA ABERTURA DO ARQUIVO USUARIO" TO MENS
017700         PERFORM ROT-MENS THRU ROT-MENS-FIM
017800         GO TO ROT-FIM.
017900     OPEN INPUT ARQ-ROL
018000     IF ST-ROL NOT = "00" AND ST-ROL NOT = "30"
018100         MOVE "ERRO NA ABERTURA DO ARQUIVO ROL" TO MENS
018200         PERFORM ROT-MENS THRU ROT-MENS-FIM
018300         GO TO ROT-FIM.
018400     OPEN OUTPUT ARQ-URLLIST
018500     IF ST-ERRO NOT = "00"
018600         MOVE "ERRO NA ABERTURA DO ARQUIVO URLLIST" TO MENS
018700         PERFORM ROT-MENS THRU ROT-MENS-FIM
018800         GO TO ROT-FIM.
018900     PERFORM 9410-ABRIR-CONTADOR-AUD THRU 9410-FIM
019000     OPEN EXTEND ARQ-AUDITORIA
019100     IF ST-ERRO NOT = "00"
019200         OPEN OUTPUT ARQ-AUDITORIA
019300         CLOSE ARQ-AUDITORIA
019400         OPEN EXTEND ARQ-AUDITORIA.
019500 0100-FIM.
019600     EXIT.
019700*-----------------------------------------------------------------
019800 0200-CARREGAR-USUARIOS.
019900     MOVE ZEROS TO W-QT-USUARIOS
020000     IF ST-ERRO = "30"
020100         GO TO 0200-FIM.
020200 0200-LER.
020300     READ ARQ-USUARIO
020400         AT END GO TO 0200-FECHA.
020500     ADD 1 TO W-QT-USUARIOS
020600     MOVE REG-USUARIO TO TB-USUARIO(W-QT-USUARIOS)
020700     GO TO 0200-LER.
020800 0200-FECHA.
020900     CLOSE ARQ-USUARIO.
021000 0200-FIM.
021100     EXIT.
021200*-----------------------------------------------------------------
021300 0210-CARREGAR-ROLES.
021400     MOVE ZEROS TO W-QT-ROLES
021500     IF ST-ROL = "30"
021600         GO TO 0210-FIM.
021700 0210-LER.
021800     READ ARQ-ROL
021900         AT END GO TO 0210-FECHA.
022000     ADD 1 TO W-QT-ROLES
022100     MOVE ROL-NOMBRE TO TB-ROL-NOMBRE(W-QT-ROLES)
022200     MOVE ROL-ACTIVO TO TB-ROL-ACTIVO(W-QT-ROLES)
022300     GO TO 0210-LER.
022400 0210-FECHA.
022500     CLOSE ARQ-ROL.
022600 0210-FIM.
022700     EXIT.
022800*-----------------------------------------------------------------
022900 1000-PROCESSAR-TRANSACAO.
023000     READ ARQ-URLTRAN
023100         AT END GO TO 1000-FIM.
023200     PERFORM 2000-LOCALIZA-USUARIO THRU 2000-FIM
023300     IF ACHOU-NAO
023400         MOVE "*** USUARIO NAO ENCONTRADO ***" TO MENS
023500         PERFORM ROT-MENS THRU ROT-MENS-FIM
023600         GO TO 1000-PROCESSAR-TRANSACAO.
023700     PERFORM 3000-VALIDA-ROLES THRU 3000-FIM
023800     IF ROLES-INVALIDAS
023900         MOVE "*** PAPEL INVALIDO/INATIVO - TRANSACAO REJEITADA"
024000             TO MENS
024100         PERFORM ROT-MENS THRU ROT-MENS-FIM
024200         GO TO 1000-PROCESSAR-TRANSACAO.
024300     PERFORM 4000-REGRAVA-ROLES THRU 4000-FIM
024400     GO TO 1000-PROCESSAR-TRANSACAO.
024500 1000-FIM.
024600     EXIT.
024700*-----------------------------------------------------------------
024800* LOCALIZA O USUARIO PELO E-MAIL DA TRANSACAO (CASE-INSENSITIVE);
024900* DEIXA O INDICE ENCONTRADO EM IND-USUARIO (NAO EM IND, QUE E
025000* REUTILIZADO PELA VALIDACAO DE PAPEIS LOGO A SEGUIR).
025100*-----------------------------------------------------------------
025200 2000-LOCALIZA-USUARIO.
025300     MOVE CTR-EMAIL TO W-COMP-B
025400     INSPECT W-COMP-B CONVERTING
025500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
025600         "abcdefghijklmnopqrstuvwxyz"
025700     SET ACHOU-NAO TO TRUE
025800     MOVE 0 TO IND-USUARIO
025900     PERFORM 2010-COMPARA-EMAIL
026000         VARYING IND-USUARIO FROM 1 BY 1
026100             UNTIL IND-USUARIO > W-QT-USUARIOS OR ACHOU-SIM.
026200 2000-FIM.
026300     EXIT.
026400 2010-COMPARA-EMAIL.
026500     MOVE TB-USR-EMAIL(IND-USUARIO) TO W-COMP-A
026600     IF W-COMP-A = W-COMP-B
026700         SET ACHOU-SIM TO TRUE.
026800*-----------------------------------------------------------------
026900* CONFERE OS ATE 5 PAPEIS PEDIDOS CONTRA O CADASTRO DE PAPEIS;
027000* REJEITA A TRANSACAO INTEIRA (TUDO OU NADA) SE QUALQUER UM DOS
027100* PAPEIS INFORMADOS NAO EXISTIR OU ESTIVER INATIVO. OS PAPEIS
027200* VALIDADOS FICAM EM WK-ROL-VALIDO, PRONTOS PARA 4000-REGRAVA-
027300* ROLES GRAVAR NAS 5 FATIAS DE USR-ROL-TAB.
027400*-----------------------------------------------------------------
027500 3000-VALIDA-ROLES.
027600     SET ROLES-VALIDAS TO TRUE
027700     MOVE 0 TO W-QT-ROL-VALIDOS
027800     PERFORM 3010-VALIDA-UM-ROL
027900         VARYING I FROM 1 BY 1 UNTIL I > 5 OR ROLES-INVALIDAS.
028000 3000-FIM.
028100     EXIT.
028200 3010-VALIDA-UM-ROL.
028300     IF CTR-ROL-NOMBRE(I) NOT = SPACES
028400         MOVE SPACES TO W-ROL-COMP
028500         MOVE CTR-ROL-NOMBRE(I) TO W-ROL-COMP
028600         INSPECT W-ROL-COMP CONVERTING
028700             "abcdefghijklmnopqrstuvwxyz" TO
028800             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
028900         SET ACHOU-NAO TO TRUE
029000         MOVE 0 TO IND
029100         PERFORM 3020-COMPARA-ROL
029200             VARYING IND FROM 1 BY 1
029300                 UNTIL IND > W-QT-ROLES OR ACHOU-SIM
029400         IF ACHOU-NAO
029500             SET ROLES-INVALIDAS TO TRUE
029600         ELSE
029700             IF TB-ROL-INATIVO(IND)
029800                 SET ROLES-INVALIDAS TO TRUE
029900             ELSE
030000                 ADD 1 TO W-QT-ROL-VALIDOS
030100                 MOVE W-ROL-COMP(1:51) TO
030200                     WK-ROL-VALIDO(W-QT-ROL-VALIDOS).
030300 3020-COMPARA-ROL.
030400     IF TB-ROL-NOMBRE(IND) = W-ROL-COMP
030500         SET ACHOU-SIM TO TRUE.
030600*-----------------------------------------------------------------
030700* SUBSTITUI OS PAPEIS DO USUARIO PELO CONJUNTO VALIDADO, GRAVA A
030800* LINHA DE CONFIRMACAO E A TRILHA DE AUDITORIA.
030900*-----------------------------------------------------------------
031000 4000-REGRAVA-ROLES.
031100     MOVE TB-USUARIO(IND-USUARIO) TO REG-USUARIO
031200     MOVE SPACES TO USR-ROL-TAB(1)
031300     MOVE SPACES TO USR-ROL-TAB(2)
031400     MOVE SPACES TO USR-ROL-TAB(3)
031500     MOVE SPACES TO USR-ROL-TAB(4)
031600     MOVE SPACES TO USR-ROL-TAB(5)
031700     MOVE 0 TO J
031800     PERFORM 4010-COPIA-ROL-VALIDO
031900         VARYING J FROM 1 BY 1 UNTIL J > W-QT-ROL-VALIDOS
032000     PERFORM 9500-CARIMBO-DATA-HORA THRU 9500-FIM
032100     MOVE W-HOJE-ISO TO USR-UPDATED-AT
032200     MOVE REG-USUARIO TO TB-USUARIO(IND-USUARIO)
032300     PERFORM 4100-GRAVA-CONFIRMACAO THRU 4100-FIM
032400     MOVE "UPDATE"  TO WA-AUD-EVENTO-TIPO
032500     MOVE "USUARIO" TO WA-AUD-TABLA-NOMBRE
032600     MOVE USR-ID     TO WA-AUD-REGISTRO-ID
032700     MOVE CTR-USUARIO-ID TO WA-AUD-USUARIO-ID
032800     MOVE "{}"       TO WA-AUD-DETALLE
032900     PERFORM 9400-GRAVA-AUDITORIA THRU 9400-FIM.
033000 4000-FIM.
033100     EXIT.
033200 4010-COPIA-ROL-VALIDO.
033300     MOVE WK-ROL-VALIDO(J) TO USR-ROL-TAB(J).
033400*-----------------------------------------------------------------
033500 4100-GRAVA-CONFIRMACAO.
033600     MOVE SPACES TO REG-URLLIST
033700     MOVE USR-NOMBRE(1:60) TO UL-NOMBRE
033800     MOVE USR-EMAIL(1:60)  TO UL-EMAIL
033900     MOVE 0 TO J
034000     PERFORM 4110-GRAVA-UM-PAPEL
034100         VARYING J FROM 1 BY 1 UNTIL J > W-QT-ROL-VALIDOS
034200     WRITE REG-URLLIST.
034300 4100-FIM.
034400     EXIT.
034500 4110-GRAVA-UM-PAPEL.
034600     MOVE WK-ROL-VALIDO(J)(1:30) TO UL-ROL(J).
034700*-----------------------------------------------------------------
034800* CARIMBO DE DATA/HORA ISO SIMPLIFICADO (AAAA-MM-DDTHH:MM:SS),
034900* MESMA TECNICA JA USADA EM CADCAT/CADPRV/CADPRD/CADMOV/CADUSR.
035000*-----------------------------------------------------------------
035100 9500-CARIMBO-DATA-HORA.
035200     ACCEPT WA-AUD-HOJE-AAMMDD FROM DATE YYYYMMDD
035300     ACCEPT WA-AUD-HOJE-HHMMSS FROM TIME
035400     STRING WA-AUD-HOJE-AAMMDD(1:4) DELIMITED BY SIZE
035500            "-"                     DELIMITED BY SIZE
035600            WA-AUD-HOJE-AAMMDD(5:2) DELIMITED BY SIZE
035700            "-"                     DELIMITED BY SIZE
035800            WA-AUD-HOJE-AAMMDD(7:2) DELIMITED BY SIZE
035900            "T"                     DELIMITED BY SIZE
036000            WA-AUD-HOJE-HHMMSS(1:2) DELIMITED BY SIZE
036100            ":"                     DELIMITED BY SIZE
036200            WA-AUD-HOJE-HHMMSS(3:2) DELIMITED BY SIZE
036300            ":"                     DELIMITED BY SIZE
036400            WA-AUD-HOJE-HHMMSS(5:2) DELIMITED BY SIZE
036500            INTO W-HOJE-ISO.
036600 9500-FIM.
036700     EXIT.
036800*-----------------------------------------------------------------
036900 8000-REGRAVA-MESTRE.
037000     OPEN OUTPUT ARQ-USUARIO
037100     IF ST-ERRO NOT = "00"
037200         MOVE "ERRO NA REGRAVACAO DO ARQUIVO USUARIO" TO MENS
037300         PERFORM ROT-MENS THRU ROT-MENS-FIM
037400         GO TO 8000-FIM.
037500     MOVE 0 TO IND
037600     PERFORM 8100-GRAVA-LINHA
037700         VARYING IND FROM 1 BY 1 UNTIL IND > W-QT-USUARIOS.
037800     CLOSE ARQ-USUARIO.
037900 8000-FIM.
038000     EXIT.
038100 8100-GRAVA-LINHA.
038200     MOVE TB-USUARIO(IND) TO REG-USUARIO
038300     WRITE REG-USUARIO.
038400*-----------------------------------------------------------------
038500 ROT-FIM.
038600     PERFORM 8000-REGRAVA-MESTRE THRU 8000-FIM
038700     PERFORM 9490-FECHAR-CONTADOR-AUD THRU 9490-FIM
038800     CLOSE ARQ-URLTRAN ARQ-URLLIST ARQ-AUDITORIA.
038900     STOP RUN.
039000*---------[ ROTINA DE MENSAGEM DE LOG ]------------------
039100 ROT-MENS.
039200     DISPLAY MENS UPON CONSOLE.
039300 ROT-MENS-FIM.
039400     EXIT.
039500     COPY AUDRTN.
