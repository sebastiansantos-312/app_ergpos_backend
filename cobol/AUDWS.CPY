000100*-----------------------------------------------------------------
000200* AUDWS    - CAMPOS DE TRABALHO DA GRAVACAO DE TRILHA DE
000300*            AUDITORIA (AUDRTN.CPY). COPIAR EM WORKING-STORAGE.
000400*
000500*            O PROGRAMA CHAMADOR PRECISA DECLARAR, NA FILE
000600*            SECTION, OS DOIS ARQUIVOS ABAIXO (VIDE CADCAT PARA
000700*            UM MODELO COMPLETO):
000800*                SELECT ARQ-AUDITORIA  ASSIGN TO DISK
000900*                       ORGANIZATION IS LINE SEQUENTIAL
001000*                       FILE STATUS   IS ST-ERRO.
001100*                FD  ARQ-AUDITORIA
001200*                       VALUE OF FILE-ID IS "AUDIT.DAT".
001300*                    COPY AUDREC.
001400*                SELECT ARQ-CONTADOR   ASSIGN TO DISK
001500*                       ORGANIZATION IS LINE SEQUENTIAL
001600*                       FILE STATUS   IS ST-CONTADOR.
001700*                FD  ARQ-CONTADOR
001800*                       VALUE OF FILE-ID IS "CONTAUD.DAT".
001900*                01  REG-CONTADOR      PIC S9(09) COMP-3.
002000*-----------------------------------------------------------------
002100*   1994-09-05  MSF   CRIADO (OS-1994-118) - CENTRALIZA A GRAVACAOOS940118
002200*                     DE AUDITORIA QUE ANTES CADA CADASTRO FAZIA  OS940118
002300*                     POR CONTA PROPRIA, COM NUMERACAO PROPRIA.   OS940118
002400*-----------------------------------------------------------------
002500 01  WA-AREA-AUDITORIA.
002600     03  WA-PROX-AUD-ID              PIC S9(09) COMP-3 VALUE 0.
002700     03  WA-AUD-EVENTO-TIPO          PIC X(20)   VALUE SPACES.
002800     03  WA-AUD-TABLA-NOMBRE         PIC X(100)  VALUE SPACES.
002900     03  WA-AUD-REGISTRO-ID          PIC X(36)   VALUE SPACES.
003000     03  WA-AUD-USUARIO-ID           PIC X(36)   VALUE SPACES.
003100     03  WA-AUD-DETALLE              PIC X(2000) VALUE SPACES.
003200     03  WA-AUD-HOJE-AAMMDD          PIC 9(08)   VALUE 0.
003300     03  WA-AUD-HOJE-HHMMSS          PIC 9(08)   VALUE 0.
003400     03  ST-CONTADOR                 PIC X(02)   VALUE "00".
