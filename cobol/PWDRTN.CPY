000100*-----------------------------------------------------------------
000200* PWDRTN   - ROTINAS DE VALIDACAO DE SENHA (TAMANHO,
000300*            COMPLEXIDADE E LISTA DE SENHAS PROIBIDAS). COPIAR
000400*            NA PROCEDURE DIVISION. REQUER PWDWS.CPY EM
000500*            WORKING-STORAGE.
000600*-----------------------------------------------------------------
000700*   1994-07-11  MSF   ROTINAS ORIGINAIS (OS-1994-141): TAMANHO,   OS940141
000800*                     COMPLEXIDADE E LISTA DE SENHAS PROIBIDAS.   OS940141
000900*   1994-09-02  MSF   INCLUIDO MODO "BASICO" (SO TAMANHO) PARA A  MSF94090
001000*                     REDEFINICAO DE SENHA PELO PROPRIO USUARIO,  MSF94090
001100*                     ONDE NAO REPETIMOS A CHECAGEM DE            MSF94090
001200*                     COMPLEXIDADE.                               MSF94090
001300*-----------------------------------------------------------------
001400 9300-VALIDA-SENHA.
001500     SET WP-OK TO TRUE
001600     MOVE SPACES TO WP-MENSAGEM
001700     PERFORM 9310-VALIDA-TAMANHO-SENHA THRU 9310-FIM
001800     IF WP-ERRO
001900         GO TO 9300-FIM.
002000     IF WP-MODO-BASICO
002100         GO TO 9300-FIM.
002200     PERFORM 9320-VALIDA-COMPLEXIDADE THRU 9320-FIM
002300     IF WP-ERRO
002400         GO TO 9300-FIM.
002500     PERFORM 9340-VALIDA-BLOQUEADAS THRU 9340-FIM.
002600 9300-FIM.
002700     EXIT.
002800*-----------------------------------------------------------------
002900 9310-VALIDA-TAMANHO-SENHA.
003000     MOVE WP-TAM-MAX TO WP-TAM-ATUAL
003100 9310-CONTA-FIM.
003200     IF WP-TAM-ATUAL > 0
003300         IF WP-SENHA(WP-TAM-ATUAL:1) = SPACE
003400             SUBTRACT 1 FROM WP-TAM-ATUAL
003500             GO TO 9310-CONTA-FIM.
003600     SET WP-OK TO TRUE
003700     IF WP-TAM-ATUAL < WP-TAM-MIN
003800         SET WP-ERRO TO TRUE
003900         MOVE "SENHA MUITO CURTA - MINIMO 8 CARACTERES" TO
004000               WP-MENSAGEM
004100     ELSE
004200         IF WP-TAM-ATUAL > WP-TAM-MAX
004300             SET WP-ERRO TO TRUE
004400             MOVE "SENHA MUITO LONGA - MAXIMO 128 CARACTERES" TO
004500                   WP-MENSAGEM.
004600 9310-FIM.
004700     EXIT.
004800*-----------------------------------------------------------------
004900* VARRE A SENHA UMA UNICA VEZ, MARCANDO OS QUATRO GRUPOS DE
005000* CARACTER EXIGIDOS; NO FINAL, EXIGE OS QUATRO PRESENTES.
005100*-----------------------------------------------------------------
005200 9320-VALIDA-COMPLEXIDADE.
005300     MOVE 0 TO WP-TEM-MAIUSCULA WP-TEM-MINUSCULA
005400               WP-TEM-DIGITO    WP-TEM-ESPECIAL
005500     PERFORM 9330-VALIDA-CARACTER
005600         VARYING WP-IND FROM 1 BY 1 UNTIL WP-IND > WP-TAM-ATUAL
005700     SET WP-OK TO TRUE
005800     IF WP-TEM-MAIUSCULA = 0
005900         SET WP-ERRO TO TRUE
006000         MOVE "SENHA DEVE CONTER LETRA MAIUSCULA" TO WP-MENSAGEM
006100     ELSE
006200         IF WP-TEM-MINUSCULA = 0
006300             SET WP-ERRO TO TRUE
006400             MOVE "SENHA DEVE CONTER LETRA MINUSCULA" TO
006500                   WP-MENSAGEM
006600         ELSE
006700             IF WP-TEM-DIGITO = 0
006800                 SET WP-ERRO TO TRUE
006900                 MOVE "SENHA DEVE CONTER UM DIGITO" TO WP-MENSAGEM
007000             ELSE
007100                 IF WP-TEM-ESPECIAL = 0
007200                     SET WP-ERRO TO TRUE
007300                     MOVE "SENHA DEVE CONTER CARACTER ESPECIAL"
007400                         TO WP-MENSAGEM.
007500 9320-FIM.
007600     EXIT.
007700*-----------------------------------------------------------------
007800 9330-VALIDA-CARACTER.
007900     MOVE WP-SENHA(WP-IND:1) TO WP-CARACTER
008000     IF WP-CARACTER >= "A" AND WP-CARACTER <= "Z"
008100         MOVE 1 TO WP-TEM-MAIUSCULA
008200     ELSE
008300         IF WP-CARACTER >= "a" AND WP-CARACTER <= "z"
008400             MOVE 1 TO WP-TEM-MINUSCULA
008500         ELSE
008600             IF WP-CARACTER >= "0" AND WP-CARACTER <= "9"
008700                 MOVE 1 TO WP-TEM-DIGITO
008800             ELSE
008900                 IF WP-CARACTER NOT = SPACE
009000                     MOVE 1 TO WP-TEM-ESPECIAL.
009100*-----------------------------------------------------------------
009200* REJEITA A SENHA (MAIUSCULIZADA) SE ELA FOR IGUAL, OU CONTIVER
009300* COMO SUBSTRING, ALGUMA DAS 20 SENHAS TRIVIAIS DA TABELA.
009400*-----------------------------------------------------------------
009500 9340-VALIDA-BLOQUEADAS.
009600     MOVE WP-SENHA TO WP-SENHA-MAIUSC
009700     INSPECT WP-SENHA-MAIUSC
009800         CONVERTING "abcdefghijklmnopqrstuvwxyz"
009900                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
010000     SET WP-OK TO TRUE
010100     PERFORM 9341-COMPARA-BLOQUEADA
010200         VARYING WP-IND FROM 1 BY 1 UNTIL WP-IND > 20
010300              OR WP-ERRO.
010400 9340-FIM.
010500     EXIT.
010600*-----------------------------------------------------------------
010700* PARA A SENHA PROIBIDA WP-IND, TESTA SE ELA APARECE EM QUALQUER
010800* POSICAO DENTRO DA SENHA DIGITADA (NAO SO NO INICIO DELA).
010900*-----------------------------------------------------------------
011000 9341-COMPARA-BLOQUEADA.
011100     MOVE WP-TAB-BLOQUEADA-LEN(WP-IND) TO WP-TAM-PALAVRA
011200     IF WP-TAM-PALAVRA > 0 AND WP-TAM-PALAVRA <= WP-TAM-ATUAL
011300         COMPUTE WP-POS-MAX = WP-TAM-ATUAL - WP-TAM-PALAVRA + 1
011400         PERFORM 9342-COMPARA-POSICAO
011500             VARYING WP-POS FROM 1 BY 1 UNTIL WP-POS > WP-POS-MAX
011600                  OR WP-ERRO.
011700*-----------------------------------------------------------------
011800 9342-COMPARA-POSICAO.
011900     IF WP-SENHA-MAIUSC(WP-POS:WP-TAM-PALAVRA) =
012000        WP-SENHA-BLOQUEADA(WP-IND)(1:WP-TAM-PALAVRA)
012100         SET WP-ERRO TO TRUE
012200         MOVE "SENHA MUITO COMUM - ESCOLHA OUTRA" TO WP-MENSAGEM.
